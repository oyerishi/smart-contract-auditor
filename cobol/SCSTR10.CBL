000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SCSTR10.
000400 AUTHOR.         R T CALLOWAY.
000500 INSTALLATION.   ZONDA FINANCIAL SYSTEMS - APPLICATIONS DIV.
000600 DATE-WRITTEN.   03/11/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    SCSTR10  -  GENERAL PURPOSE LITERAL SUBSTRING LOCATOR       *
001200*                                                                *
001300*    RETURNS THE 1-BASED POSITION OF THE FIRST OCCURRENCE OF     *
001400*    SW-SEARCH WITHIN SW-TEXT AT OR AFTER SW-START-POS, OR ZERO  *
001500*    IF NOT FOUND.  THIS IS THE SHOP'S ONE COMMON ROUTINE FOR    *
001600*    "DOES THIS TEXT CONTAIN THAT PATTERN" CHECKS - SCPARS10,    *
001700*    SCRULE10 AND SCRISK10 ALL CALL IT INSTEAD OF WRITING THEIR  *
001800*    OWN SCAN LOOPS.  CALLERS THAT NEED A CASE-INSENSITIVE       *
001900*    SEARCH MUST INSPECT-CONVERT THEIR OWN COPY OF SW-TEXT AND   *
002000*    SW-SEARCH TO UPPERCASE BEFORE CALLING - THIS ROUTINE DOES   *
002100*    NOT FOLD CASE ITSELF.                                       *
002200*                                                                *
002300*    MAINTENANCE HISTORY                                         *
002400*    ------------------                                          *
002500*    03/11/94  RTC  SC-1001  ORIGINAL PROGRAM.                   *
002600*    07/22/95  DPS  SC-1090  FIXED OFF-BY-ONE IN 0200-SCAN-LOOP  *
002700*                            WHEN SW-SEARCH-LEN = SW-TEXT-LEN.   *
002800*    11/02/98  DPS  SC-1361  NO LOGIC CHANGE - REBUILT AGAINST   *
002900*                            WIDENED SCFIND/SCVULN TABLES.       *
003000*    01/19/99  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS USED BY *
003100*                            THIS PROGRAM, NO CHANGE REQUIRED.   *
003200*    05/14/03  MWJ  SC-1620  SPLIT TEXT SCRATCH AREA INTO        *
003300*                            QUADRANTS SO LARGE-BODY SCANS CAN   *
003400*                            SHORT-CIRCUIT ON AN EMPTY QUADRANT. *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200******************************************************************
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500******************************************************************
004600 77  WS-PROGRAM-NAME                PIC X(08) VALUE 'SCSTR10 '.
004700*
004800 01  WS-SCRATCH-TEXT.
004900     05  WS-SCRATCH-TEXT-X          PIC X(4096).
005000 01  WS-SCRATCH-TEXT-BY-CHAR REDEFINES WS-SCRATCH-TEXT.
005100     05  WS-TEXT-CHAR               PIC X(01) OCCURS 4096 TIMES.
005200 01  WS-SCRATCH-TEXT-BY-QUAD REDEFINES WS-SCRATCH-TEXT.
005300     05  WS-TEXT-QUADRANT           PIC X(1024) OCCURS 4 TIMES.
005400*
005500 01  WS-SCRATCH-SEARCH.
005600     05  WS-SCRATCH-SEARCH-X        PIC X(64).
005700 01  WS-SCRATCH-SEARCH-BY-CHAR REDEFINES WS-SCRATCH-SEARCH.
005800     05  WS-SEARCH-CHAR             PIC X(01) OCCURS 64 TIMES.
005900*
006000 01  WS-SCAN-FIELDS.
006100     05  WS-SCAN-POS                PIC 9(04) COMP.
006200     05  WS-LAST-VALID-START        PIC S9(05) COMP.
006300     05  WS-QUAD-NUM                PIC 9(01) COMP.
006400     05  WS-QUAD-HAS-DATA           PIC X(01) VALUE 'Y'.
006500         88  WS-QUAD-IS-EMPTY       VALUE 'N'.
006600******************************************************************
006700 LINKAGE SECTION.
006800 COPY SCWORK.
006900******************************************************************
007000 PROCEDURE DIVISION USING SCAN-WORK-AREA.
007100******************************************************************
007200 0000-MAIN.
007300     MOVE SW-TEXT   TO WS-SCRATCH-TEXT-X.
007400     MOVE SW-SEARCH TO WS-SCRATCH-SEARCH-X.
007500     MOVE ZERO      TO SW-FOUND-POS.
007600*
007700     IF SW-SEARCH-LEN = ZERO OR SW-TEXT-LEN = ZERO
007800         GOBACK
007900     END-IF.
008000*
008100     COMPUTE WS-LAST-VALID-START =
008200         SW-TEXT-LEN - SW-SEARCH-LEN + 1.
008300     IF WS-LAST-VALID-START < 1
008400         GOBACK
008500     END-IF.
008600*
008700     PERFORM 0100-CHECK-QUADRANTS THRU 0100-EXIT.
008800     IF WS-QUAD-IS-EMPTY
008900         GOBACK
009000     END-IF.
009100*
009200     PERFORM 0200-SCAN-LOOP THRU 0200-EXIT.
009300*
009400     GOBACK.
009500*
009600******************************************************************
009700 0100-CHECK-QUADRANTS.
009800******************************************************************
009900*    QUICK REJECT - IF THE FIRST CHARACTER OF THE SEARCH LITERAL *
010000*    DOES NOT APPEAR IN ANY QUADRANT OF THE TEXT, THE FULL SCAN  *
010100*    CANNOT SUCCEED AND IS SKIPPED.                              *
010200     MOVE 'N' TO WS-QUAD-HAS-DATA.
010250     MOVE 1   TO WS-QUAD-NUM.
010300     PERFORM 0150-TEST-ONE-QUADRANT THRU 0150-EXIT
010350         VARYING WS-QUAD-NUM FROM 1 BY 1
010400             UNTIL WS-QUAD-NUM > 4.
010900 0100-EXIT.
011000     EXIT.
011100*
011150******************************************************************
011160 0150-TEST-ONE-QUADRANT.
011170******************************************************************
011180     IF WS-TEXT-QUADRANT(WS-QUAD-NUM) NOT = SPACES
011190         MOVE 'Y' TO WS-QUAD-HAS-DATA
011195     END-IF.
011196 0150-EXIT.
011197     EXIT.
011198*
011200******************************************************************
011300 0200-SCAN-LOOP.
011400******************************************************************
011450     PERFORM 0250-TEST-ONE-POSITION THRU 0250-EXIT
011500         VARYING WS-SCAN-POS FROM SW-START-POS BY 1
011600             UNTIL WS-SCAN-POS > WS-LAST-VALID-START
011700          OR SW-FOUND-POS NOT = ZERO.
012300 0200-EXIT.
012400     EXIT.
012410*
012420******************************************************************
012430 0250-TEST-ONE-POSITION.
012440******************************************************************
012450     IF WS-SCRATCH-TEXT-X (WS-SCAN-POS : SW-SEARCH-LEN)
012460             = WS-SCRATCH-SEARCH-X (1 : SW-SEARCH-LEN)
012470         MOVE WS-SCAN-POS TO SW-FOUND-POS
012480     END-IF.
012490 0250-EXIT.
012500     EXIT.
