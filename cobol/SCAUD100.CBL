000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SCAUD100.
000400 AUTHOR.         D P STAVROS.
000500 INSTALLATION.   ZONDA FINANCIAL SYSTEMS - APPLICATIONS DIV.
000600 DATE-WRITTEN.   04/25/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    SCAUD100  -  SMART CONTRACT STATIC AUDIT - MAIN DRIVER      *
001200*                                                                *
001300*    READS CONTRACT-SOURCE, ONE SOLIDITY SOURCE FILE PER RECORD, *
001400*    PARSES IT (SCPARS10), RUNS THE FIVE STANDING RULES AGAINST  *
001500*    IT (SCRULE10), SCORES AND DEDUPLICATES THE RESULT (SCRISK10)*
001600*    AND WRITES ONE AUDIT-REPORT-LINE REPORT PER CONTRACT.       *
001700*                                                                *
001800*    CONTRACT-SOURCE CARRIES ONE CONTRACT PER RECORD - THE       *
001900*    LEADING "==CONTRACT==" TAG LINE STARTS A NEW CONTRACT AND   *
002000*    CARRIES ITS NAME AND SOLC VERSION; EVERY LINE AFTER IT UP TO*
002100*    THE NEXT TAG LINE (OR END OF FILE) IS SOURCE TEXT FOR THAT  *
002200*    CONTRACT.  THIS LETS ONE RUN OF THE JOB AUDIT A WHOLE BATCH *
002300*    OF CONTRACTS FROM ONE INPUT FILE.                           *
002400*                                                                *
002500*    MAINTENANCE HISTORY                                         *
002600*    ------------------                                          *
002700*    04/25/94  DPS  SC-1004  ORIGINAL PROGRAM.                   *
002800*    11/30/94  DPS  SC-1030  REPORT NOW BREAKS ON SEVERITY WITH  *
002900*                            A SUBTOTAL LINE PER GROUP.          *
003000*    06/14/95  RTC  SC-1101  ADDED RN001 TO THE RULE PASS (NO    *
003100*                            DRIVER CHANGE - SCRULE10 OWNS IT).  *
003200*    08/04/97  DPS  SC-1188  RAISED CONTRACT-SOURCE RECORD FROM  *
003300*                            80 TO 132 BYTES FOR WIDER SOLIDITY  *
003400*                            SOURCE LINES.                       *
003500*    01/19/99  RTC  SC-1400  Y2K REVIEW - NO CHANGE REQUIRED.    *
003600*    05/14/03  MWJ  SC-1620  SS-SCAN-ID NOW LOADED FROM THE      *
003700*                            CONTRACT NAME BEFORE THE CALL TO    *
003800*                            SCRISK10 SO THE FOOTER LINE CAN     *
003900*                            CARRY IT.                           *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CONTRACT-SOURCE ASSIGN TO CONTRSRC
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS IS WS-CONTRSRC-STATUS.
005200*
005300     SELECT AUDIT-REPORT ASSIGN TO AUDITRPT
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-AUDITRPT-STATUS.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900******************************************************************
006000 FD  CONTRACT-SOURCE
006100     RECORDING MODE IS F.
006200 01  CONTRACT-SOURCE-REC             PIC X(132).
006300*
006400 FD  AUDIT-REPORT
006500     RECORDING MODE IS F.
006600 01  AUDIT-REPORT-LINE               PIC X(132).
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000 77  WS-PROGRAM-NAME                 PIC X(08) VALUE 'SCAUD100'.
007100*
007200 01  WS-FILE-STATUSES.
007300     05  WS-CONTRSRC-STATUS          PIC X(02).
007400         88  WS-CONTRSRC-OK          VALUE '00'.
007500         88  WS-CONTRSRC-EOF         VALUE '10'.
007600     05  WS-AUDITRPT-STATUS          PIC X(02).
007700         88  WS-AUDITRPT-OK          VALUE '00'.
007800     05  FILLER                      PIC X(08).
007900*
008000 01  WS-CONTROL-SWITCHES.
008100     05  WS-CONTRACT-EOF             PIC X(01) VALUE 'N'.
008200         88  WS-CONTRACT-IS-EOF      VALUE 'Y'.
008300     05  WS-HAVE-PENDING-LINE        PIC X(01) VALUE 'N'.
008400         88  WS-HAVE-PENDING-YES     VALUE 'Y'.
008500     05  WS-SEV-IDX                  PIC 9(01) COMP.
008600     05  FILLER                      PIC X(08).
008700*
008800 01  WS-COUNTERS.
008900     05  WS-CONTRACT-COUNT           PIC 9(05) COMP-3.
009000     05  WS-LINE-COUNT               PIC 9(06) COMP.
009100     05  FILLER                      PIC X(08).
009150 01  WS-COUNTERS-BY-BYTE REDEFINES WS-COUNTERS.
009170     05  WS-COUNTERS-BYTE            PIC X(01) OCCURS 19 TIMES.
009200*
009300 01  WS-PENDING-TAG-LINE             PIC X(132).
009400 01  WS-PENDING-LINE-BY-WORD REDEFINES WS-PENDING-TAG-LINE.
009500     05  WS-PEND-TAG                 PIC X(12).
009600     05  FILLER                      PIC X(01).
009700     05  WS-PEND-NAME                PIC X(64).
009800     05  FILLER                      PIC X(01).
009900     05  WS-PEND-SOLC                PIC X(32).
010000     05  FILLER                      PIC X(22).
010100*
010200 01  WS-SEVERITY-NAME-TABLE-AREA.
010300     05  FILLER                      PIC X(08) VALUE 'CRITICAL'.
010400     05  FILLER                      PIC X(08) VALUE 'HIGH    '.
010500     05  FILLER                      PIC X(08) VALUE 'MEDIUM  '.
010600     05  FILLER                      PIC X(08) VALUE 'LOW     '.
010700 01  WS-SEVERITY-NAME-TABLE REDEFINES WS-SEVERITY-NAME-TABLE-AREA.
010800     05  WS-SEVERITY-NAME            PIC X(08) OCCURS 4 TIMES.
010850*
010860 77  WS-GROUP-COUNT                  PIC 9(06) COMP.
010870*
010880 77  LK-SOURCE-LINE-COUNT-1          PIC 9(04) COMP.
010890 01  LK-SOURCE-LINE-TABLE-1 OCCURS 1 TO 4000 TIMES
010892             DEPENDING ON LK-SOURCE-LINE-COUNT-1
010894             INDEXED BY LK-LINE-IDX-1.
010896     05  LK-SOURCE-LINE-1            PIC X(4096).
010900******************************************************************
011000 COPY SCCONTR.
011100 COPY SCFIND.
011200 COPY SCVULN.
011300 COPY SCRPT.
011400******************************************************************
011500 PROCEDURE DIVISION.
011600******************************************************************
011700 0000-MAIN.
011800     PERFORM 0010-OPEN-FILES THRU 0010-EXIT.
011900     PERFORM 0020-READ-FIRST-TAG-LINE THRU 0020-EXIT.
012000     PERFORM 0100-PROCESS-ONE-CONTRACT THRU 0100-EXIT
012100         UNTIL WS-CONTRACT-IS-EOF.
012200     PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
012300     GOBACK.
012400*
012500******************************************************************
012600 0010-OPEN-FILES.
012700******************************************************************
012800     MOVE ZERO TO WS-CONTRACT-COUNT.
012900     OPEN INPUT CONTRACT-SOURCE.
013000     OPEN OUTPUT AUDIT-REPORT.
013100 0010-EXIT.
013200     EXIT.
013300*
013400******************************************************************
013500 0020-READ-FIRST-TAG-LINE.
013600******************************************************************
013700*    PRIMES WS-PENDING-TAG-LINE WITH THE FIRST ==CONTRACT== TAG   *
013800*    IN THE FILE SO 0100-PROCESS-ONE-CONTRACT ALWAYS HAS A TAG    *
013900*    ALREADY IN HAND WHEN IT STARTS.                              *
014000     MOVE 'N' TO WS-HAVE-PENDING-LINE.
014100     PERFORM 0030-READ-NEXT-SOURCE-LINE THRU 0030-EXIT
014200         UNTIL WS-CONTRACT-IS-EOF
014300            OR WS-HAVE-PENDING-YES.
014400 0020-EXIT.
014500     EXIT.
014600*
014700******************************************************************
014800 0030-READ-NEXT-SOURCE-LINE.
014900******************************************************************
015000     READ CONTRACT-SOURCE
015100         AT END
015200             MOVE 'Y' TO WS-CONTRACT-EOF
015300     END-READ.
015400     IF NOT WS-CONTRACT-IS-EOF
015500         IF CONTRACT-SOURCE-REC (1:12) = '==CONTRACT=='
015600             MOVE CONTRACT-SOURCE-REC TO WS-PENDING-TAG-LINE
015700             MOVE 'Y' TO WS-HAVE-PENDING-LINE
015800         END-IF
015900     END-IF.
016000 0030-EXIT.
016100     EXIT.
016200*
016300******************************************************************
016400 0100-PROCESS-ONE-CONTRACT.
016500******************************************************************
016600     ADD 1 TO WS-CONTRACT-COUNT.
016700     PERFORM 0110-INIT-CONTRACT-AREA THRU 0110-EXIT.
016800     PERFORM 0120-LOAD-SOURCE-LINES THRU 0120-EXIT.
016900     CALL 'SCPARS10' USING LK-SOURCE-LINE-COUNT-1,
017000                            LK-SOURCE-LINE-TABLE-1,
017100                            PARSED-CONTRACT.
017300     CALL 'SCRULE10' USING LK-SOURCE-LINE-COUNT-1,
017400                            LK-SOURCE-LINE-TABLE-1,
017500                            PARSED-CONTRACT,
017600                            SC-FINDING-COUNT,
017700                            SC-FINDING-TABLE.
017800     CALL 'SCRISK10' USING SC-FINDING-COUNT,
017900                            SC-FINDING-TABLE,
018000                            SC-VULN-COUNT,
018100                            SC-VULN-TABLE,
018200                            SC-SCAN-SUMMARY.
018300     MOVE PC-CONTRACT-NAME TO SS-SCAN-ID.
018400     PERFORM 0800-WRITE-REPORT-HEADER THRU 0800-EXIT.
018500     PERFORM 0810-WRITE-SEVERITY-GROUP THRU 0810-EXIT
018600         VARYING WS-SEV-IDX FROM 1 BY 1
018700             UNTIL WS-SEV-IDX > 4.
018800     PERFORM 0820-WRITE-GRAND-TOTALS THRU 0820-EXIT.
018900     PERFORM 0830-WRITE-REPORT-FOOTER THRU 0830-EXIT.
019000 0100-EXIT.
019100     EXIT.
019200*
019300******************************************************************
019400 0110-INIT-CONTRACT-AREA.
019500******************************************************************
019600     MOVE WS-PEND-NAME TO PC-CONTRACT-NAME.
019700     MOVE WS-PEND-SOLC TO PC-SOLC-VERSION.
019800     MOVE ZERO TO PC-TOTAL-LINES.
019900     MOVE ZERO TO PC-INHERITED-COUNT PC-IMPORT-COUNT
020000                  PC-FUNCTION-COUNT PC-MODIFIER-DECL-COUNT
020100                  PC-STATEVAR-COUNT PC-EVENT-COUNT.
020200     MOVE ZERO TO PC-HAS-FALLBACK PC-HAS-RECEIVE
020300                  PC-HAS-CONSTRUCTOR PC-IS-OLD-SOLC-VERSION.
020400     MOVE ZERO TO WS-LINE-COUNT.
020500     MOVE ZERO TO LK-SOURCE-LINE-COUNT-1.
020600 0110-EXIT.
020700     EXIT.
020800*
020900******************************************************************
021000 0120-LOAD-SOURCE-LINES.
021100******************************************************************
021200*    CONSUMES SOURCE LINES INTO THE LINKAGE TABLE UNTIL THE NEXT  *
021300*    ==CONTRACT== TAG OR END OF FILE, LEAVING THAT NEXT TAG LINE  *
021400*    PENDING FOR THE FOLLOWING CALL TO THIS PARAGRAPH.            *
021500     MOVE 'N' TO WS-HAVE-PENDING-LINE.
021600     PERFORM 0125-CONSUME-ONE-SOURCE-LINE THRU 0125-EXIT
021700         UNTIL WS-CONTRACT-IS-EOF
021800            OR WS-HAVE-PENDING-YES.
021900     MOVE WS-LINE-COUNT TO PC-TOTAL-LINES.
022000 0120-EXIT.
022100     EXIT.
022200*
022300******************************************************************
022400 0125-CONSUME-ONE-SOURCE-LINE.
022500******************************************************************
022600     PERFORM 0030-READ-NEXT-SOURCE-LINE THRU 0030-EXIT.
022700     IF NOT WS-CONTRACT-IS-EOF AND NOT WS-HAVE-PENDING-YES
022800         IF WS-LINE-COUNT < 4000
022900             ADD 1 TO WS-LINE-COUNT
023000             SET LK-LINE-IDX-1 TO WS-LINE-COUNT
023100             MOVE CONTRACT-SOURCE-REC
023200                 TO LK-SOURCE-LINE-1 (LK-LINE-IDX-1)
023300         END-IF
023400     END-IF.
023500 0125-EXIT.
023600     EXIT.
023700*
023800******************************************************************
023900 0800-WRITE-REPORT-HEADER.
024000******************************************************************
024100     MOVE SPACES TO AUDIT-REPORT-LINE.
024200     WRITE AUDIT-REPORT-LINE FROM RPT-BLANK-LINE.
024300     MOVE PC-CONTRACT-NAME TO RPT-HDR-CONTRACT.
024400     WRITE AUDIT-REPORT-LINE FROM RPT-HEADER-1.
024500     MOVE PC-SOLC-VERSION TO RPT-HDR-SOLC.
024600     MOVE PC-TOTAL-LINES TO RPT-HDR-LINES.
024700     WRITE AUDIT-REPORT-LINE FROM RPT-HEADER-2.
024800     MOVE SS-RISK-SCORE TO RPT-HDR-SCORE.
024900     MOVE SS-RISK-LEVEL TO RPT-HDR-LEVEL.
025000     WRITE AUDIT-REPORT-LINE FROM RPT-HEADER-3.
025100     WRITE AUDIT-REPORT-LINE FROM RPT-BLANK-LINE.
025200 0800-EXIT.
025300     EXIT.
025400*
025500******************************************************************
025600 0810-WRITE-SEVERITY-GROUP.
025700******************************************************************
025800*    ONE GROUP PER STANDING SEVERITY, IN CRITICAL/HIGH/MEDIUM/LOW *
025900*    ORDER - THE ORDER SET BY WS-SEVERITY-NAME-TABLE.  EVERY      *
026000*    DEDUPLICATED VULNERABILITY OF THIS SEVERITY IS LISTED, THEN  *
026100*    A SUBTOTAL LINE CLOSES THE GROUP.                            *
026200     MOVE ZERO TO WS-GROUP-COUNT.
026300     MOVE WS-SEVERITY-NAME (WS-SEV-IDX) TO RPT-SEV-BANNER-TEXT.
026400     WRITE AUDIT-REPORT-LINE FROM RPT-SEVERITY-BANNER.
026500     IF SC-VULN-COUNT > ZERO
026600         PERFORM 0815-WRITE-ONE-VULN-IF-MATCH THRU 0815-EXIT
026700             VARYING SC-VULN-IDX FROM 1 BY 1
026800                 UNTIL SC-VULN-IDX > SC-VULN-COUNT
026900     END-IF.
027000     MOVE WS-SEVERITY-NAME (WS-SEV-IDX) TO RPT-SUB-TEXT.
027100     MOVE WS-GROUP-COUNT TO RPT-SUB-COUNT.
027200     WRITE AUDIT-REPORT-LINE FROM RPT-SEVERITY-SUBTOTAL.
027300     WRITE AUDIT-REPORT-LINE FROM RPT-BLANK-LINE.
027400 0810-EXIT.
027500     EXIT.
027600*
027700******************************************************************
027800 0815-WRITE-ONE-VULN-IF-MATCH.
027900******************************************************************
028000     IF VU-SEVERITY (SC-VULN-IDX) = WS-SEVERITY-NAME (WS-SEV-IDX)
028100         ADD 1 TO WS-GROUP-COUNT
028200         MOVE VU-RULE-ID (SC-VULN-IDX) TO RPT-FIND-RULE-ID
028300         MOVE VU-CATEGORY (SC-VULN-IDX) TO RPT-FIND-CATEGORY
028400         MOVE VU-LOCATION (SC-VULN-IDX) TO RPT-FIND-LOCATION
028500         MOVE VU-LINE-NUMBER (SC-VULN-IDX) TO RPT-FIND-LINE
028600         MOVE VU-TITLE (SC-VULN-IDX) TO RPT-FIND-TITLE
028700         WRITE AUDIT-REPORT-LINE FROM RPT-FINDING-DETAIL
028800     END-IF.
028900 0815-EXIT.
029000     EXIT.
029100*
029200******************************************************************
029300 0820-WRITE-GRAND-TOTALS.
029400******************************************************************
029500     WRITE AUDIT-REPORT-LINE FROM RPT-GRAND-TOTALS-HDR.
029600     MOVE 'CRITICAL' TO RPT-GT-LABEL.
029700     MOVE SS-CRITICAL-COUNT TO RPT-GT-COUNT.
029800     WRITE AUDIT-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
029900     MOVE 'HIGH' TO RPT-GT-LABEL.
030000     MOVE SS-HIGH-COUNT TO RPT-GT-COUNT.
030100     WRITE AUDIT-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
030200     MOVE 'MEDIUM' TO RPT-GT-LABEL.
030300     MOVE SS-MEDIUM-COUNT TO RPT-GT-COUNT.
030400     WRITE AUDIT-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
030500     MOVE 'LOW' TO RPT-GT-LABEL.
030600     MOVE SS-LOW-COUNT TO RPT-GT-COUNT.
030700     WRITE AUDIT-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
030800     MOVE 'TOTAL' TO RPT-GT-LABEL.
030900     MOVE SS-TOTAL-VULNERABILITIES TO RPT-GT-COUNT.
031000     WRITE AUDIT-REPORT-LINE FROM RPT-GRAND-TOTAL-LINE.
031100     WRITE AUDIT-REPORT-LINE FROM RPT-BLANK-LINE.
031200 0820-EXIT.
031300     EXIT.
031400*
031500******************************************************************
031600 0830-WRITE-REPORT-FOOTER.
031700******************************************************************
031800     MOVE SS-RISK-SCORE TO RPT-FTR-SCORE.
031900     MOVE SS-RISK-LEVEL TO RPT-FTR-LEVEL.
032000     WRITE AUDIT-REPORT-LINE FROM RPT-FOOTER-LINE.
032100     WRITE AUDIT-REPORT-LINE FROM RPT-BLANK-LINE.
032200 0830-EXIT.
032300     EXIT.
032400*
032500******************************************************************
032600 0900-CLOSE-FILES.
032700******************************************************************
032800     CLOSE CONTRACT-SOURCE.
032900     CLOSE AUDIT-REPORT.
033000 0900-EXIT.
033100     EXIT.
