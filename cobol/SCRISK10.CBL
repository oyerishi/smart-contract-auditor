000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SCRISK10.
000400 AUTHOR.         R T CALLOWAY.
000500 INSTALLATION.   ZONDA FINANCIAL SYSTEMS - APPLICATIONS DIV.
000600 DATE-WRITTEN.   04/18/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    SCRISK10  -  FINDING AGGREGATION AND RISK SCORING           *
001200*                                                                *
001300*    TAKES THE RAW FINDING TABLE BUILT BY SCRULE10 (COPYBOOK     *
001400*    SCFIND), MAPS EACH ENTRY 1-FOR-1 INTO A WORKING VULNERABIL- *
001500*    ITY RECORD, THEN COLLAPSES THAT WORKING LIST DOWN TO ONE    *
001600*    ENTRY PER DISTINCT (TYPE, LINE-NUMBER) PAIR - KEEPING       *
001700*    WHICHEVER OF TWO COLLIDING ENTRIES CARRIES THE HIGHER       *
001800*    CONFIDENCE SCORE - BEFORE COUNTING BY SEVERITY AND ROLLING  *
001900*    UP THE FINAL RISK SCORE AND RISK LEVEL FOR THE SCAN.        *
002000*                                                                *
002100*    THE DEDUPLICATION PASS IS A STRAIGHT LINEAR SEARCH OF THE   *
002200*    OUTPUT TABLE BUILT SO FAR FOR EACH NEW ENTRY - THE TABLE IS *
002300*    CAPPED AT 1500 ROWS SO THIS HAS NEVER BEEN WORTH REPLACING  *
002400*    WITH A SORT OR A KEYED STRUCTURE.                            *
002500*                                                                *
002600*    MAINTENANCE HISTORY                                         *
002700*    ------------------                                          *
002800*    04/18/94  RTC  SC-1003  ORIGINAL PROGRAM.                   *
002900*    12/09/94  DPS  SC-1031  CONFIDENCE-ADJUSTED RISK SCORE       *
003000*                            REPLACES STRAIGHT SEVERITY-COUNT     *
003100*                            SCORE FROM THE FIRST RELEASE.        *
003200*    07/02/96  RTC  SC-1141  DEDUP TIE-BREAK NOW KEEPS THE        *
003300*                            EXISTING ENTRY WHEN EITHER SIDE'S    *
003400*                            CONFIDENCE IS MISSING.               *
003500*    01/19/99  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS USED BY  *
003600*                            THIS PROGRAM, NO CHANGE REQUIRED.    *
003700*    05/14/03  MWJ  SC-1620  NOW POPULATES SS-RISK-LEVEL DIRECTLY*
003800*                            (PREVIOUSLY LEFT FOR THE REPORT      *
003900*                            FOOTER PARAGRAPH TO DERIVE).         *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700******************************************************************
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000******************************************************************
005100 77  WS-PROGRAM-NAME                PIC X(08) VALUE 'SCRISK10'.
005200*
005300 77  WS-RAW-VULN-COUNT              PIC 9(04) COMP.
005400 01  WS-RAW-VULN-TABLE OCCURS 1 TO 1500 TIMES
005500             DEPENDING ON WS-RAW-VULN-COUNT
005600             INDEXED BY WS-RAW-IDX.
005700     05  RV-TYPE                    PIC X(24).
005800     05  RV-SEVERITY                PIC X(08).
005900     05  RV-TITLE                   PIC X(120).
006000     05  RV-LOCATION                PIC X(96).
006100     05  RV-RULE-ID                 PIC X(06).
006200     05  RV-CATEGORY                PIC X(24).
006300     05  RV-LINE-NUMBER             PIC 9(06).
006400     05  RV-CONFIDENCE-SCORE        PIC 9V99.
006500     05  RV-CONFIDENCE-PRESENT      PIC 9(01).
006600         88  RV-CONFIDENCE-IS-NULL  VALUE 0.
006700     05  FILLER                     PIC X(08).
006800*
006900 01  WS-LOOP-FIELDS.
007000     05  WS-DEDUP-FOUND-SWITCH      PIC X(01) VALUE 'N'.
007100         88  WS-DEDUP-FOUND-YES     VALUE 'Y'.
007200     05  WS-DEDUP-MATCH-IDX         PIC 9(04) COMP.
007300     05  WS-NEW-WINS-SWITCH         PIC X(01) VALUE 'N'.
007400         88  WS-NEW-WINS-YES        VALUE 'Y'.
007500     05  FILLER                     PIC X(08).
007520 01  WS-LOOP-FIELDS-BY-BYTE REDEFINES WS-LOOP-FIELDS.
007540     05  WS-LOOP-FIELDS-BYTE        PIC X(01) OCCURS 14 TIMES.
007600*
007700 01  WS-SEVERITY-WORK.
007800     05  WS-SEV-IN                  PIC X(08).
007900     05  WS-SEV-OUT                 PIC X(08).
008000     05  FILLER                     PIC X(08).
008100*
008200 01  WS-SEVERITY-WORK-BY-CHAR REDEFINES WS-SEVERITY-WORK.
008300     05  WS-SEV-IN-CHAR             PIC X(01) OCCURS 8 TIMES.
008400     05  WS-SEV-OUT-BODY            PIC X(16).
008500*
008600 01  WS-RISK-CALC.
008700     05  WS-SEV-WEIGHT              PIC 9(02)V9 COMP-3.
008800     05  WS-VULN-WEIGHTED           PIC 9(03)V99 COMP-3.
008900     05  WS-SUM-WEIGHTED            PIC 9(07)V99 COMP-3.
009000     05  WS-SCORE-STEP1             PIC 9(05)V999 COMP-3.
009100     05  WS-SCORE-STEP2             PIC 9(05)V99 COMP-3.
009200     05  FILLER                     PIC X(08).
009300*
009400 01  WS-RISK-CALC-BY-BYTE REDEFINES WS-RISK-CALC.
009500     05  WS-RISK-CALC-BYTE          PIC X(01) OCCURS 26 TIMES.
009600******************************************************************
009700 LINKAGE SECTION.
009800 COPY SCFIND.
009900 COPY SCVULN.
010000******************************************************************
010100 PROCEDURE DIVISION USING SC-FINDING-COUNT,
010200                          SC-FINDING-TABLE,
010300                          SC-VULN-COUNT,
010400                          SC-VULN-TABLE,
010500                          SC-SCAN-SUMMARY.
010600******************************************************************
010700 0000-MAIN.
010800     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
010900     PERFORM 3000-MAP-FINDINGS-TO-VULNS THRU 3000-EXIT.
011000     PERFORM 3100-DEDUP-VULNS THRU 3100-EXIT.
011100     PERFORM 3200-COUNT-BY-SEVERITY THRU 3200-EXIT.
011200     PERFORM 3300-COMPUTE-RISK-SCORE THRU 3300-EXIT.
011300     PERFORM 3400-DERIVE-RISK-LEVEL THRU 3400-EXIT.
011400     PERFORM 3500-BUILD-SCAN-SUMMARY THRU 3500-EXIT.
011500     GOBACK.
011600*
011700******************************************************************
011800 1000-INITIALIZE.
011900******************************************************************
012000     MOVE ZERO TO WS-RAW-VULN-COUNT.
012100     MOVE ZERO TO SC-VULN-COUNT.
012200     MOVE ZERO TO WS-SUM-WEIGHTED.
012300     MOVE ZERO TO SS-TOTAL-VULNERABILITIES.
012400     MOVE ZERO TO SS-CRITICAL-COUNT SS-HIGH-COUNT
012500                  SS-MEDIUM-COUNT SS-LOW-COUNT.
012600     MOVE ZERO TO SS-RISK-SCORE.
012700     MOVE SPACES TO SS-RISK-LEVEL.
012800 1000-EXIT.
012900     EXIT.
013000*
013100******************************************************************
013200 3000-MAP-FINDINGS-TO-VULNS.
013300******************************************************************
013400     IF SC-FINDING-COUNT = ZERO
013500         GO TO 3000-EXIT
013600     END-IF.
013700     PERFORM 3005-MAP-ONE-FINDING THRU 3005-EXIT
013800         VARYING SC-FIND-IDX FROM 1 BY 1
013900             UNTIL SC-FIND-IDX > SC-FINDING-COUNT.
014000 3000-EXIT.
014100     EXIT.
014200*
014300******************************************************************
014400 3005-MAP-ONE-FINDING.
014500******************************************************************
014600     ADD 1 TO WS-RAW-VULN-COUNT.
014700     SET WS-RAW-IDX TO WS-RAW-VULN-COUNT.
014800     MOVE FD-CATEGORY (SC-FIND-IDX) TO RV-TYPE (WS-RAW-IDX).
014900     MOVE FD-CATEGORY (SC-FIND-IDX) TO RV-CATEGORY (WS-RAW-IDX).
015000     MOVE FD-SEVERITY (SC-FIND-IDX) TO WS-SEV-IN.
015100     PERFORM 3010-MAP-SEVERITY-STRING THRU 3010-EXIT.
015200     MOVE WS-SEV-OUT TO RV-SEVERITY (WS-RAW-IDX).
015300     MOVE FD-TITLE (SC-FIND-IDX) TO RV-TITLE (WS-RAW-IDX).
015400     MOVE FD-LOCATION (SC-FIND-IDX) TO RV-LOCATION (WS-RAW-IDX).
015500     MOVE FD-RULE-ID (SC-FIND-IDX) TO RV-RULE-ID (WS-RAW-IDX).
015600     MOVE FD-LINE-NUMBER (SC-FIND-IDX)
015700         TO RV-LINE-NUMBER (WS-RAW-IDX).
015800     MOVE FD-CONFIDENCE-SCORE (SC-FIND-IDX)
015900         TO RV-CONFIDENCE-SCORE (WS-RAW-IDX).
016000     MOVE FD-CONFIDENCE-PRESENT (SC-FIND-IDX)
016100         TO RV-CONFIDENCE-PRESENT (WS-RAW-IDX).
016200 3005-EXIT.
016300     EXIT.
016400*
016500******************************************************************
016600 3010-MAP-SEVERITY-STRING.
016700******************************************************************
016800*    EXACT-MATCH PASS-THROUGH FOR THE FOUR STANDING SEVERITY      *
016900*    STRINGS; INFO SOFTENS TO LOW; ANYTHING ELSE - INCLUDING A    *
017000*    BLANK SEVERITY - IS TREATED AS MEDIUM.  IN PRACTICE EVERY    *
017100*    FINDING SCRULE10 EMITS ALREADY CARRIES ONE OF THE FOUR       *
017200*    STANDING VALUES, BUT THIS MAPPING IS KEPT HERE SO THE        *
017300*    PROGRAM STAYS CORRECT IF A FUTURE RULE OR AN OUTSIDE FEED    *
017400*    EVER SUPPLIES SOMETHING LOOSER.                              *
017500     MOVE 'MEDIUM  ' TO WS-SEV-OUT.
017600     IF WS-SEV-IN = 'CRITICAL'
017700         MOVE 'CRITICAL' TO WS-SEV-OUT
017800     ELSE
017900         IF WS-SEV-IN = 'HIGH'
018000             MOVE 'HIGH    ' TO WS-SEV-OUT
018100         ELSE
018200             IF WS-SEV-IN = 'MEDIUM'
018300                 MOVE 'MEDIUM  ' TO WS-SEV-OUT
018400             ELSE
018500                 IF WS-SEV-IN = 'LOW'
018600                     MOVE 'LOW     ' TO WS-SEV-OUT
018700                 ELSE
018800                     IF WS-SEV-IN = 'INFO'
018900                         MOVE 'LOW     ' TO WS-SEV-OUT
019000                     END-IF
019100                 END-IF
019200             END-IF
019300         END-IF
019400     END-IF.
019500 3010-EXIT.
019600     EXIT.
019700*
019800******************************************************************
019900 3100-DEDUP-VULNS.
020000******************************************************************
020100*    ONE PASS OVER THE RAW LIST, IN ENCOUNTER ORDER.  A NEW       *
020200*    (TYPE, LINE) KEY IS APPENDED TO SC-VULN-TABLE; A REPEAT KEY  *
020300*    EITHER REPLACES OR IS DROPPED PER 3120 BELOW, BUT NEVER      *
020400*    CHANGES THE SURVIVING ROW'S POSITION IN THE OUTPUT TABLE -   *
020500*    THAT IS WHAT KEEPS FIRST-INSERTION ORDER.                    *
020600     IF WS-RAW-VULN-COUNT = ZERO
020700         GO TO 3100-EXIT
020800     END-IF.
020900     PERFORM 3105-DEDUP-ONE-RAW-VULN THRU 3105-EXIT
021000         VARYING WS-RAW-IDX FROM 1 BY 1
021100             UNTIL WS-RAW-IDX > WS-RAW-VULN-COUNT.
021200 3100-EXIT.
021300     EXIT.
021400*
021500******************************************************************
021600 3105-DEDUP-ONE-RAW-VULN.
021700******************************************************************
021800     MOVE 'N' TO WS-DEDUP-FOUND-SWITCH.
021900     MOVE ZERO TO WS-DEDUP-MATCH-IDX.
022000     IF SC-VULN-COUNT = ZERO
022100         GO TO 3115-APPEND-NEW-VULN
022200     END-IF.
022300     PERFORM 3110-TEST-ONE-EXISTING-VULN THRU 3110-EXIT
022400         VARYING SC-VULN-IDX FROM 1 BY 1
022500             UNTIL SC-VULN-IDX > SC-VULN-COUNT
022600                OR WS-DEDUP-FOUND-YES.
022700     IF WS-DEDUP-FOUND-YES
022800         PERFORM 3120-APPLY-TIE-BREAK THRU 3120-EXIT
022900         GO TO 3105-EXIT
023000     END-IF.
023100 3115-APPEND-NEW-VULN.
023200     ADD 1 TO SC-VULN-COUNT.
023300     SET SC-VULN-IDX TO SC-VULN-COUNT.
023400     PERFORM 3125-COPY-RAW-INTO-VULN THRU 3125-EXIT.
023500 3105-EXIT.
023600     EXIT.
023700*
023800******************************************************************
023900 3110-TEST-ONE-EXISTING-VULN.
024000******************************************************************
024100     IF VU-TYPE (SC-VULN-IDX) = RV-TYPE (WS-RAW-IDX)
024200      AND VU-LINE-NUMBER (SC-VULN-IDX) = RV-LINE-NUMBER (WS-RAW-IDX)
024300         MOVE 'Y' TO WS-DEDUP-FOUND-SWITCH
024400         SET WS-DEDUP-MATCH-IDX TO SC-VULN-IDX
024500     END-IF.
024600 3110-EXIT.
024700     EXIT.
024800*
024900******************************************************************
025000 3120-APPLY-TIE-BREAK.
025100******************************************************************
025200*    A MISSING CONFIDENCE ON EITHER SIDE LOSES THE COMPARISON -   *
025300*    THE EXISTING ROW SURVIVES.  OTHERWISE THE HIGHER-CONFIDENCE  *
025400*    ROW WINS; A TIE ALSO KEEPS THE EXISTING ROW.                 *
025500     MOVE 'N' TO WS-NEW-WINS-SWITCH.
025600     SET SC-VULN-IDX TO WS-DEDUP-MATCH-IDX.
025700     IF RV-CONFIDENCE-IS-NULL (WS-RAW-IDX)
025800         GO TO 3120-EXIT
025900     END-IF.
026000     IF VU-CONFIDENCE-SCORE (SC-VULN-IDX) = ZERO
026100         GO TO 3120-EXIT
026200     END-IF.
026300     IF RV-CONFIDENCE-SCORE (WS-RAW-IDX)
026400             > VU-CONFIDENCE-SCORE (SC-VULN-IDX)
026500         MOVE 'Y' TO WS-NEW-WINS-SWITCH
026600     END-IF.
026700     IF WS-NEW-WINS-YES
026800         PERFORM 3125-COPY-RAW-INTO-VULN THRU 3125-EXIT
026900     END-IF.
027000 3120-EXIT.
027100     EXIT.
027200*
027300******************************************************************
027400 3125-COPY-RAW-INTO-VULN.
027500******************************************************************
027600     MOVE RV-TYPE (WS-RAW-IDX)         TO VU-TYPE (SC-VULN-IDX).
027700     MOVE RV-SEVERITY (WS-RAW-IDX)      TO VU-SEVERITY (SC-VULN-IDX).
027800     MOVE RV-TITLE (WS-RAW-IDX)         TO VU-TITLE (SC-VULN-IDX).
027900     MOVE RV-LOCATION (WS-RAW-IDX)      TO VU-LOCATION (SC-VULN-IDX).
028000     MOVE RV-RULE-ID (WS-RAW-IDX)       TO VU-RULE-ID (SC-VULN-IDX).
028100     MOVE RV-CATEGORY (WS-RAW-IDX)      TO VU-CATEGORY (SC-VULN-IDX).
028200     MOVE RV-LINE-NUMBER (WS-RAW-IDX)   TO VU-LINE-NUMBER (SC-VULN-IDX).
028300     MOVE RV-CONFIDENCE-SCORE (WS-RAW-IDX)
028400         TO VU-CONFIDENCE-SCORE (SC-VULN-IDX).
028500     MOVE 'STATIC' TO VU-DETECTION-SOURCE (SC-VULN-IDX).
028600 3125-EXIT.
028700     EXIT.
028800*
028900******************************************************************
029000 3200-COUNT-BY-SEVERITY.
029100******************************************************************
029200     MOVE ZERO TO SS-CRITICAL-COUNT SS-HIGH-COUNT
029300                  SS-MEDIUM-COUNT SS-LOW-COUNT.
029400     MOVE SC-VULN-COUNT TO SS-TOTAL-VULNERABILITIES.
029500     IF SC-VULN-COUNT = ZERO
029600         GO TO 3200-EXIT
029700     END-IF.
029800     PERFORM 3210-COUNT-ONE-VULN THRU 3210-EXIT
029900         VARYING SC-VULN-IDX FROM 1 BY 1
030000             UNTIL SC-VULN-IDX > SC-VULN-COUNT.
030100 3200-EXIT.
030200     EXIT.
030300*
030400******************************************************************
030500 3210-COUNT-ONE-VULN.
030600******************************************************************
030700     IF VU-SEVERITY (SC-VULN-IDX) = 'CRITICAL'
030800         ADD 1 TO SS-CRITICAL-COUNT
030900     ELSE
031000         IF VU-SEVERITY (SC-VULN-IDX) = 'HIGH'
031100             ADD 1 TO SS-HIGH-COUNT
031200         ELSE
031300             IF VU-SEVERITY (SC-VULN-IDX) = 'MEDIUM'
031400                 ADD 1 TO SS-MEDIUM-COUNT
031500             ELSE
031600                 ADD 1 TO SS-LOW-COUNT
031700             END-IF
031800         END-IF
031900     END-IF.
032000 3210-EXIT.
032100     EXIT.
032200*
032300******************************************************************
032400 3300-COMPUTE-RISK-SCORE.
032450******************************************************************
032460*    SUM(SEVERITY-WEIGHT * CONFIDENCE) OVER THE DEDUPLICATED LIST,*
032470*    DIVIDED BY 10 AND MULTIPLIED BACK BY 10 - THIS IS AN NO-OP   *
032480*    ALGEBRAICALLY BUT IS KEPT AS TWO SEPARATE COMPUTE STATEMENTS *
032490*    SO THE INTERMEDIATE ROUNDING MATCHES THE ORIGINAL RELEASE.   *
032495*    THE RESULT IS THEN CAPPED AT 100.00 AND ROUNDED TO 2 PLACES. *
033000     MOVE ZERO TO WS-SUM-WEIGHTED.
033100     IF SC-VULN-COUNT = ZERO
033200         MOVE ZERO TO SS-RISK-SCORE
033300         GO TO 3300-EXIT
033400     END-IF.
033500     PERFORM 3310-ADD-ONE-VULN-WEIGHT THRU 3310-EXIT
033600         VARYING SC-VULN-IDX FROM 1 BY 1
033700             UNTIL SC-VULN-IDX > SC-VULN-COUNT.
033800     COMPUTE WS-SCORE-STEP1 ROUNDED = WS-SUM-WEIGHTED / 10.0.
033900     COMPUTE WS-SCORE-STEP2 ROUNDED = WS-SCORE-STEP1 * 10.0.
034000     IF WS-SCORE-STEP2 > 100.00
034100         MOVE 100.00 TO WS-SCORE-STEP2
034200     END-IF.
034300     COMPUTE SS-RISK-SCORE ROUNDED = WS-SCORE-STEP2.
034400 3300-EXIT.
034500     EXIT.
034600*
034700******************************************************************
034800 3310-ADD-ONE-VULN-WEIGHT.
034900******************************************************************
035000     PERFORM 3320-LOOK-UP-SEVERITY-WEIGHT THRU 3320-EXIT.
035100     IF VU-CONFIDENCE-SCORE (SC-VULN-IDX) = ZERO
035200         COMPUTE WS-VULN-WEIGHTED = WS-SEV-WEIGHT * 1.0
035300     ELSE
035400         COMPUTE WS-VULN-WEIGHTED =
035500             WS-SEV-WEIGHT * VU-CONFIDENCE-SCORE (SC-VULN-IDX)
035600     END-IF.
035700     ADD WS-VULN-WEIGHTED TO WS-SUM-WEIGHTED.
035800 3310-EXIT.
035900     EXIT.
036000*
036100******************************************************************
036200 3320-LOOK-UP-SEVERITY-WEIGHT.
036300******************************************************************
036400     MOVE 2.0 TO WS-SEV-WEIGHT.
036500     IF VU-SEVERITY (SC-VULN-IDX) = 'CRITICAL'
036600         MOVE 10.0 TO WS-SEV-WEIGHT
036700     ELSE
036800         IF VU-SEVERITY (SC-VULN-IDX) = 'HIGH'
036900             MOVE 7.0 TO WS-SEV-WEIGHT
037000         ELSE
037100             IF VU-SEVERITY (SC-VULN-IDX) = 'MEDIUM'
037200                 MOVE 4.0 TO WS-SEV-WEIGHT
037300             END-IF
037400         END-IF
037500     END-IF.
037600 3320-EXIT.
037700     EXIT.
037800*
037900******************************************************************
038000 3400-DERIVE-RISK-LEVEL.
038100******************************************************************
038200     IF SS-RISK-SCORE >= 70.00
038300         MOVE 'CRITICAL  ' TO SS-RISK-LEVEL
038400     ELSE
038500         IF SS-RISK-SCORE >= 50.00
038600             MOVE 'HIGH      ' TO SS-RISK-LEVEL
038700         ELSE
038800             IF SS-RISK-SCORE >= 30.00
038900                 MOVE 'MEDIUM    ' TO SS-RISK-LEVEL
039000             ELSE
039100                 IF SS-RISK-SCORE >= 10.00
039200                     MOVE 'LOW       ' TO SS-RISK-LEVEL
039300                 ELSE
039400                     MOVE 'MINIMAL   ' TO SS-RISK-LEVEL
039500                 END-IF
039600             END-IF
039700         END-IF
039800     END-IF.
039900 3400-EXIT.
040000     EXIT.
040100*
040200******************************************************************
040300 3500-BUILD-SCAN-SUMMARY.
040400******************************************************************
040500*    SS-SCAN-ID IS SET BY THE CALLER BEFORE THIS PROGRAM IS       *
040600*    INVOKED (SCAUD100 LOADS IT FROM THE CONTRACT NAME) - THIS    *
040700*    PARAGRAPH ONLY TOUCHES THE COUNTS AND SCORE FIELDS, WHICH    *
040800*    HAVE ALREADY BEEN SET BY THE PARAGRAPHS ABOVE.  KEPT AS ITS  *
040900*    OWN STEP SO THE CALL SEQUENCE IN 0000-MAIN READS AS ONE      *
041000*    ROLL-UP STEP PER THE ORIGINAL DESIGN NOTE.                   *
041100     CONTINUE.
041200 3500-EXIT.
041300     EXIT.
