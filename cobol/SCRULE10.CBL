000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SCRULE10.
000400 AUTHOR.         D P STAVROS.
000500 INSTALLATION.   ZONDA FINANCIAL SYSTEMS - APPLICATIONS DIV.
000600 DATE-WRITTEN.   04/02/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    SCRULE10 - STATIC ANALYSIS RULE ORCHESTRATOR                *
001200*                                                                *
001300*    DRIVES THE FIVE STANDING VULNERABILITY RULES (RE001/AC001/  *
001400*    IO001/RN001/UC001) AGAINST THE PARSED-CONTRACT WORK RECORD  *
001500*    BUILT BY SCPARS10, ONE FUNCTION AT A TIME, APPENDING EACH   *
001600*    HIT TO SC-FINDING-TABLE (COPYBOOK SCFIND).  RULES SEARCH THE*
001700*    ORIGINAL SOURCE-LINE TABLE DIRECTLY (NOT THE FLATTENED      *
001800*    PF-BODY BLOB) SO THAT LINE NUMBERS COME OUT EXACT.          *
001900*                                                                *
002000*    THIS PROGRAM HAS NO REGULAR-EXPRESSION ENGINE AVAILABLE TO  *
002100*    IT - EVERY "PATTERN" BELOW IS REALISED AS ONE OR MORE       *
002200*    LITERAL-SUBSTRING SEARCHES AGAINST AN UPPERCASED COPY OF    *
002300*    THE LINE, USING THE SHOP'S SCSTR10 ROUTINE.  WHERE THE      *
002400*    ORIGINAL PATTERN CARED ABOUT SURROUNDING WHITESPACE (THE    *
002500*    ARITHMETIC-OPERATOR CHECK IN IO001 IN PARTICULAR) WE CATCH  *
002600*    THE COMMON SPACED-OPERATOR FORMS; A TIGHTLY-PACKED           *
002700*    EXPRESSION WITH NO SURROUNDING BLANKS CAN SLIP THROUGH -     *
002800*    THIS HAS BEEN A KNOWN LIMITATION SINCE THE ORIGINAL RELEASE *
002900*    AND HAS NEVER BEEN WORTH A REWRITE AGAINST HOW RARELY IT     *
003000*    IS HIT IN PRACTICE.                                          *
003100*                                                                *
003200*    MAINTENANCE HISTORY                                         *
003300*    ------------------                                          *
003400*    04/02/94  DPS  SC-1002  ORIGINAL PROGRAM - RE001/AC001 ONLY.*
003500*    11/30/94  DPS  SC-1030  ADDED IO001 (SAFEMATH-AWARE).       *
003600*    06/14/95  RTC  SC-1101  ADDED RN001.                        *
003700*    02/09/96  RTC  SC-1140  ADDED UC001.                        *
003800*    08/04/97  DPS  SC-1188  RAISED FUNCTION LOOP TO MATCH NEW   *
003900*                            200-ENTRY SCCONTR FUNCTION TABLE.   *
004000*    01/19/99  RTC  SC-1400  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS *
004100*                            IN THIS PROGRAM, NO CHANGE REQUIRED.*
004200*    06/22/01  MWJ  SC-1512  AC001 NOW CHECKS SELFDESTRUCT AND   *
004300*                            DELEGATECALL SEPARATELY FROM THE    *
004400*                            GENERAL UNPROTECTED-WRITE CHECK.    *
004500*    05/14/03  MWJ  SC-1620  IO001 NO LONGER RE-PARSES THE       *
004600*                            PRAGMA STRING PER FUNCTION - READS  *
004700*                            PC-IS-OLD-SOLC-VERSION FROM SCPARS10*
004800*                            DIRECTLY.                            *
004850*    09/18/06  GDW  SC-1704  2255-TEST-ONE-LINE-FOR-ACCESS-CTL   *
004860*                            NOW TREATS THE BARE ONLYOWNER        *
004870*                            LITERAL AS ACCESS CONTROL ON ITS OWN*
004880*                            EVEN WITH NO REQUIRE( ON THE LINE - *
004890*                            AUDITOR COMPLAINT THAT FUNCTIONS     *
004895*                            GUARDED ONLY BY THAT MODIFIER WERE   *
004896*                            THROWING SPURIOUS AC001 FINDINGS.    *
004897*    09/22/06  GDW  SC-1705  ADDED 9820-BUILD-LOCATION - LOCATION*
004898*                            CHAIN NOW CARRIES THE CONTRACT NAME  *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600******************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000 77  WS-PROGRAM-NAME                PIC X(08) VALUE 'SCRULE10'.
006100*
006200 COPY SCWORK.
006300*
006400 01  WS-UPPER-LINE-WORK.
006500     05  WS-UPPER-LINE-X            PIC X(4096).
006600 01  WS-UPPER-LINE-BY-CHAR REDEFINES WS-UPPER-LINE-WORK.
006700     05  WS-UPPER-LINE-CHAR         PIC X(01) OCCURS 4096 TIMES.
006800*
006900 01  WS-LOOP-INDEXES.
007000     05  WS-LN-IDX                  PIC 9(06) COMP.
007100     05  WS-LN-IDX-2                PIC 9(06) COMP.
007200     05  WS-EXTCALL-LINE            PIC 9(06) COMP.
007300     05  WS-LIT-IDX                 PIC 9(01) COMP.
007350     05  WS-UCCALL-MATCH-IDX        PIC 9(01) COMP.
007400     05  WS-AHEAD-COUNT             PIC 9(01) COMP.
007600*
007700 01  WS-SWITCHES.
007800     05  WS-FOUND-SWITCH            PIC X(01) VALUE 'N'.
007900         88  WS-FOUND-YES           VALUE 'Y'.
008000     05  WS-STATE-CHG-DONE-SWITCH   PIC X(01) VALUE 'N'.
008100         88  WS-STATE-CHG-DONE-YES  VALUE 'Y'.
008400     05  WS-HAS-ACCESS-CONTROL      PIC X(01) VALUE 'N'.
008500         88  WS-HAS-ACCESS-CTL-YES  VALUE 'Y'.
008600     05  WS-ABOUT-RANDOM-SWITCH     PIC X(01) VALUE 'N'.
008700         88  WS-ABOUT-RANDOM-YES    VALUE 'Y'.
008800     05  WS-RETURN-CHECKED-SWITCH   PIC X(01) VALUE 'N'.
008900         88  WS-RETURN-CHECKED-YES  VALUE 'Y'.
009000     05  WS-REQUIRE-AFTER-SWITCH    PIC X(01) VALUE 'N'.
009100         88  WS-REQUIRE-AFTER-YES   VALUE 'Y'.
009400     05  WS-ARITH-SEEN-SWITCH       PIC X(01) VALUE 'N'.
009500         88  WS-ARITH-SEEN-YES      VALUE 'Y'.
009600     05  WS-SAFEMATH-IN-BODY-SWITCH PIC X(01) VALUE 'N'.
009700         88  WS-SAFEMATH-IN-BODY-YES VALUE 'Y'.
009800*
009900 01  WS-GLOBAL-LINE-NUMBERS.
010000     05  WS-TXORIGIN-LINE           PIC 9(06) COMP.
010100     05  WS-SELFDESTRUCT-LINE       PIC 9(06) COMP.
010200     05  WS-DELEGATECALL-LINE       PIC 9(06) COMP.
010300     05  WS-TIMESTAMP-LINE          PIC 9(06) COMP.
010400     05  WS-NOW-LINE                PIC 9(06) COMP.
010500     05  WS-BLOCKNUM-LINE           PIC 9(06) COMP.
010600     05  WS-BLOCKHASH-LINE          PIC 9(06) COMP.
010700     05  WS-SAFEMATH-CONTRACT-WIDE  PIC X(01) VALUE 'N'.
010800         88  WS-SAFEMATH-WIDE-YES   VALUE 'Y'.
010900*
011000 01  WS-EXTCALL-LITERALS.
011100     05  FILLER PIC X(16) VALUE '.CALL('.
011200     05  FILLER PIC X(16) VALUE '.DELEGATECALL('.
011300     05  FILLER PIC X(16) VALUE '.STATICCALL('.
011400     05  FILLER PIC X(16) VALUE '.SEND('.
011500     05  FILLER PIC X(16) VALUE '.TRANSFER('.
011600 01  WS-EXTCALL-LIT-TABLE REDEFINES WS-EXTCALL-LITERALS.
011700     05  WS-EXTCALL-LIT             PIC X(16) OCCURS 5 TIMES.
011800*
011900 01  WS-UCCALL-LITERALS.
012000     05  FILLER PIC X(16) VALUE '.CALL('.
012100     05  FILLER PIC X(16) VALUE '.SEND('.
012200     05  FILLER PIC X(16) VALUE '.DELEGATECALL('.
012300     05  FILLER PIC X(16) VALUE '.STATICCALL('.
012400     05  FILLER PIC X(16) VALUE '.CALLCODE('.
012500 01  WS-UCCALL-LIT-TABLE REDEFINES WS-UCCALL-LITERALS.
012600     05  WS-UCCALL-LIT              PIC X(16) OCCURS 5 TIMES.
012700*
012800 01  WS-UCCALL-TITLES.
012900     05  FILLER PIC X(16) VALUE 'call'.
013000     05  FILLER PIC X(16) VALUE 'send'.
013100     05  FILLER PIC X(16) VALUE 'delegatecall'.
013200     05  FILLER PIC X(16) VALUE 'staticcall'.
013300     05  FILLER PIC X(16) VALUE 'callcode'.
013400 01  WS-UCCALL-TITLE-TABLE REDEFINES WS-UCCALL-TITLES.
013500     05  WS-UCCALL-TITLE            PIC X(16) OCCURS 5 TIMES.
013600*
013700 01  WS-RANDOM-WORD-LITERALS.
013800     05  FILLER PIC X(10) VALUE 'RANDOM'.
013900     05  FILLER PIC X(10) VALUE 'RAND'.
014000     05  FILLER PIC X(10) VALUE 'LOTTERY'.
014100     05  FILLER PIC X(10) VALUE 'WINNER'.
014200 01  WS-RANDOM-WORD-TABLE REDEFINES WS-RANDOM-WORD-LITERALS.
014300     05  WS-RANDOM-WORD             PIC X(10) OCCURS 4 TIMES.
014400*
014500 01  WS-OPERATOR-LITERALS.
014600     05  FILLER PIC X(04) VALUE ' + '.
014700     05  FILLER PIC X(04) VALUE ' - '.
014800     05  FILLER PIC X(04) VALUE ' * '.
014900     05  FILLER PIC X(04) VALUE ' / '.
015000     05  FILLER PIC X(04) VALUE '++'.
015100     05  FILLER PIC X(04) VALUE '--'.
015200     05  FILLER PIC X(04) VALUE '+='.
015300     05  FILLER PIC X(04) VALUE '-='.
015400 01  WS-OPERATOR-LIT-TABLE REDEFINES WS-OPERATOR-LITERALS.
015500     05  WS-OPERATOR-LIT            PIC X(04) OCCURS 8 TIMES.
015600*
015610 01  WS-EXTCALL-LIT-LENS.
015620     05  FILLER PIC 9(02) COMP VALUE 6.
015630     05  FILLER PIC 9(02) COMP VALUE 14.
015640     05  FILLER PIC 9(02) COMP VALUE 12.
015650     05  FILLER PIC 9(02) COMP VALUE 6.
015660     05  FILLER PIC 9(02) COMP VALUE 10.
015670 01  WS-EXTCALL-LEN-TABLE REDEFINES WS-EXTCALL-LIT-LENS.
015680     05  WS-EXTCALL-LEN             PIC 9(02) COMP OCCURS 5 TIMES.
015690*
015700 01  WS-UCCALL-LIT-LENS.
015710     05  FILLER PIC 9(02) COMP VALUE 6.
015720     05  FILLER PIC 9(02) COMP VALUE 6.
015730     05  FILLER PIC 9(02) COMP VALUE 14.
015740     05  FILLER PIC 9(02) COMP VALUE 12.
015750     05  FILLER PIC 9(02) COMP VALUE 10.
015760 01  WS-UCCALL-LEN-TABLE REDEFINES WS-UCCALL-LIT-LENS.
015770     05  WS-UCCALL-LEN              PIC 9(02) COMP OCCURS 5 TIMES.
015780*
015800 01  WS-RANDOM-WORD-LENS.
015810     05  FILLER PIC 9(02) COMP VALUE 6.
015820     05  FILLER PIC 9(02) COMP VALUE 4.
015830     05  FILLER PIC 9(02) COMP VALUE 7.
015840     05  FILLER PIC 9(02) COMP VALUE 6.
015850 01  WS-RANDOM-WORD-LEN-TABLE REDEFINES WS-RANDOM-WORD-LENS.
015860     05  WS-RANDOM-WORD-LEN         PIC 9(02) COMP OCCURS 4 TIMES.
015870*
015900 01  WS-OPERATOR-LIT-LENS.
015910     05  FILLER PIC 9(02) COMP VALUE 3.
015920     05  FILLER PIC 9(02) COMP VALUE 3.
015930     05  FILLER PIC 9(02) COMP VALUE 3.
015940     05  FILLER PIC 9(02) COMP VALUE 3.
015950     05  FILLER PIC 9(02) COMP VALUE 2.
015960     05  FILLER PIC 9(02) COMP VALUE 2.
015970     05  FILLER PIC 9(02) COMP VALUE 2.
015980     05  FILLER PIC 9(02) COMP VALUE 2.
015990 01  WS-OPERATOR-LEN-TABLE REDEFINES WS-OPERATOR-LIT-LENS.
015995     05  WS-OPERATOR-LEN            PIC 9(02) COMP OCCURS 8 TIMES.
015996*
016005 01  WS-FUNC-TEMP-FIELDS.
016010     05  WS-FUNC-NAME-UPPER         PIC X(64).
016020     05  WS-CALLTYPE-TITLE          PIC X(16).
016030     05  WS-FINDING-TITLE           PIC X(120).
016035     05  WS-LIT-SCRATCH-LEN         PIC 9(02) COMP.
016040*
016050 01  WS-STAGE-FINDING.
016060     05  WS-STAGE-RULE-ID           PIC X(06).
016070     05  WS-STAGE-RULE-NAME         PIC X(40).
016080     05  WS-STAGE-SEVERITY          PIC X(08).
016090     05  WS-STAGE-CATEGORY          PIC X(24).
016095     05  WS-STAGE-TITLE             PIC X(120).
016096     05  WS-STAGE-LOCATION          PIC X(96).
016097     05  WS-STAGE-LINE              PIC 9(06).
016098     05  WS-STAGE-CONFIDENCE        PIC 9V99.
016099     05  WS-STAGE-CWE               PIC X(12).
016100*
016200******************************************************************
016300 LINKAGE SECTION.
016400 77  LK-SOURCE-LINE-COUNT           PIC 9(04) COMP.
016500 01  LK-SOURCE-LINE-TABLE OCCURS 1 TO 4000 TIMES
016600             DEPENDING ON LK-SOURCE-LINE-COUNT
016700             INDEXED BY LK-LINE-IDX.
016800     05  LK-SOURCE-LINE             PIC X(4096).
016900 COPY SCCONTR.
017000 COPY SCFIND.
017100******************************************************************
017200 PROCEDURE DIVISION USING LK-SOURCE-LINE-COUNT,
017300                          LK-SOURCE-LINE-TABLE,
017400                          PARSED-CONTRACT,
017500                          SC-FINDING-COUNT,
017600                          SC-FINDING-TABLE.
017700******************************************************************
017800 0000-MAIN.
017900     PERFORM 1000-INITIALIZE-FINDINGS THRU 1000-EXIT.
018000     PERFORM 1100-SCAN-GLOBAL-LINE-MARKERS THRU 1100-EXIT.
018100     PERFORM 1200-CHECK-SAFEMATH-CONTRACT-WIDE THRU 1200-EXIT.
018200     PERFORM 2000-RUN-ALL-RULES THRU 2000-EXIT.
018300     GOBACK.
018400*
018500******************************************************************
018600 1000-INITIALIZE-FINDINGS.
018700******************************************************************
018800     MOVE ZERO TO SC-FINDING-COUNT.
018900     MOVE ZERO TO WS-TXORIGIN-LINE WS-SELFDESTRUCT-LINE
019000                  WS-DELEGATECALL-LINE WS-TIMESTAMP-LINE
019100                  WS-NOW-LINE WS-BLOCKNUM-LINE
019200                  WS-BLOCKHASH-LINE.
019300     MOVE 'N' TO WS-SAFEMATH-CONTRACT-WIDE.
019400 1000-EXIT.
019500     EXIT.
019600*
019700******************************************************************
019800 1100-SCAN-GLOBAL-LINE-MARKERS.
019900******************************************************************
020000*    THESE SIX LINE NUMBERS ARE FOUND ONCE OVER THE WHOLE SOURCE *
020100*    RATHER THAN PER FUNCTION - AC001 AND RN001 REPORT THE FIRST *
020200*    GLOBAL OCCURRENCE REGARDLESS OF WHICH FUNCTION TRIGGERED    *
020300*    THE FINDING.  THIS MATCHES THE ORIGINAL ANALYSER'S BEHAVIOUR*
020400*    AND IS NOT A BUG, EVEN THOUGH IT LOOKS LIKE ONE AT FIRST.   *
020500     PERFORM 1105-SCAN-ONE-LINE-FOR-MARKERS THRU 1105-EXIT
020600         VARYING WS-LN-IDX FROM 1 BY 1
020700             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
020800 1100-EXIT.
020900     EXIT.
021000*
021100******************************************************************
021200 1105-SCAN-ONE-LINE-FOR-MARKERS.
021300******************************************************************
021400     MOVE SPACES TO WS-UPPER-LINE-WORK.
021500     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
021600     INSPECT WS-UPPER-LINE-X
021700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
021800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021900*
022000     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
022100     MOVE 'TX.ORIGIN' TO SW-SEARCH.  MOVE 9 TO SW-SEARCH-LEN.
022200     MOVE 1 TO SW-START-POS.
022300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
022400     IF SW-FOUND-POS NOT = ZERO AND WS-TXORIGIN-LINE = ZERO
022500         MOVE WS-LN-IDX TO WS-TXORIGIN-LINE
022600     END-IF.
022700*
022800     MOVE 'SELFDESTRUCT(' TO SW-SEARCH.  MOVE 13 TO SW-SEARCH-LEN.
022900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
023000     IF SW-FOUND-POS NOT = ZERO AND WS-SELFDESTRUCT-LINE = ZERO
023100         MOVE WS-LN-IDX TO WS-SELFDESTRUCT-LINE
023200     END-IF.
023300*
023400     MOVE '.DELEGATECALL(' TO SW-SEARCH.  MOVE 14 TO SW-SEARCH-LEN.
023500     CALL 'SCSTR10' USING SCAN-WORK-AREA.
023600     IF SW-FOUND-POS NOT = ZERO AND WS-DELEGATECALL-LINE = ZERO
023700         MOVE WS-LN-IDX TO WS-DELEGATECALL-LINE
023800     END-IF.
023900*
024000     MOVE 'BLOCK.TIMESTAMP' TO SW-SEARCH.  MOVE 15 TO SW-SEARCH-LEN.
024100     CALL 'SCSTR10' USING SCAN-WORK-AREA.
024200     IF SW-FOUND-POS NOT = ZERO AND WS-TIMESTAMP-LINE = ZERO
024300         MOVE WS-LN-IDX TO WS-TIMESTAMP-LINE
024400     END-IF.
024500*
024600     MOVE ' NOW' TO SW-SEARCH.  MOVE 4 TO SW-SEARCH-LEN.
024700     CALL 'SCSTR10' USING SCAN-WORK-AREA.
024800     IF SW-FOUND-POS NOT = ZERO AND WS-NOW-LINE = ZERO
024900         MOVE WS-LN-IDX TO WS-NOW-LINE
025000     END-IF.
025100*
025200     MOVE 'BLOCK.NUMBER' TO SW-SEARCH.  MOVE 12 TO SW-SEARCH-LEN.
025300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
025400     IF SW-FOUND-POS NOT = ZERO AND WS-BLOCKNUM-LINE = ZERO
025500         MOVE WS-LN-IDX TO WS-BLOCKNUM-LINE
025600     END-IF.
025700*
025800     MOVE 'BLOCKHASH(' TO SW-SEARCH.  MOVE 10 TO SW-SEARCH-LEN.
025900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
026000     IF SW-FOUND-POS NOT = ZERO AND WS-BLOCKHASH-LINE = ZERO
026100         MOVE WS-LN-IDX TO WS-BLOCKHASH-LINE
026200     END-IF.
026300     MOVE 'BLOCK.BLOCKHASH' TO SW-SEARCH.  MOVE 15 TO SW-SEARCH-LEN.
026400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
026500     IF SW-FOUND-POS NOT = ZERO AND WS-BLOCKHASH-LINE = ZERO
026600         MOVE WS-LN-IDX TO WS-BLOCKHASH-LINE
026700     END-IF.
026800 1105-EXIT.
026900     EXIT.
027000*
027100******************************************************************
027200 1200-CHECK-SAFEMATH-CONTRACT-WIDE.
027300******************************************************************
027400     PERFORM 1205-TEST-ONE-LINE-FOR-SAFEMATH THRU 1205-EXIT
027500         VARYING WS-LN-IDX FROM 1 BY 1
027600             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT
027700                OR WS-SAFEMATH-WIDE-YES.
027800 1200-EXIT.
027900     EXIT.
028000*
028100******************************************************************
028200 1205-TEST-ONE-LINE-FOR-SAFEMATH.
028300******************************************************************
028400     MOVE SPACES TO WS-UPPER-LINE-WORK.
028500     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
028600     INSPECT WS-UPPER-LINE-X
028700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028900     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
029000     MOVE 'USING SAFEMATH FOR UINT' TO SW-SEARCH.
029100     MOVE 23 TO SW-SEARCH-LEN.
029200     MOVE 1 TO SW-START-POS.
029300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
029400     IF SW-FOUND-POS NOT = ZERO
029500         MOVE 'Y' TO WS-SAFEMATH-CONTRACT-WIDE
029600         GO TO 1205-EXIT
029700     END-IF.
029800     MOVE 'SAFEMATH.' TO SW-SEARCH.  MOVE 9 TO SW-SEARCH-LEN.
029900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
030000     IF SW-FOUND-POS NOT = ZERO
030100         MOVE 'Y' TO WS-SAFEMATH-CONTRACT-WIDE
030200     END-IF.
030300 1205-EXIT.
030400     EXIT.
030500*
030600******************************************************************
030700 2000-RUN-ALL-RULES.
030800******************************************************************
030900     IF PC-FUNCTION-COUNT = ZERO
031000         GO TO 2000-EXIT
031100     END-IF.
031200     PERFORM 2050-RUN-RULES-FOR-ONE-FUNCTION THRU 2050-EXIT
031300         VARYING PC-FUNC-IDX FROM 1 BY 1
031400             UNTIL PC-FUNC-IDX > PC-FUNCTION-COUNT.
031500 2000-EXIT.
031600     EXIT.
031700*
031800******************************************************************
031900 2050-RUN-RULES-FOR-ONE-FUNCTION.
032000******************************************************************
032100     IF SC-FINDING-COUNT >= 1500
032200         GO TO 2050-EXIT
032300     END-IF.
032400     PERFORM 2100-RULE-RE001 THRU 2100-EXIT.
032500     PERFORM 2200-RULE-AC001 THRU 2200-EXIT.
032600     PERFORM 2300-RULE-IO001 THRU 2300-EXIT.
032700     PERFORM 2400-RULE-RN001 THRU 2400-EXIT.
032800     PERFORM 2500-RULE-UC001 THRU 2500-EXIT.
032900 2050-EXIT.
033000     EXIT.
033100*
033200******************************************************************
033300 2100-RULE-RE001.
033400******************************************************************
033500*    ONE CRITICAL FINDING PER EXTERNAL-CALL LINE THAT IS FOLLOWED,*
033600*    STRICTLY LATER IN THE SAME FUNCTION, BY A STATE-CHANGING     *
033700*    STATEMENT.  THE FORWARD SCAN STOPS AT THE FIRST QUALIFYING   *
033800*    LINE FOR THAT CALL - IT DOES NOT KEEP LOOKING PAST IT.       *
033900     PERFORM 2105-SCAN-ONE-LINE-FOR-EXTCALL THRU 2105-EXIT
034000         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
034100             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX).
034200 2100-EXIT.
034300     EXIT.
034400*
034500******************************************************************
034600 2105-SCAN-ONE-LINE-FOR-EXTCALL.
034700******************************************************************
034800     PERFORM 2110-TEST-LINE-HAS-EXTCALL THRU 2110-EXIT.
034900     IF WS-FOUND-YES
035000         MOVE WS-LN-IDX TO WS-EXTCALL-LINE
035100         PERFORM 2120-FIND-STATE-CHANGE-AFTER THRU 2120-EXIT
035200     END-IF.
035300 2105-EXIT.
035400     EXIT.
035500*
035600******************************************************************
035700 2110-TEST-LINE-HAS-EXTCALL.
035800******************************************************************
035900     MOVE SPACES TO WS-UPPER-LINE-WORK.
036000     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
036100     INSPECT WS-UPPER-LINE-X
036200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
036300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
036400     MOVE 'N' TO WS-FOUND-SWITCH.
036500     PERFORM 2115-TEST-ONE-EXTCALL-LIT THRU 2115-EXIT
036600         VARYING WS-LIT-IDX FROM 1 BY 1
036700             UNTIL WS-LIT-IDX > 5
036800                OR WS-FOUND-YES.
036900 2110-EXIT.
037000     EXIT.
037100*
037200******************************************************************
037300 2115-TEST-ONE-EXTCALL-LIT.
037400******************************************************************
037500     MOVE WS-UPPER-LINE-X TO SW-TEXT.
037600     MOVE 4096 TO SW-TEXT-LEN.
037700     MOVE WS-EXTCALL-LIT (WS-LIT-IDX) TO SW-SEARCH.
037800     MOVE WS-EXTCALL-LEN (WS-LIT-IDX) TO SW-SEARCH-LEN.
037900     MOVE 1 TO SW-START-POS.
038000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
038100     IF SW-FOUND-POS NOT = ZERO
038200         MOVE 'Y' TO WS-FOUND-SWITCH
038300     END-IF.
038400 2115-EXIT.
038500     EXIT.
038600*
038700******************************************************************
038800 2120-FIND-STATE-CHANGE-AFTER.
038900******************************************************************
039000     MOVE 'N' TO WS-STATE-CHG-DONE-SWITCH.
039100     COMPUTE WS-LN-IDX-2 = WS-EXTCALL-LINE + 1.
039200     PERFORM 2125-TEST-ONE-LINE-FOR-STATE-CHG THRU 2125-EXIT
039300         UNTIL WS-LN-IDX-2 > PF-END-LINE (PC-FUNC-IDX)
039400                OR WS-STATE-CHG-DONE-YES.
039500 2120-EXIT.
039600     EXIT.
039700*
039800******************************************************************
039900 2125-TEST-ONE-LINE-FOR-STATE-CHG.
040000******************************************************************
040100     MOVE SPACES TO WS-UPPER-LINE-WORK.
040200     MOVE LK-SOURCE-LINE (WS-LN-IDX-2) TO WS-UPPER-LINE-X.
040300     MOVE 'N' TO WS-FOUND-SWITCH.
040400     PERFORM 2130-TEST-ONE-STATECHG-OP THRU 2130-EXIT
040500         VARYING WS-LIT-IDX FROM 1 BY 1
040600             UNTIL WS-LIT-IDX > 8
040700                OR WS-FOUND-YES.
040800     IF WS-FOUND-YES
040900         MOVE 'Y' TO WS-STATE-CHG-DONE-SWITCH
041000         MOVE 'RE001' TO WS-STAGE-RULE-ID
041100         MOVE 'Reentrancy' TO WS-STAGE-RULE-NAME
041300         MOVE 'CRITICAL' TO WS-STAGE-SEVERITY
041400         MOVE 'Reentrancy' TO WS-STAGE-CATEGORY
041500         MOVE 'External call followed by a state change'
041600             TO WS-STAGE-TITLE
041900         PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT
042000         MOVE WS-LN-IDX-2 TO WS-STAGE-LINE
042100         MOVE .85 TO WS-STAGE-CONFIDENCE
042200         MOVE 'CWE-841' TO WS-STAGE-CWE
042300         PERFORM 9800-APPEND-FINDING THRU 9800-EXIT
042400     ELSE
042500         ADD 1 TO WS-LN-IDX-2
042600     END-IF.
042700 2125-EXIT.
042800     EXIT.
042900*
043000******************************************************************
043100 2130-TEST-ONE-STATECHG-OP.
043200******************************************************************
043300     MOVE WS-UPPER-LINE-X TO SW-TEXT.
043400     MOVE 4096 TO SW-TEXT-LEN.
043500     MOVE WS-OPERATOR-LIT (WS-LIT-IDX) TO SW-SEARCH.
043600     MOVE WS-OPERATOR-LEN (WS-LIT-IDX) TO SW-SEARCH-LEN.
043700     MOVE 1 TO SW-START-POS.
043800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
043900     IF SW-FOUND-POS NOT = ZERO
044000         MOVE 'Y' TO WS-FOUND-SWITCH
044100     END-IF.
044200 2130-EXIT.
044300     EXIT.
044400*
044500******************************************************************
044600 2200-RULE-AC001.
044700******************************************************************
044800*    FOUR INDEPENDENT CHECKS - ANY OR ALL CAN FIRE FOR THE SAME  *
044900*    FUNCTION IN THE SAME PASS.  TX.ORIGIN/SELFDESTRUCT/         *
045000*    DELEGATECALL REPORT AT THEIR FIRST GLOBAL LINE (SEE 1100);  *
045100*    THE UNPROTECTED-WRITE CHECK REPORTS AT THE FUNCTION'S OWN   *
045200*    START LINE.                                                 *
045300     PERFORM 2210-CHECK-TX-ORIGIN THRU 2210-EXIT.
045400     PERFORM 2250-HAS-ACCESS-CONTROL THRU 2250-EXIT.
045500     PERFORM 2220-CHECK-SELFDESTRUCT THRU 2220-EXIT.
045600     PERFORM 2230-CHECK-DELEGATECALL THRU 2230-EXIT.
045700     PERFORM 2240-CHECK-UNPROTECTED-WRITE THRU 2240-EXIT.
045800 2200-EXIT.
045900     EXIT.
046000*
046100******************************************************************
046200 2210-CHECK-TX-ORIGIN.
046300******************************************************************
046400     IF WS-TXORIGIN-LINE = ZERO
046500         GO TO 2210-EXIT
046600     END-IF.
046700     PERFORM 2215-BODY-HAS-TXORIGIN THRU 2215-EXIT.
046800     IF WS-FOUND-YES
046900         MOVE 'AC001' TO WS-STAGE-RULE-ID
047000         MOVE 'Access Control' TO WS-STAGE-RULE-NAME
047100         MOVE 'HIGH' TO WS-STAGE-SEVERITY
047200         MOVE 'Access Control' TO WS-STAGE-CATEGORY
047300         MOVE 'Use of tx.origin for authorization'
047400             TO WS-STAGE-TITLE
047500         PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT
047600         MOVE WS-TXORIGIN-LINE TO WS-STAGE-LINE
047700         MOVE .95 TO WS-STAGE-CONFIDENCE
047800         MOVE 'CWE-863' TO WS-STAGE-CWE
047900         PERFORM 9800-APPEND-FINDING THRU 9800-EXIT
048000     END-IF.
048100 2210-EXIT.
048200     EXIT.
048300*
048400******************************************************************
048500 2215-BODY-HAS-TXORIGIN.
048600******************************************************************
048700     MOVE 'N' TO WS-FOUND-SWITCH.
048800     PERFORM 2216-TEST-ONE-LINE-FOR-TXORIGIN THRU 2216-EXIT
048900         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
049000             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
049100                OR WS-FOUND-YES.
049200 2215-EXIT.
049300     EXIT.
049400*
049500******************************************************************
049600 2216-TEST-ONE-LINE-FOR-TXORIGIN.
049700******************************************************************
049800     MOVE SPACES TO WS-UPPER-LINE-WORK.
049900     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
050000     INSPECT WS-UPPER-LINE-X
050100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
050200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050300     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
050400     MOVE 'TX.ORIGIN' TO SW-SEARCH.  MOVE 9 TO SW-SEARCH-LEN.
050500     MOVE 1 TO SW-START-POS.
050600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
050700     IF SW-FOUND-POS NOT = ZERO
050800         MOVE 'Y' TO WS-FOUND-SWITCH
050900     END-IF.
051000 2216-EXIT.
051100     EXIT.
051200*
051300******************************************************************
051400 2220-CHECK-SELFDESTRUCT.
051500******************************************************************
051600     IF WS-SELFDESTRUCT-LINE = ZERO
051700         GO TO 2220-EXIT
051800     END-IF.
051900     MOVE 'SELFDESTRUCT(' TO WS-STAGE-RULE-NAME.
051950     MOVE 13 TO WS-LIT-SCRATCH-LEN.
052000     PERFORM 2225-BODY-HAS-LITERAL THRU 2225-EXIT.
052100     IF WS-FOUND-YES AND NOT WS-HAS-ACCESS-CTL-YES
052200         MOVE 'AC001' TO WS-STAGE-RULE-ID
052300         MOVE 'Access Control' TO WS-STAGE-RULE-NAME
052400         MOVE 'CRITICAL' TO WS-STAGE-SEVERITY
052500         MOVE 'Access Control' TO WS-STAGE-CATEGORY
052600         MOVE 'Unprotected selfdestruct' TO WS-STAGE-TITLE
052700         PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT
052800         MOVE WS-SELFDESTRUCT-LINE TO WS-STAGE-LINE
052900         MOVE .90 TO WS-STAGE-CONFIDENCE
053000         MOVE 'CWE-284' TO WS-STAGE-CWE
053100         PERFORM 9800-APPEND-FINDING THRU 9800-EXIT
053200     END-IF.
053300 2220-EXIT.
053400     EXIT.
053500*
053600******************************************************************
053700 2225-BODY-HAS-LITERAL.
053800******************************************************************
053900*    GENERIC "DOES THIS FUNCTION'S BODY CONTAIN THE LITERAL IN   *
054000*    WS-STAGE-RULE-NAME" CHECK, BORROWED HERE AS SCRATCH SPACE   *
054100*    BY 2220/2230 SO THEY DON'T EACH NEED THEIR OWN COPY.        *
054200     MOVE 'N' TO WS-FOUND-SWITCH.
054300     PERFORM 2226-TEST-ONE-LINE-FOR-LITERAL THRU 2226-EXIT
054400         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
054500             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
054600                OR WS-FOUND-YES.
054700 2225-EXIT.
054800     EXIT.
054900*
055000******************************************************************
055100 2226-TEST-ONE-LINE-FOR-LITERAL.
055200******************************************************************
055300     MOVE SPACES TO WS-UPPER-LINE-WORK.
055400     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
055500     INSPECT WS-UPPER-LINE-X
055600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
055700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
055800     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
055900     MOVE WS-STAGE-RULE-NAME TO SW-SEARCH.
056000     MOVE WS-LIT-SCRATCH-LEN TO SW-SEARCH-LEN.
056100     MOVE 1 TO SW-START-POS.
056200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
056300     IF SW-FOUND-POS NOT = ZERO
056400         MOVE 'Y' TO WS-FOUND-SWITCH
056500     END-IF.
056600 2226-EXIT.
056700     EXIT.
056800*
056900******************************************************************
057000 2230-CHECK-DELEGATECALL.
057100******************************************************************
057200     IF WS-DELEGATECALL-LINE = ZERO
057300         GO TO 2230-EXIT
057400     END-IF.
057500     MOVE '.DELEGATECALL(' TO WS-STAGE-RULE-NAME.
057550     MOVE 14 TO WS-LIT-SCRATCH-LEN.
057600     PERFORM 2225-BODY-HAS-LITERAL THRU 2225-EXIT.
057700     IF WS-FOUND-YES AND NOT WS-HAS-ACCESS-CTL-YES
057800         MOVE 'AC001' TO WS-STAGE-RULE-ID
057900         MOVE 'Access Control' TO WS-STAGE-RULE-NAME
058000         MOVE 'CRITICAL' TO WS-STAGE-SEVERITY
058100         MOVE 'Access Control' TO WS-STAGE-CATEGORY
058200         MOVE 'Unprotected delegatecall' TO WS-STAGE-TITLE
058300         PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT
058400         MOVE WS-DELEGATECALL-LINE TO WS-STAGE-LINE
058500         MOVE .90 TO WS-STAGE-CONFIDENCE
058600         MOVE 'CWE-284' TO WS-STAGE-CWE
058700         PERFORM 9800-APPEND-FINDING THRU 9800-EXIT
058800     END-IF.
058900 2230-EXIT.
059000     EXIT.
059100*
059200******************************************************************
059300 2240-CHECK-UNPROTECTED-WRITE.
059400******************************************************************
059500     IF PF-IS-CONSTRUCTOR-YES (PC-FUNC-IDX)
059600         GO TO 2240-EXIT
059700     END-IF.
059800     IF PF-VISIBILITY (PC-FUNC-IDX) NOT = 'public'
059900      AND PF-VISIBILITY (PC-FUNC-IDX) NOT = 'external'
060000         GO TO 2240-EXIT
060100     END-IF.
060200     IF PF-STATE-MUTABILITY (PC-FUNC-IDX) = 'pure'
060300      OR PF-STATE-MUTABILITY (PC-FUNC-IDX) = 'view'
060400         GO TO 2240-EXIT
060500     END-IF.
060600     IF WS-HAS-ACCESS-CTL-YES
060700         GO TO 2240-EXIT
060800     END-IF.
060900     MOVE 'AC001' TO WS-STAGE-RULE-ID.
061000     MOVE 'Access Control' TO WS-STAGE-RULE-NAME.
061100     MOVE 'MEDIUM' TO WS-STAGE-SEVERITY.
061200     MOVE 'Access Control' TO WS-STAGE-CATEGORY.
061300     MOVE 'State-changing function with no access control'
061400         TO WS-STAGE-TITLE.
061500     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
061600     MOVE PF-START-LINE (PC-FUNC-IDX) TO WS-STAGE-LINE.
061700     MOVE .70 TO WS-STAGE-CONFIDENCE.
061800     MOVE 'CWE-284' TO WS-STAGE-CWE.
061900     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
062000 2240-EXIT.
062100     EXIT.
062200*
062300******************************************************************
062400 2250-HAS-ACCESS-CONTROL.
062500******************************************************************
062600*    THE PARSER NEVER POPULATES A FUNCTION'S MODIFIER LIST (SEE  *
062700*    SCPARS10 1500-EXTRACT-MODIFIERS - IT ONLY RECORDS THE       *
062800*    MODIFIER DECLARATIONS, NOT WHICH FUNCTIONS USE THEM), SO IN *
062900*    PRACTICE THIS TEST IS DRIVEN ENTIRELY BY THE BODY-TEXT      *
063000*    CHECKS BELOW.  LEFT IN FOR THE DAY THE PARSER CATCHES UP.   *
063100     MOVE 'N' TO WS-HAS-ACCESS-CONTROL.
063200     IF PF-MODIFIER-COUNT (PC-FUNC-IDX) > ZERO
063300         MOVE 'Y' TO WS-HAS-ACCESS-CONTROL
063400         GO TO 2250-EXIT
063500     END-IF.
063600     PERFORM 2255-TEST-ONE-LINE-FOR-ACCESS-CTL THRU 2255-EXIT
063700         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
063800             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
063900                OR WS-HAS-ACCESS-CTL-YES.
064000 2250-EXIT.
064100     EXIT.
064200*
064300******************************************************************
064400 2255-TEST-ONE-LINE-FOR-ACCESS-CTL.
064500******************************************************************
064520*    THREE INDEPENDENT BODY TESTS - REQUIRE(...MSG.SENDER...),    *
064540*    REQUIRE(...OWNER...), OR THE BARE ONLYOWNER MODIFIER LITERAL *
064560*    ON ITS OWN.  THE THIRD TEST DOES NOT NEED A REQUIRE( ON THE  *
064580*    SAME LINE - A FUNCTION GUARDED ONLY BY THE ONLYOWNER         *
064590*    MODIFIER, WITH NO REQUIRE( CALL ANYWHERE IN ITS BODY, MUST   *
064595*    STILL BE JUDGED AS HAVING ACCESS CONTROL.                    *
064600     MOVE SPACES TO WS-UPPER-LINE-WORK.
064700     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
064800     INSPECT WS-UPPER-LINE-X
064900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
065000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
065100     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
065150     MOVE 1 TO SW-START-POS.
065200     MOVE 'REQUIRE(' TO SW-SEARCH.  MOVE 8 TO SW-SEARCH-LEN.
065300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
065350     IF SW-FOUND-POS = ZERO
065360         GO TO 2256-CHECK-ONLYOWNER-LITERAL
065370     END-IF.
065800     MOVE 'MSG.SENDER' TO SW-SEARCH.  MOVE 10 TO SW-SEARCH-LEN.
065900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
066000     IF SW-FOUND-POS NOT = ZERO
066100         MOVE 'Y' TO WS-HAS-ACCESS-CONTROL
066200         GO TO 2255-EXIT
066300     END-IF.
066400     MOVE 'OWNER' TO SW-SEARCH.  MOVE 5 TO SW-SEARCH-LEN.
066500     CALL 'SCSTR10' USING SCAN-WORK-AREA.
066600     IF SW-FOUND-POS NOT = ZERO
066700         MOVE 'Y' TO WS-HAS-ACCESS-CONTROL
066750         GO TO 2255-EXIT
066800     END-IF.
066820 2256-CHECK-ONLYOWNER-LITERAL.
066840     MOVE 'ONLYOWNER' TO SW-SEARCH.  MOVE 9 TO SW-SEARCH-LEN.
066860     CALL 'SCSTR10' USING SCAN-WORK-AREA.
066880     IF SW-FOUND-POS NOT = ZERO
066890         MOVE 'Y' TO WS-HAS-ACCESS-CONTROL
066900     END-IF.
066950 2255-EXIT.
067000     EXIT.
067100*
067200******************************************************************
067300 2300-RULE-IO001.
067400******************************************************************
067500*    THE ARITHMETIC-OPERATOR GATE MUST FIRE AT LEAST ONCE IN THE  *
067600*    BODY BEFORE EITHER BRANCH BELOW IS EVEN CONSIDERED.  THE OLD-*
067700*    VERSION BRANCH AND THE UNCHECKED-BLOCK BRANCH ARE MUTUALLY   *
067800*    EXCLUSIVE, DRIVEN OFF PC-IS-OLD-SOLC-VERSION FROM SCPARS10.  *
067900     MOVE 'N' TO WS-ARITH-SEEN-SWITCH.
068000     PERFORM 2310-CHECK-ARITH-GATE THRU 2310-EXIT
068100         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
068200             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
068300                OR WS-ARITH-SEEN-YES.
068400     IF NOT WS-ARITH-SEEN-YES
068500         GO TO 2300-EXIT
068600     END-IF.
068700     MOVE 'N' TO WS-SAFEMATH-IN-BODY-SWITCH.
068800     PERFORM 2320-CHECK-SAFEMATH-IN-BODY THRU 2320-EXIT
068900         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
069000             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
069100                OR WS-SAFEMATH-IN-BODY-YES.
069200     IF PC-IS-OLD-SOLC-VERSION-YES
069300         IF NOT WS-SAFEMATH-WIDE-YES AND NOT WS-SAFEMATH-IN-BODY-YES
069400             PERFORM 2330-EMIT-IO001-OLD-VERSION-LINES THRU 2330-EXIT
069500         END-IF
069600     ELSE
069700         PERFORM 2340-CHECK-UNCHECKED-BLOCK THRU 2340-EXIT
069800     END-IF.
069900 2300-EXIT.
070000     EXIT.
070100*
070200******************************************************************
070300 2310-CHECK-ARITH-GATE.
070400******************************************************************
070500     PERFORM 9700-LINE-HAS-OPERATOR THRU 9700-EXIT.
070600     IF WS-FOUND-YES
070700         MOVE 'Y' TO WS-ARITH-SEEN-SWITCH
070800     END-IF.
070900 2310-EXIT.
071000     EXIT.
071100*
071200******************************************************************
071300 2320-CHECK-SAFEMATH-IN-BODY.
071400******************************************************************
071500     MOVE SPACES TO WS-UPPER-LINE-WORK.
071600     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
071700     INSPECT WS-UPPER-LINE-X
071800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
071900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
072000     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
072100     MOVE 'USING SAFEMATH FOR UINT' TO SW-SEARCH.
072200     MOVE 23 TO SW-SEARCH-LEN.  MOVE 1 TO SW-START-POS.
072300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
072400     IF SW-FOUND-POS NOT = ZERO
072500         MOVE 'Y' TO WS-SAFEMATH-IN-BODY-SWITCH
072600         GO TO 2320-EXIT
072700     END-IF.
072800     MOVE 'SAFEMATH.' TO SW-SEARCH.  MOVE 9 TO SW-SEARCH-LEN.
072900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
073000     IF SW-FOUND-POS NOT = ZERO
073100         MOVE 'Y' TO WS-SAFEMATH-IN-BODY-SWITCH
073200     END-IF.
073300 2320-EXIT.
073400     EXIT.
073500*
073600******************************************************************
073700 2330-EMIT-IO001-OLD-VERSION-LINES.
073800******************************************************************
073900     PERFORM 2335-TEST-AND-EMIT-ONE-LINE THRU 2335-EXIT
074000         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
074100             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX).
074200 2330-EXIT.
074300     EXIT.
074400*
074500******************************************************************
074600 2335-TEST-AND-EMIT-ONE-LINE.
074700******************************************************************
074800     PERFORM 9700-LINE-HAS-OPERATOR THRU 9700-EXIT.
074900     IF NOT WS-FOUND-YES
075000         GO TO 2335-EXIT
075100     END-IF.
075200     MOVE 'UNCHECKED{' TO SW-SEARCH.  MOVE 10 TO SW-SEARCH-LEN.
075300     MOVE 1 TO SW-START-POS.
075400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
075500     IF SW-FOUND-POS NOT = ZERO
075600         GO TO 2335-EXIT
075700     END-IF.
075800     MOVE 'UNCHECKED {' TO SW-SEARCH.  MOVE 11 TO SW-SEARCH-LEN.
075900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
076000     IF SW-FOUND-POS NOT = ZERO
076100         GO TO 2335-EXIT
076200     END-IF.
076300     MOVE 'IO001' TO WS-STAGE-RULE-ID.
076400     MOVE 'Integer Overflow/Underflow' TO WS-STAGE-RULE-NAME.
076500     MOVE 'HIGH' TO WS-STAGE-SEVERITY.
076600     MOVE 'Integer Overflow/Underflow' TO WS-STAGE-CATEGORY.
076700     MOVE 'Unguarded arithmetic with no SafeMath library'
076800         TO WS-STAGE-TITLE.
076900     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
077000     MOVE WS-LN-IDX TO WS-STAGE-LINE.
077100     MOVE .80 TO WS-STAGE-CONFIDENCE.
077200     MOVE 'CWE-190' TO WS-STAGE-CWE.
077300     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
077400 2335-EXIT.
077500     EXIT.
077600*
077700******************************************************************
077800 2340-CHECK-UNCHECKED-BLOCK.
077900******************************************************************
078000     MOVE 'N' TO WS-FOUND-SWITCH.
078100     PERFORM 2345-TEST-ONE-LINE-FOR-UNCHECKED THRU 2345-EXIT
078200         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
078300             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
078400                OR WS-FOUND-YES.
078500     IF NOT WS-FOUND-YES
078600         GO TO 2340-EXIT
078700     END-IF.
078800     MOVE 'IO001' TO WS-STAGE-RULE-ID.
078900     MOVE 'Integer Overflow/Underflow' TO WS-STAGE-RULE-NAME.
079000     MOVE 'MEDIUM' TO WS-STAGE-SEVERITY.
079100     MOVE 'Integer Overflow/Underflow' TO WS-STAGE-CATEGORY.
079200     MOVE 'Unchecked arithmetic block in modern compiler'
079300         TO WS-STAGE-TITLE.
079400     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
079500     MOVE PF-START-LINE (PC-FUNC-IDX) TO WS-STAGE-LINE.
079600     MOVE .70 TO WS-STAGE-CONFIDENCE.
079700     MOVE 'CWE-190' TO WS-STAGE-CWE.
079800     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
079900 2340-EXIT.
080000     EXIT.
080100*
080200******************************************************************
080300 2345-TEST-ONE-LINE-FOR-UNCHECKED.
080400******************************************************************
080500     MOVE SPACES TO WS-UPPER-LINE-WORK.
080600     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
080700     INSPECT WS-UPPER-LINE-X
080800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
080900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
081000     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
081100     MOVE 'UNCHECKED{' TO SW-SEARCH.  MOVE 10 TO SW-SEARCH-LEN.
081200     MOVE 1 TO SW-START-POS.
081300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
081400     IF SW-FOUND-POS NOT = ZERO
081500         MOVE 'Y' TO WS-FOUND-SWITCH
081600         GO TO 2345-EXIT
081700     END-IF.
081800     MOVE 'UNCHECKED {' TO SW-SEARCH.  MOVE 11 TO SW-SEARCH-LEN.
081900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
082000     IF SW-FOUND-POS NOT = ZERO
082100         MOVE 'Y' TO WS-FOUND-SWITCH
082200     END-IF.
082300 2345-EXIT.
082400     EXIT.
082500*
082600******************************************************************
082700 2400-RULE-RN001.
082800******************************************************************
082900*    THREE INDEPENDENT BLOCK-VARIABLE CHECKS, ALL GATED ON THE    *
083000*    SAME "IS THIS FUNCTION ABOUT RANDOMNESS" TEST.  EACH ONE     *
083100*    REPORTS AT THE FIRST GLOBAL LINE FOR ITS OWN TRIGGER TEXT,   *
083200*    NOT THE LINE WHERE THIS PARTICULAR FUNCTION USES IT.         *
083300     PERFORM 2410-CHECK-ABOUT-RANDOM THRU 2410-EXIT.
083400     IF NOT WS-ABOUT-RANDOM-YES
083500         GO TO 2400-EXIT
083600     END-IF.
083700     PERFORM 2420-CHECK-TIMESTAMP-RANDOMNESS THRU 2420-EXIT.
083800     PERFORM 2430-CHECK-BLOCKNUM-RANDOMNESS THRU 2430-EXIT.
083900     PERFORM 2440-CHECK-BLOCKHASH-RANDOMNESS THRU 2440-EXIT.
084000 2400-EXIT.
084100     EXIT.
084200*
084300******************************************************************
084400 2410-CHECK-ABOUT-RANDOM.
084500******************************************************************
084600     MOVE 'N' TO WS-ABOUT-RANDOM-SWITCH.
084700     MOVE SPACES TO WS-FUNC-NAME-UPPER.
084800     MOVE PF-NAME (PC-FUNC-IDX) TO WS-FUNC-NAME-UPPER.
084900     INSPECT WS-FUNC-NAME-UPPER
085000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
085100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
085200     PERFORM 2412-CHECK-NAME-FOR-RANDOM-WORD THRU 2412-EXIT
085300         VARYING WS-LIT-IDX FROM 1 BY 1
085400             UNTIL WS-LIT-IDX > 4 OR WS-ABOUT-RANDOM-YES.
085500     IF WS-ABOUT-RANDOM-YES
085600         GO TO 2410-EXIT
085700     END-IF.
085800     PERFORM 2414-CHECK-BODY-FOR-RANDOM-WORD THRU 2414-EXIT
085900         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
086000             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
086100                OR WS-ABOUT-RANDOM-YES.
086200     IF WS-ABOUT-RANDOM-YES
086300         GO TO 2410-EXIT
086400     END-IF.
086500     PERFORM 2416-CHECK-MODULO-WITH-BLOCK-VAR THRU 2416-EXIT.
086600 2410-EXIT.
086700     EXIT.
086800*
086900******************************************************************
087000 2412-CHECK-NAME-FOR-RANDOM-WORD.
087100******************************************************************
087200     MOVE WS-FUNC-NAME-UPPER TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
087300     MOVE WS-RANDOM-WORD (WS-LIT-IDX) TO SW-SEARCH.
087400     MOVE WS-RANDOM-WORD-LEN (WS-LIT-IDX) TO SW-SEARCH-LEN.
087500     MOVE 1 TO SW-START-POS.
087600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
087700     IF SW-FOUND-POS NOT = ZERO
087800         MOVE 'Y' TO WS-ABOUT-RANDOM-SWITCH
087900     END-IF.
088000 2412-EXIT.
088100     EXIT.
088200*
088300******************************************************************
088400 2414-CHECK-BODY-FOR-RANDOM-WORD.
088500******************************************************************
088600     MOVE SPACES TO WS-UPPER-LINE-WORK.
088700     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
088800     INSPECT WS-UPPER-LINE-X
088900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089100     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
089200     PERFORM 2415-TEST-ONE-RANDOM-WORD THRU 2415-EXIT
089300         VARYING WS-LIT-IDX FROM 1 BY 1
089400             UNTIL WS-LIT-IDX > 4 OR WS-ABOUT-RANDOM-YES.
089500 2414-EXIT.
089600     EXIT.
089700*
089800******************************************************************
089900 2415-TEST-ONE-RANDOM-WORD.
090000******************************************************************
090100     MOVE WS-RANDOM-WORD (WS-LIT-IDX) TO SW-SEARCH.
090200     MOVE WS-RANDOM-WORD-LEN (WS-LIT-IDX) TO SW-SEARCH-LEN.
090300     MOVE 1 TO SW-START-POS.
090400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
090500     IF SW-FOUND-POS NOT = ZERO
090600         MOVE 'Y' TO WS-ABOUT-RANDOM-SWITCH
090700     END-IF.
090800 2415-EXIT.
090900     EXIT.
091000*
091100******************************************************************
091200 2416-CHECK-MODULO-WITH-BLOCK-VAR.
091300******************************************************************
091400     MOVE 'N' TO WS-FOUND-SWITCH.
091500     PERFORM 2417-TEST-LINE-FOR-PERCENT THRU 2417-EXIT
091600         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
091700             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
091800                OR WS-FOUND-YES.
091900     IF NOT WS-FOUND-YES
092000         GO TO 2416-EXIT
092100     END-IF.
092200     MOVE 'N' TO WS-FOUND-SWITCH.
092300     PERFORM 2418-TEST-LINE-FOR-BLOCKVAR THRU 2418-EXIT
092400         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
092500             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
092600                OR WS-FOUND-YES.
092700     IF WS-FOUND-YES
092800         MOVE 'Y' TO WS-ABOUT-RANDOM-SWITCH
092900     END-IF.
093000 2416-EXIT.
093100     EXIT.
093200*
093300******************************************************************
093400 2417-TEST-LINE-FOR-PERCENT.
093500******************************************************************
093600     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
093700     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
093800     MOVE '%' TO SW-SEARCH.  MOVE 1 TO SW-SEARCH-LEN.
093900     MOVE 1 TO SW-START-POS.
094000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
094100     IF SW-FOUND-POS NOT = ZERO
094200         MOVE 'Y' TO WS-FOUND-SWITCH
094300     END-IF.
094400 2417-EXIT.
094500     EXIT.
094600*
094700******************************************************************
094800 2418-TEST-LINE-FOR-BLOCKVAR.
094900******************************************************************
095000     MOVE SPACES TO WS-UPPER-LINE-WORK.
095100     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
095200     INSPECT WS-UPPER-LINE-X
095300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
095400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
095500     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
095600     MOVE 'BLOCK.TIMESTAMP' TO SW-SEARCH.  MOVE 15 TO SW-SEARCH-LEN.
095700     MOVE 1 TO SW-START-POS.
095800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
095900     IF SW-FOUND-POS NOT = ZERO
096000         MOVE 'Y' TO WS-FOUND-SWITCH
096100         GO TO 2418-EXIT
096200     END-IF.
096300     MOVE ' NOW' TO SW-SEARCH.  MOVE 4 TO SW-SEARCH-LEN.
096400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
096500     IF SW-FOUND-POS NOT = ZERO
096600         MOVE 'Y' TO WS-FOUND-SWITCH
096700         GO TO 2418-EXIT
096800     END-IF.
096900     MOVE 'BLOCK.NUMBER' TO SW-SEARCH.  MOVE 12 TO SW-SEARCH-LEN.
097000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
097100     IF SW-FOUND-POS NOT = ZERO
097200         MOVE 'Y' TO WS-FOUND-SWITCH
097300         GO TO 2418-EXIT
097400     END-IF.
097500     MOVE 'BLOCKHASH(' TO SW-SEARCH.  MOVE 10 TO SW-SEARCH-LEN.
097600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
097700     IF SW-FOUND-POS NOT = ZERO
097800         MOVE 'Y' TO WS-FOUND-SWITCH
097900     END-IF.
098000 2418-EXIT.
098100     EXIT.
098200*
098300******************************************************************
098400 2420-CHECK-TIMESTAMP-RANDOMNESS.
098500******************************************************************
098600     PERFORM 2421-BODY-HAS-TIMESTAMP-OR-NOW THRU 2421-EXIT.
098700     IF NOT WS-FOUND-YES
098800         GO TO 2420-EXIT
098900     END-IF.
099000     MOVE 'RN001' TO WS-STAGE-RULE-ID.
099100     MOVE 'Weak Randomness' TO WS-STAGE-RULE-NAME.
099200     MOVE 'MEDIUM' TO WS-STAGE-SEVERITY.
099300     MOVE 'Weak Randomness' TO WS-STAGE-CATEGORY.
099400     MOVE 'Block timestamp used as a source of randomness'
099500         TO WS-STAGE-TITLE.
099600     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
099700     IF WS-TIMESTAMP-LINE NOT = ZERO
099800         MOVE WS-TIMESTAMP-LINE TO WS-STAGE-LINE
099900     ELSE
100000         MOVE WS-NOW-LINE TO WS-STAGE-LINE
100100     END-IF.
100200     MOVE .80 TO WS-STAGE-CONFIDENCE.
100300     MOVE 'CWE-330' TO WS-STAGE-CWE.
100400     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
100500 2420-EXIT.
100600     EXIT.
100700*
100800******************************************************************
100900 2421-BODY-HAS-TIMESTAMP-OR-NOW.
101000******************************************************************
101100     MOVE 'N' TO WS-FOUND-SWITCH.
101200     PERFORM 2422-TEST-ONE-LINE-TS-OR-NOW THRU 2422-EXIT
101300         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
101400             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
101500                OR WS-FOUND-YES.
101600 2421-EXIT.
101700     EXIT.
101800*
101900******************************************************************
102000 2422-TEST-ONE-LINE-TS-OR-NOW.
102100******************************************************************
102200     MOVE SPACES TO WS-UPPER-LINE-WORK.
102300     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
102400     INSPECT WS-UPPER-LINE-X
102500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
102600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
102700     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
102800     MOVE 'BLOCK.TIMESTAMP' TO SW-SEARCH.  MOVE 15 TO SW-SEARCH-LEN.
102900     MOVE 1 TO SW-START-POS.
103000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
103100     IF SW-FOUND-POS NOT = ZERO
103200         MOVE 'Y' TO WS-FOUND-SWITCH
103300         GO TO 2422-EXIT
103400     END-IF.
103500     MOVE ' NOW' TO SW-SEARCH.  MOVE 4 TO SW-SEARCH-LEN.
103600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
103700     IF SW-FOUND-POS NOT = ZERO
103800         MOVE 'Y' TO WS-FOUND-SWITCH
103900     END-IF.
104000 2422-EXIT.
104100     EXIT.
104200*
104300******************************************************************
104400 2430-CHECK-BLOCKNUM-RANDOMNESS.
104500******************************************************************
104600     MOVE 'N' TO WS-FOUND-SWITCH.
104700     PERFORM 2431-TEST-ONE-LINE-FOR-BLOCKNUM THRU 2431-EXIT
104800         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
104900             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
105000                OR WS-FOUND-YES.
105100     IF NOT WS-FOUND-YES
105200         GO TO 2430-EXIT
105300     END-IF.
105400     MOVE 'RN001' TO WS-STAGE-RULE-ID.
105500     MOVE 'Weak Randomness' TO WS-STAGE-RULE-NAME.
105600     MOVE 'MEDIUM' TO WS-STAGE-SEVERITY.
105700     MOVE 'Weak Randomness' TO WS-STAGE-CATEGORY.
105800     MOVE 'Block number used as a source of randomness'
105900         TO WS-STAGE-TITLE.
106000     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
106100     MOVE WS-BLOCKNUM-LINE TO WS-STAGE-LINE.
106200     MOVE .80 TO WS-STAGE-CONFIDENCE.
106300     MOVE 'CWE-330' TO WS-STAGE-CWE.
106400     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
106500 2430-EXIT.
106600     EXIT.
106700*
106800******************************************************************
106900 2431-TEST-ONE-LINE-FOR-BLOCKNUM.
107000******************************************************************
107100     MOVE SPACES TO WS-UPPER-LINE-WORK.
107200     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
107300     INSPECT WS-UPPER-LINE-X
107400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
107500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
107600     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
107700     MOVE 'BLOCK.NUMBER' TO SW-SEARCH.  MOVE 12 TO SW-SEARCH-LEN.
107800     MOVE 1 TO SW-START-POS.
107900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
108000     IF SW-FOUND-POS NOT = ZERO
108100         MOVE 'Y' TO WS-FOUND-SWITCH
108200     END-IF.
108300 2431-EXIT.
108400     EXIT.
108500*
108600******************************************************************
108700 2440-CHECK-BLOCKHASH-RANDOMNESS.
108800******************************************************************
108900     MOVE 'N' TO WS-FOUND-SWITCH.
109000     PERFORM 2441-TEST-ONE-LINE-FOR-BLOCKHASH THRU 2441-EXIT
109100         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
109200             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX)
109300                OR WS-FOUND-YES.
109400     IF NOT WS-FOUND-YES
109500         GO TO 2440-EXIT
109600     END-IF.
109700     MOVE 'RN001' TO WS-STAGE-RULE-ID.
109800     MOVE 'Weak Randomness' TO WS-STAGE-RULE-NAME.
109900     MOVE 'MEDIUM' TO WS-STAGE-SEVERITY.
110000     MOVE 'Weak Randomness' TO WS-STAGE-CATEGORY.
110100     MOVE 'Blockhash used as a source of randomness'
110200         TO WS-STAGE-TITLE.
110300     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
110400     MOVE WS-BLOCKHASH-LINE TO WS-STAGE-LINE.
110500     MOVE .75 TO WS-STAGE-CONFIDENCE.
110600     MOVE 'CWE-330' TO WS-STAGE-CWE.
110700     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
110800 2440-EXIT.
110900     EXIT.
111000*
111100******************************************************************
111200 2441-TEST-ONE-LINE-FOR-BLOCKHASH.
111300******************************************************************
111400     MOVE SPACES TO WS-UPPER-LINE-WORK.
111500     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
111600     INSPECT WS-UPPER-LINE-X
111700         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
111800                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
111900     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
112000     MOVE 'BLOCKHASH(' TO SW-SEARCH.  MOVE 10 TO SW-SEARCH-LEN.
112100     MOVE 1 TO SW-START-POS.
112200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
112300     IF SW-FOUND-POS NOT = ZERO
112400         MOVE 'Y' TO WS-FOUND-SWITCH
112500         GO TO 2441-EXIT
112600     END-IF.
112700     MOVE 'BLOCK.BLOCKHASH' TO SW-SEARCH.  MOVE 15 TO SW-SEARCH-LEN.
112800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
112900     IF SW-FOUND-POS NOT = ZERO
113000         MOVE 'Y' TO WS-FOUND-SWITCH
113100     END-IF.
113200 2441-EXIT.
113300     EXIT.
113400*
113500******************************************************************
113600 2500-RULE-UC001.
113700******************************************************************
113800*    ONE HIGH FINDING PER OFFENDING LOW-LEVEL CALL LINE THAT IS   *
113900*    NEITHER RETURN-CHECKED NOR FOLLOWED WITHIN TWO LINES BY A    *
114000*    REQUIRE(.  THE CALL TYPE TESTED FIRST TO MATCH WINS THE      *
114100*    FINDING TITLE - CALL, SEND, DELEGATECALL, STATICCALL,        *
114200*    CALLCODE, IN THAT FIXED ORDER.                                *
114300     PERFORM 2510-SCAN-BODY-FOR-UCCALL THRU 2510-EXIT
114400         VARYING WS-LN-IDX FROM PF-START-LINE (PC-FUNC-IDX) BY 1
114500             UNTIL WS-LN-IDX > PF-END-LINE (PC-FUNC-IDX).
114600 2500-EXIT.
114700     EXIT.
114800*
114900******************************************************************
115000 2510-SCAN-BODY-FOR-UCCALL.
115100******************************************************************
115200     MOVE SPACES TO WS-UPPER-LINE-WORK.
115300     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
115400     INSPECT WS-UPPER-LINE-X
115500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
115600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
115700     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
115800     MOVE 'N' TO WS-FOUND-SWITCH.
115900     PERFORM 2515-TEST-ONE-UCCALL-LIT THRU 2515-EXIT
116000         VARYING WS-LIT-IDX FROM 1 BY 1
116100             UNTIL WS-LIT-IDX > 5 OR WS-FOUND-YES.
116200     IF WS-FOUND-YES
116300         PERFORM 2520-CHECK-RETURN-AND-EMIT THRU 2520-EXIT
116400     END-IF.
116500 2510-EXIT.
116600     EXIT.
116700*
116800******************************************************************
116900 2515-TEST-ONE-UCCALL-LIT.
117000******************************************************************
117100     MOVE WS-UCCALL-LIT (WS-LIT-IDX) TO SW-SEARCH.
117200     MOVE WS-UCCALL-LEN (WS-LIT-IDX) TO SW-SEARCH-LEN.
117300     MOVE 1 TO SW-START-POS.
117400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
117500     IF SW-FOUND-POS NOT = ZERO
117600         MOVE 'Y' TO WS-FOUND-SWITCH
117700         MOVE WS-LIT-IDX TO WS-UCCALL-MATCH-IDX
117800     END-IF.
117900 2515-EXIT.
118000     EXIT.
118100*
118200******************************************************************
118300 2520-CHECK-RETURN-AND-EMIT.
118400******************************************************************
118500     MOVE 'N' TO WS-RETURN-CHECKED-SWITCH.
118600     IF WS-UCCALL-MATCH-IDX = 1 OR WS-UCCALL-MATCH-IDX = 2
118700         PERFORM 2525-TEST-RETURN-CHECK-PATTERN THRU 2525-EXIT
118800     END-IF.
118900     MOVE 'N' TO WS-REQUIRE-AFTER-SWITCH.
119000     PERFORM 2530-CHECK-REQUIRE-WITHIN-TWO THRU 2530-EXIT.
119100     IF WS-RETURN-CHECKED-YES OR WS-REQUIRE-AFTER-YES
119200         GO TO 2520-EXIT
119300     END-IF.
119400     MOVE WS-UCCALL-TITLE (WS-UCCALL-MATCH-IDX) TO WS-CALLTYPE-TITLE.
119500     PERFORM 9810-BUILD-UC001-TITLE THRU 9810-EXIT.
119600     MOVE 'UC001' TO WS-STAGE-RULE-ID.
119700     MOVE 'Unchecked External Call' TO WS-STAGE-RULE-NAME.
119800     MOVE 'HIGH' TO WS-STAGE-SEVERITY.
119900     MOVE 'Unchecked External Call' TO WS-STAGE-CATEGORY.
120000     MOVE WS-FINDING-TITLE TO WS-STAGE-TITLE.
120100     PERFORM 9820-BUILD-LOCATION THRU 9820-EXIT.
120200     MOVE WS-LN-IDX TO WS-STAGE-LINE.
120300     MOVE .85 TO WS-STAGE-CONFIDENCE.
120400     MOVE 'CWE-252' TO WS-STAGE-CWE.
120500     PERFORM 9800-APPEND-FINDING THRU 9800-EXIT.
120600 2520-EXIT.
120700     EXIT.
120800*
120900******************************************************************
121000 2525-TEST-RETURN-CHECK-PATTERN.
121100******************************************************************
121200*    APPROXIMATES "(BOOL SUCCESS, ...) = X.CALL(...)" - THE SHOP'S*
121300*    SUBSTRING SCANNER CANNOT WALK THE FULL TUPLE-DESTRUCTURE     *
121400*    GRAMMAR, SO A BARE "(BOOL" ON THE CALL LINE IS TREATED AS    *
121500*    SUFFICIENT EVIDENCE THE RETURN VALUE WAS CAPTURED.            *
121600     MOVE '(BOOL' TO SW-SEARCH.  MOVE 5 TO SW-SEARCH-LEN.
121700     MOVE 1 TO SW-START-POS.
121800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
121900     IF SW-FOUND-POS NOT = ZERO
122000         MOVE 'Y' TO WS-RETURN-CHECKED-SWITCH
122100     END-IF.
122200 2525-EXIT.
122300     EXIT.
122400*
122500******************************************************************
122600 2530-CHECK-REQUIRE-WITHIN-TWO.
122700******************************************************************
122800     PERFORM 2535-TEST-ONE-AHEAD-LINE THRU 2535-EXIT
122900         VARYING WS-AHEAD-COUNT FROM 1 BY 1
123000             UNTIL WS-AHEAD-COUNT > 2 OR WS-REQUIRE-AFTER-YES.
123100 2530-EXIT.
123200     EXIT.
123300*
123400******************************************************************
123500 2535-TEST-ONE-AHEAD-LINE.
123600******************************************************************
123700     COMPUTE WS-LN-IDX-2 = WS-LN-IDX + WS-AHEAD-COUNT.
123800     IF WS-LN-IDX-2 > PF-END-LINE (PC-FUNC-IDX)
123900      OR WS-LN-IDX-2 > LK-SOURCE-LINE-COUNT
124000         GO TO 2535-EXIT
124100     END-IF.
124200     MOVE SPACES TO WS-UPPER-LINE-WORK.
124300     MOVE LK-SOURCE-LINE (WS-LN-IDX-2) TO WS-UPPER-LINE-X.
124400     INSPECT WS-UPPER-LINE-X
124500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
124600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
124700     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
124800     MOVE 'REQUIRE(' TO SW-SEARCH.  MOVE 8 TO SW-SEARCH-LEN.
124900     MOVE 1 TO SW-START-POS.
125000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
125100     IF SW-FOUND-POS NOT = ZERO
125200         MOVE 'Y' TO WS-REQUIRE-AFTER-SWITCH
125300     END-IF.
125400 2535-EXIT.
125500     EXIT.
125600*
125700******************************************************************
125800 9700-LINE-HAS-OPERATOR.
125900******************************************************************
126000*    ASSUMES THE CALLER HAS ALREADY UPPERCASED THE CURRENT LINE   *
126100*    (WS-LN-IDX) INTO WS-UPPER-LINE-X AND SW-TEXT.  SHARED BY THE *
126200*    IO001 ARITHMETIC-GATE AND PER-LINE EMIT CHECKS.               *
126300     MOVE SPACES TO WS-UPPER-LINE-WORK.
126400     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
126500     INSPECT WS-UPPER-LINE-X
126600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
126700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
126800     MOVE WS-UPPER-LINE-X TO SW-TEXT.  MOVE 4096 TO SW-TEXT-LEN.
126900     MOVE 'N' TO WS-FOUND-SWITCH.
127000     PERFORM 9705-TEST-ONE-OP-LIT THRU 9705-EXIT
127100         VARYING WS-LIT-IDX FROM 1 BY 1
127200             UNTIL WS-LIT-IDX > 8 OR WS-FOUND-YES.
127300 9700-EXIT.
127400     EXIT.
127500*
127600******************************************************************
127700 9705-TEST-ONE-OP-LIT.
127800******************************************************************
127900     MOVE WS-OPERATOR-LIT (WS-LIT-IDX) TO SW-SEARCH.
128000     MOVE WS-OPERATOR-LEN (WS-LIT-IDX) TO SW-SEARCH-LEN.
128100     MOVE 1 TO SW-START-POS.
128200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
128300     IF SW-FOUND-POS NOT = ZERO
128400         MOVE 'Y' TO WS-FOUND-SWITCH
128500     END-IF.
128600 9705-EXIT.
128700     EXIT.
128800*
128900******************************************************************
129000 9800-APPEND-FINDING.
129100******************************************************************
129200*    COPIES THE WS-STAGE-* WORK FIELDS INTO A NEW SC-FINDING-TABLE*
129300*    ENTRY.  FINDINGS PAST THE 1500-ENTRY TABLE CEILING ARE       *
129400*    DROPPED - 2050-RUN-RULES-FOR-ONE-FUNCTION ALSO GUARDS AGAINST*
129500*    RUNNING THE RULES AT ALL ONCE THE TABLE IS FULL.              *
129600     IF SC-FINDING-COUNT >= 1500
129700         GO TO 9800-EXIT
129800     END-IF.
129900     ADD 1 TO SC-FINDING-COUNT.
130000     SET SC-FIND-IDX TO SC-FINDING-COUNT.
130100     MOVE WS-STAGE-RULE-ID      TO FD-RULE-ID (SC-FIND-IDX).
130200     MOVE WS-STAGE-RULE-NAME    TO FD-RULE-NAME (SC-FIND-IDX).
130300     MOVE WS-STAGE-SEVERITY     TO FD-SEVERITY (SC-FIND-IDX).
130400     MOVE WS-STAGE-CATEGORY     TO FD-CATEGORY (SC-FIND-IDX).
130500     MOVE WS-STAGE-TITLE        TO FD-TITLE (SC-FIND-IDX).
130600     MOVE WS-STAGE-LOCATION     TO FD-LOCATION (SC-FIND-IDX).
130700     MOVE WS-STAGE-LINE         TO FD-LINE-NUMBER (SC-FIND-IDX).
130800     MOVE WS-STAGE-CONFIDENCE   TO FD-CONFIDENCE-SCORE (SC-FIND-IDX).
130900     MOVE 1                     TO FD-CONFIDENCE-PRESENT (SC-FIND-IDX).
131000     MOVE WS-STAGE-CWE          TO FD-CWE-ID (SC-FIND-IDX).
131100 9800-EXIT.
131200     EXIT.
131300*
131400******************************************************************
131500 9810-BUILD-UC001-TITLE.
131600******************************************************************
131700     MOVE SPACES TO WS-FINDING-TITLE.
131800     STRING 'Unchecked return value from external '
131900             DELIMITED BY SIZE
132000         WS-CALLTYPE-TITLE
132100             DELIMITED BY SPACE
132200         ' call'
132300             DELIMITED BY SIZE
132400         INTO WS-FINDING-TITLE.
132500 9810-EXIT.
132600     EXIT.
132650*
132700******************************************************************
132750*    09/22/06  GDW  SC-1705  NEW PARAGRAPH - BUILDS THE LOCATION  *
132760*                            CHAIN AS CONTRACT.FUNCTION PER THE   *
132770*                            AUDIT STANDARDS COMMITTEE FORMAT -   *
132780*                            PREVIOUSLY ONLY THE BARE FUNCTION    *
132790*                            NAME WAS CARRIED, WHICH COLLIDES     *
132800*                            WHEN TWO CONTRACTS SHARE A FUNCTION  *
132810*                            NAME ON THE SAME AUDIT REPORT.       *
132900 9820-BUILD-LOCATION.
133000******************************************************************
133100*    BUILDS WS-STAGE-LOCATION AS <CONTRACT-NAME>.<FUNCTION-NAME>.*
133200*    THE STRING VERB TRIMS TRAILING SPACES OFF OF BOTH VARIABLE- *
133300*    LENGTH NAME FIELDS SO THE DOT LANDS RIGHT AFTER THE CONTRACT*
133400*    NAME AND THE FUNCTION NAME FOLLOWS IT WITH NO GAP.           *
133500     MOVE SPACES TO WS-STAGE-LOCATION.
133600     STRING PC-CONTRACT-NAME DELIMITED BY SPACE
133700            '.' DELIMITED BY SIZE
133800            PF-NAME (PC-FUNC-IDX) DELIMITED BY SPACE
133900         INTO WS-STAGE-LOCATION.
134000 9820-EXIT.
134100     EXIT.
