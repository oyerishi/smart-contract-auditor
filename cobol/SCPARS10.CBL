000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.     SCPARS10.
000400 AUTHOR.         R T CALLOWAY.
000500 INSTALLATION.   ZONDA FINANCIAL SYSTEMS - APPLICATIONS DIV.
000600 DATE-WRITTEN.   03/14/94.
000700 DATE-COMPILED.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*                                                                *
001100*    SCPARS10 - SOLIDITY SOURCE PARSER                           *
001200*                                                                *
001300*    TAKES THE SOURCE-LINE TABLE BUILT BY SCAUD100 FROM ONE      *
001400*    CONTRACT-SOURCE FILE AND BUILDS THE PARSED-CONTRACT WORK    *
001500*    RECORD (COPYBOOK SCCONTR) - CONTRACT NAME, INHERITANCE,     *
001600*    PRAGMA VERSION, IMPORTS, FUNCTION/MODIFIER/STATE-VARIABLE/  *
001700*    EVENT TABLES, AND THE FALLBACK/RECEIVE/CONSTRUCTOR FLAGS.   *
001800*    EACH EXTRACTION PASS BELOW RE-WALKS THE SOURCE INDEPENDENTLY*
001900*    OF THE OTHERS - THIS MATCHES THE WAY THE ORIGINAL ANALYSER  *
002000*    SCANS, AND KEEPS EACH PASS SIMPLE TO MAINTAIN ON ITS OWN.   *
002100*                                                                *
002200*    MAINTENANCE HISTORY                                         *
002300*    ------------------                                          *
002400*    03/14/94  RTC  SC-1001  ORIGINAL PROGRAM.                   *
002500*    09/02/95  DPS  SC-1105  FIXED STATE-MUTABILITY PRIORITY -   *
002600*                            WAS TESTING PAYABLE BEFORE PURE.    *
002700*    08/04/97  DPS  SC-1188  RAISED FUNCTION TABLE TO 200        *
002800*                            ENTRIES (SEE SCCONTR).              *
002900*    01/19/99  RTC  SC-1400  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS *
003000*                            IN THIS PROGRAM, NO CHANGE REQUIRED.*
003100*    06/22/01  MWJ  SC-1512  ADDED HAS-FALLBACK/HAS-RECEIVE/     *
003200*                            HAS-CONSTRUCTOR FLAG PASS.          *
003300*    05/14/03  MWJ  SC-1620  ISOLD-SOLC-VERSION NOW SET HERE     *
003400*                            RATHER THAN RECOMPUTED IN SCRULE10  *
003500*                            FOR EVERY FUNCTION - IO001 WAS      *
003600*                            RE-PARSING THE PRAGMA STRING ONCE   *
003700*                            PER FUNCTION.                       *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-370.
004200 OBJECT-COMPUTER.  IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500******************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900 77  WS-PROGRAM-NAME                PIC X(08) VALUE 'SCPARS10'.
005000*
005100 COPY SCWORK.
005200*
005300 01  WS-SCAN-INDEXES.
005400     05  WS-LN-IDX                  PIC 9(04) COMP.
005500     05  WS-BRACE-SCAN-IDX          PIC 9(04) COMP.
005600     05  WS-BRACE-DEPTH             PIC S9(05) COMP.
005700     05  WS-CHAR-IDX                PIC 9(04) COMP.
005800     05  WS-TOK-START-POS           PIC 9(04) COMP.
005900     05  WS-TOK-END-POS             PIC 9(04) COMP.
006000     05  WS-LINE-LEN                PIC 9(04) COMP.
006100     05  WS-VERSION-DIGIT-COUNT     PIC 9(02) COMP.
006200*
006300 01  WS-ONE-CHAR                    PIC X(01).
006400 01  WS-ONE-CHAR-ALPHANUM REDEFINES WS-ONE-CHAR.
006500     05  WS-ONE-CHAR-CLASS          PIC X(01).
006600*
006700 01  WS-UPPER-LINE-WORK.
006800     05  WS-UPPER-LINE-X            PIC X(4096).
006900 01  WS-UPPER-LINE-BY-CHAR REDEFINES WS-UPPER-LINE-WORK.
007000     05  WS-UPPER-LINE-CHAR         PIC X(01) OCCURS 4096 TIMES.
007100*
007200 01  WS-TOKEN-RESULT.
007300     05  WS-TOKEN-TEXT              PIC X(64).
007400     05  WS-TOKEN-LEN               PIC 9(02) COMP.
007500 01  WS-TOKEN-RESULT-NUMERIC REDEFINES WS-TOKEN-RESULT.
007600     05  FILLER                     PIC X(64).
007700     05  FILLER                     PIC 9(02) COMP.
007800*
007900 01  WS-SWITCHES.
008000     05  WS-FOUND-SWITCH            PIC X(01) VALUE 'N'.
008100         88  WS-FOUND-YES           VALUE 'Y'.
008200     05  WS-IN-FUNCTION-SWITCH      PIC X(01) VALUE 'N'.
008300         88  WS-IN-FUNCTION-YES     VALUE 'Y'.
008310     05  WS-INHERIT-DONE-SWITCH     PIC X(01) VALUE 'N'.
008320         88  WS-INHERIT-DONE-YES    VALUE 'Y'.
008330     05  WS-COMMA-SCAN-DONE-SWITCH  PIC X(01) VALUE 'N'.
008340         88  WS-COMMA-SCAN-DONE-YES VALUE 'Y'.
008400*
008500 01  WS-VERSION-WORK.
008600     05  WS-VERSION-DIGITS          PIC X(32) VALUE SPACES.
008700     05  WS-VERSION-MAJOR           PIC 9(04) VALUE ZERO.
008800     05  WS-VERSION-MINOR           PIC 9(04) VALUE ZERO.
008900     05  WS-VERSION-PARSE-OK        PIC X(01) VALUE 'N'.
009000         88  WS-VERSION-PARSE-GOOD  VALUE 'Y'.
009100*
009200 01  LOW-VOWEL-COUNTERS.
009300     05  WS-DOT-COUNT               PIC 9(02) COMP.
009400     05  WS-DOT-POSITION-1          PIC 9(02) COMP.
009500     05  WS-DOT-POSITION-2          PIC 9(02) COMP.
009510*
009520 01  WS-DIGIT-CONVERT-WORK.
009530     05  WS-CONV-START              PIC 9(04) COMP.
009540     05  WS-CONV-END                PIC 9(04) COMP.
009550     05  WS-CONV-RESULT             PIC 9(04) COMP.
009560     05  WS-DIGIT-OVERLAY           PIC X(01).
009570     05  WS-DIGIT-NUMERIC REDEFINES WS-DIGIT-OVERLAY
009580                                    PIC 9(01).
009600******************************************************************
009700 LINKAGE SECTION.
009800 77  LK-SOURCE-LINE-COUNT           PIC 9(04) COMP.
009900 01  LK-SOURCE-LINE-TABLE OCCURS 1 TO 4000 TIMES
010000             DEPENDING ON LK-SOURCE-LINE-COUNT
010100             INDEXED BY LK-LINE-IDX.
010200     05  LK-SOURCE-LINE             PIC X(4096).
010300 COPY SCCONTR.
010400******************************************************************
010500 PROCEDURE DIVISION USING LK-SOURCE-LINE-COUNT,
010600                          LK-SOURCE-LINE-TABLE,
010700                          PARSED-CONTRACT.
010800******************************************************************
010900 0000-MAIN.
011000     PERFORM 1000-INITIALIZE-CONTRACT THRU 1000-EXIT.
011100     PERFORM 1100-EXTRACT-CONTRACT-NAME THRU 1100-EXIT.
011200     PERFORM 1200-EXTRACT-PRAGMA THRU 1200-EXIT.
011300     PERFORM 1300-EXTRACT-IMPORTS THRU 1300-EXIT.
011400     PERFORM 1400-EXTRACT-FUNCTIONS THRU 1400-EXIT.
011500     PERFORM 1500-EXTRACT-MODIFIERS THRU 1500-EXIT.
011600     PERFORM 1600-EXTRACT-STATE-VARS THRU 1600-EXIT.
011700     PERFORM 1700-EXTRACT-EVENTS THRU 1700-EXIT.
011800     PERFORM 1800-SET-BOOLEAN-FLAGS THRU 1800-EXIT.
011900     PERFORM 1900-SET-OLD-VERSION-FLAG THRU 1900-EXIT.
012000     GOBACK.
012100*
012200******************************************************************
012300 1000-INITIALIZE-CONTRACT.
012400******************************************************************
012500     MOVE SPACES  TO PC-CONTRACT-NAME PC-SOLC-VERSION.
012600     MOVE ZERO    TO PC-INHERITED-COUNT PC-IMPORT-COUNT
012700                     PC-FUNCTION-COUNT PC-MODIFIER-DECL-COUNT
012800                     PC-STATEVAR-COUNT PC-EVENT-COUNT
012900                     PC-HAS-FALLBACK PC-HAS-RECEIVE
013000                     PC-HAS-CONSTRUCTOR PC-IS-OLD-SOLC-VERSION.
013100     MOVE LK-SOURCE-LINE-COUNT TO PC-TOTAL-LINES.
013200 1000-EXIT.
013300     EXIT.
013400*
013500******************************************************************
013600 1100-EXTRACT-CONTRACT-NAME.
013700******************************************************************
013800*    FIRST LINE CONTAINING THE LITERAL 'contract ' NAMES THE     *
013900*    CONTRACT.  IF THAT SAME LINE ALSO CONTAINS ' is ' BEFORE    *
014000*    ITS OPENING BRACE, THE COMMA LIST BETWEEN 'is' AND '{' IS   *
014100*    THE INHERITANCE LIST.                                       *
014200     MOVE 'N' TO WS-FOUND-SWITCH.
014300     PERFORM 1105-SCAN-LINE-FOR-CONTRACT THRU 1105-EXIT
014400         VARYING WS-LN-IDX FROM 1 BY 1
014500             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT
014600                OR WS-FOUND-YES.
014700 1100-EXIT.
014800     EXIT.
014810*
014820******************************************************************
014830 1105-SCAN-LINE-FOR-CONTRACT.
014840******************************************************************
014850     MOVE SPACES TO SW-TEXT.
014860     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
014870     MOVE 4096   TO SW-TEXT-LEN.
014880     MOVE 'contract ' TO SW-SEARCH.
014890     MOVE 9      TO SW-SEARCH-LEN.
014900     MOVE 1      TO SW-START-POS.
014910     CALL 'SCSTR10' USING SCAN-WORK-AREA.
014920     IF SW-FOUND-POS NOT = ZERO
014930         MOVE 'Y' TO WS-FOUND-SWITCH
014940         COMPUTE WS-TOK-START-POS = SW-FOUND-POS + 9
014950         PERFORM 9100-EXTRACT-TOKEN THRU 9100-EXIT
014960         MOVE WS-TOKEN-TEXT TO PC-CONTRACT-NAME
014970         PERFORM 1110-EXTRACT-INHERITANCE THRU 1110-EXIT
014980     END-IF.
014990 1105-EXIT.
015000     EXIT.
015100*
016300******************************************************************
016400 1110-EXTRACT-INHERITANCE.
016500******************************************************************
016600     MOVE SPACES TO SW-TEXT.
016700     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
016800     MOVE 4096   TO SW-TEXT-LEN.
016900     MOVE ' is ' TO SW-SEARCH.
017000     MOVE 4      TO SW-SEARCH-LEN.
017100     MOVE 1      TO SW-START-POS.
017200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
017300     IF SW-FOUND-POS = ZERO
017400         GO TO 1110-EXIT
017500     END-IF.
017600     COMPUTE WS-TOK-START-POS = SW-FOUND-POS + 4.
017700     MOVE 0 TO PC-INHERITED-COUNT.
017800     MOVE 'N' TO WS-INHERIT-DONE-SWITCH.
017900     PERFORM 1115-EXTRACT-ONE-INHERIT-NAME THRU 1115-EXIT
018000         UNTIL PC-INHERITED-COUNT >= 20
018100            OR WS-INHERIT-DONE-YES.
018200 1110-EXIT.
018300     EXIT.
018310*
018320******************************************************************
018330 1115-EXTRACT-ONE-INHERIT-NAME.
018340******************************************************************
018350     PERFORM 9100-EXTRACT-TOKEN THRU 9100-EXIT.
018360     IF WS-TOKEN-LEN = ZERO
018370         MOVE 'Y' TO WS-INHERIT-DONE-SWITCH
018380     ELSE
018390         ADD 1 TO PC-INHERITED-COUNT
018400         MOVE WS-TOKEN-TEXT
018410             TO PC-INHERITED-NAME (PC-INHERITED-COUNT)
018420         MOVE WS-TOK-END-POS TO WS-TOK-START-POS
018430         PERFORM 9200-SKIP-TO-NEXT-COMMA THRU 9200-EXIT
018440         IF WS-FOUND-SWITCH = 'B'
018450             MOVE 'Y' TO WS-INHERIT-DONE-SWITCH
018460         END-IF
018470     END-IF.
018480 1115-EXIT.
018490     EXIT.
018500*
019500******************************************************************
019600 1200-EXTRACT-PRAGMA.
019700******************************************************************
019800*    FIRST LINE CONTAINING 'pragma solidity' CARRIES THE VERSION *
019900*    EXPRESSION - EVERYTHING FROM AFTER THE KEYWORD UP TO THE    *
020000*    TERMINATING SEMICOLON.                                      *
020100     MOVE 'N' TO WS-FOUND-SWITCH.
020200     PERFORM 1205-SCAN-LINE-FOR-PRAGMA THRU 1205-EXIT
020210         VARYING WS-LN-IDX FROM 1 BY 1
020220             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT
020230                OR WS-FOUND-YES.
021800 1200-EXIT.
021900     EXIT.
021910*
021920******************************************************************
021930 1205-SCAN-LINE-FOR-PRAGMA.
021940******************************************************************
021950     MOVE SPACES TO SW-TEXT.
021960     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
021970     MOVE 4096   TO SW-TEXT-LEN.
021980     MOVE 'pragma solidity' TO SW-SEARCH.
021990     MOVE 16     TO SW-SEARCH-LEN.
022000     MOVE 1      TO SW-START-POS.
022010     CALL 'SCSTR10' USING SCAN-WORK-AREA.
022020     IF SW-FOUND-POS NOT = ZERO
022030         MOVE 'Y' TO WS-FOUND-SWITCH
022040         COMPUTE WS-TOK-START-POS = SW-FOUND-POS + 16
022050         PERFORM 9300-EXTRACT-UP-TO-SEMI THRU 9300-EXIT
022060         MOVE WS-TOKEN-TEXT TO PC-SOLC-VERSION
022070     END-IF.
022080 1205-EXIT.
022090     EXIT.
022100*
022200******************************************************************
022300 1300-EXTRACT-IMPORTS.
022400******************************************************************
022500     PERFORM 1305-SCAN-LINE-FOR-IMPORT THRU 1305-EXIT
022510         VARYING WS-LN-IDX FROM 1 BY 1
022520             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
024300 1300-EXIT.
024400     EXIT.
024410*
024420******************************************************************
024430 1305-SCAN-LINE-FOR-IMPORT.
024440******************************************************************
024450     MOVE SPACES TO SW-TEXT.
024460     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
024470     MOVE 4096   TO SW-TEXT-LEN.
024480     MOVE 'import ' TO SW-SEARCH.
024490     MOVE 7      TO SW-SEARCH-LEN.
024500     MOVE 1      TO SW-START-POS.
024510     CALL 'SCSTR10' USING SCAN-WORK-AREA.
024520     IF SW-FOUND-POS NOT = ZERO
024530      AND PC-IMPORT-COUNT < 50
024540         PERFORM 9400-EXTRACT-QUOTED THRU 9400-EXIT
024550         IF WS-TOKEN-LEN NOT = ZERO
024560             ADD 1 TO PC-IMPORT-COUNT
024570             MOVE WS-TOKEN-TEXT
024580                 TO PC-IMPORT-PATH (PC-IMPORT-COUNT)
024590         END-IF
024600     END-IF.
024610 1305-EXIT.
024620     EXIT.
024630*
024700******************************************************************
024800 1400-EXTRACT-FUNCTIONS.
024900******************************************************************
025000*    WALK THE SOURCE TOP TO BOTTOM.  A LINE STARTING WITH        *
025100*    'function' OR CONTAINING ' function ' OPENS A DECLARATION.  *
025200*    THE DECLARATION LINE SETS NAME/VISIBILITY/MUTABILITY/THE    *
025300*    SPECIAL-FUNCTION FLAGS; BRACE BALANCE FROM THAT LINE FORWARD*
025400*    LOCATES THE MATCHING CLOSE AND THE BODY TEXT.  THE WALK     *
025500*    RESUMES FROM THE NEXT PHYSICAL LINE REGARDLESS OF HOW FAR   *
025600*    THE BODY RAN - THIS MATCHES THE UPSTREAM ANALYSER, WHICH    *
025700*    RE-SCANS EVERY LINE FOR A NEW DECLARATION INDEPENDENTLY.    *
025800     PERFORM 1405-SCAN-LINE-FOR-FUNCTION THRU 1405-EXIT
025810         VARYING WS-LN-IDX FROM 1 BY 1
025820             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
027200 1400-EXIT.
027300     EXIT.
027310*
027320******************************************************************
027330 1405-SCAN-LINE-FOR-FUNCTION.
027340******************************************************************
027350     MOVE SPACES TO SW-TEXT.
027360     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
027370     MOVE 4096   TO SW-TEXT-LEN.
027380     MOVE 'function' TO SW-SEARCH.
027390     MOVE 8      TO SW-SEARCH-LEN.
027400     MOVE 1      TO SW-START-POS.
027410     CALL 'SCSTR10' USING SCAN-WORK-AREA.
027420     IF SW-FOUND-POS NOT = ZERO
027430      AND PC-FUNCTION-COUNT < 200
027440         PERFORM 1410-BUILD-FUNCTION-ENTRY THRU 1410-EXIT
027450     END-IF.
027460 1405-EXIT.
027470     EXIT.
027500*
027600******************************************************************
027700 1410-BUILD-FUNCTION-ENTRY.
027800******************************************************************
027900     ADD 1 TO PC-FUNCTION-COUNT.
028000     SET PC-FUNC-IDX TO PC-FUNCTION-COUNT.
028100     MOVE SPACES TO PF-NAME (PC-FUNC-IDX)
028200                    PF-VISIBILITY (PC-FUNC-IDX)
028300                    PF-STATE-MUTABILITY (PC-FUNC-IDX)
028400                    PF-BODY (PC-FUNC-IDX).
028500     MOVE ZERO   TO PF-MODIFIER-COUNT (PC-FUNC-IDX)
028600                    PF-IS-CONSTRUCTOR (PC-FUNC-IDX)
028700                    PF-IS-FALLBACK (PC-FUNC-IDX)
028800                    PF-IS-RECEIVE (PC-FUNC-IDX)
028900                    PF-IS-PAYABLE (PC-FUNC-IDX)
029000                    PF-BODY-LEN (PC-FUNC-IDX).
029100     MOVE WS-LN-IDX TO PF-START-LINE (PC-FUNC-IDX).
029200*
029300     PERFORM 1420-CHECK-CONSTRUCTOR  THRU 1420-EXIT.
029400     IF NOT PF-IS-CONSTRUCTOR-YES (PC-FUNC-IDX)
029500         PERFORM 9150-EXTRACT-FUNCTION-NAME THRU 9150-EXIT
029600         MOVE WS-TOKEN-TEXT TO PF-NAME (PC-FUNC-IDX)
029700     ELSE
029800         MOVE 'constructor' TO PF-NAME (PC-FUNC-IDX)
029900     END-IF.
030000*
030100     PERFORM 1430-SET-VISIBILITY  THRU 1430-EXIT.
030200     PERFORM 1440-SET-MUTABILITY  THRU 1440-EXIT.
030300*
030400     MOVE SPACES TO SW-TEXT.
030500     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
030600     MOVE 4096 TO SW-TEXT-LEN.
030700     MOVE 'fallback' TO SW-SEARCH.
030800     MOVE 8 TO SW-SEARCH-LEN.
030900     MOVE 1 TO SW-START-POS.
031000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
031100     IF SW-FOUND-POS NOT = ZERO
031200         MOVE 1 TO PF-IS-FALLBACK (PC-FUNC-IDX)
031300     END-IF.
031400*
031500     MOVE 'receive' TO SW-SEARCH.
031600     MOVE 7 TO SW-SEARCH-LEN.
031700     MOVE 1 TO SW-START-POS.
031800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
031900     IF SW-FOUND-POS NOT = ZERO
032000         MOVE 1 TO PF-IS-RECEIVE (PC-FUNC-IDX)
032100     END-IF.
032200*
032300     MOVE 'payable' TO SW-SEARCH.
032400     MOVE 7 TO SW-SEARCH-LEN.
032500     MOVE 1 TO SW-START-POS.
032600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
032700     IF SW-FOUND-POS NOT = ZERO
032800         MOVE 1 TO PF-IS-PAYABLE (PC-FUNC-IDX)
032900     END-IF.
033000*
033100     PERFORM 1450-CAPTURE-BODY THRU 1450-EXIT.
033200 1410-EXIT.
033300     EXIT.
033400*
033500******************************************************************
033600 1420-CHECK-CONSTRUCTOR.
033700******************************************************************
033800     MOVE SPACES TO SW-TEXT.
033900     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
034000     MOVE 4096 TO SW-TEXT-LEN.
034100     MOVE 'constructor' TO SW-SEARCH.
034200     MOVE 11 TO SW-SEARCH-LEN.
034300     MOVE 1 TO SW-START-POS.
034400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
034500     IF SW-FOUND-POS NOT = ZERO
034600         MOVE 1 TO PF-IS-CONSTRUCTOR (PC-FUNC-IDX)
034700     END-IF.
034800 1420-EXIT.
034900     EXIT.
035000*
035100******************************************************************
035200 1430-SET-VISIBILITY.
035300******************************************************************
035400*    DEFAULTS TO 'public' WHEN NONE OF THE FOUR VISIBILITY       *
035500*    KEYWORDS APPEAR ON THE DECLARATION LINE.                     *
035600     MOVE 'public' TO PF-VISIBILITY (PC-FUNC-IDX).
035700     MOVE SPACES TO SW-TEXT.
035800     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
035900     MOVE 4096 TO SW-TEXT-LEN.
036000     MOVE 1 TO SW-START-POS.
036100     MOVE 'private' TO SW-SEARCH.
036200     MOVE 7 TO SW-SEARCH-LEN.
036300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
036400     IF SW-FOUND-POS NOT = ZERO
036500         MOVE 'private' TO PF-VISIBILITY (PC-FUNC-IDX)
036600     END-IF.
036700     MOVE 'internal' TO SW-SEARCH.
036800     MOVE 8 TO SW-SEARCH-LEN.
036900     CALL 'SCSTR10' USING SCAN-WORK-AREA.
037000     IF SW-FOUND-POS NOT = ZERO
037100         MOVE 'internal' TO PF-VISIBILITY (PC-FUNC-IDX)
037200     END-IF.
037300     MOVE 'external' TO SW-SEARCH.
037400     MOVE 8 TO SW-SEARCH-LEN.
037500     CALL 'SCSTR10' USING SCAN-WORK-AREA.
037600     IF SW-FOUND-POS NOT = ZERO
037700         MOVE 'external' TO PF-VISIBILITY (PC-FUNC-IDX)
037800     END-IF.
037900     MOVE 'public' TO SW-SEARCH.
038000     MOVE 6 TO SW-SEARCH-LEN.
038100     CALL 'SCSTR10' USING SCAN-WORK-AREA.
038200     IF SW-FOUND-POS NOT = ZERO
038300         MOVE 'public' TO PF-VISIBILITY (PC-FUNC-IDX)
038400     END-IF.
038500 1430-EXIT.
038600     EXIT.
038700*
038800******************************************************************
038900 1440-SET-MUTABILITY.
039000******************************************************************
039100*    'pure' BEATS 'view' BEATS 'payable' WHEN MORE THAN ONE      *
039200*    LITERAL KEYWORD APPEARS ON THE DECLARATION LINE - FIRST     *
039300*    KEYWORD FOUND IN THAT FIXED PRIORITY ORDER WINS.             *
039400     MOVE SPACES TO PF-STATE-MUTABILITY (PC-FUNC-IDX).
039500     MOVE SPACES TO SW-TEXT.
039600     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
039700     MOVE 4096 TO SW-TEXT-LEN.
039800     MOVE 1 TO SW-START-POS.
039900     MOVE 'payable' TO SW-SEARCH.
040000     MOVE 7 TO SW-SEARCH-LEN.
040100     CALL 'SCSTR10' USING SCAN-WORK-AREA.
040200     IF SW-FOUND-POS NOT = ZERO
040300         MOVE 'payable' TO PF-STATE-MUTABILITY (PC-FUNC-IDX)
040400     END-IF.
040500     MOVE 'view' TO SW-SEARCH.
040600     MOVE 4 TO SW-SEARCH-LEN.
040700     CALL 'SCSTR10' USING SCAN-WORK-AREA.
040800     IF SW-FOUND-POS NOT = ZERO
040900         MOVE 'view' TO PF-STATE-MUTABILITY (PC-FUNC-IDX)
041000     END-IF.
041100     MOVE 'pure' TO SW-SEARCH.
041200     MOVE 4 TO SW-SEARCH-LEN.
041300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
041400     IF SW-FOUND-POS NOT = ZERO
041500         MOVE 'pure' TO PF-STATE-MUTABILITY (PC-FUNC-IDX)
041600     END-IF.
041700 1440-EXIT.
041800     EXIT.
041900*
042000******************************************************************
042100 1450-CAPTURE-BODY.
042200******************************************************************
042300*    COUNT BRACE BALANCE FORWARD FROM THE DECLARATION LINE UNTIL *
042400*    IT RETURNS TO ZERO.  THAT SPAN, INCLUSIVE, IS THE BODY.     *
042500*    BODY TEXT IS ACCUMULATED ONE LINE AT A TIME, SEPARATED BY A *
042600*    SINGLE SPACE, TRUNCATED AT 4096 CHARACTERS.                 *
042700     MOVE ZERO TO WS-BRACE-DEPTH.
042800     MOVE WS-LN-IDX TO WS-BRACE-SCAN-IDX.
042900     MOVE 'N' TO WS-FOUND-SWITCH.
043000     PERFORM 1455-SCAN-ONE-BODY-LINE THRU 1455-EXIT
043100         UNTIL WS-BRACE-SCAN-IDX > LK-SOURCE-LINE-COUNT
043200            OR WS-FOUND-YES.
044900     IF NOT WS-FOUND-YES
045100         MOVE LK-SOURCE-LINE-COUNT TO PF-END-LINE (PC-FUNC-IDX)
045200     END-IF.
045300 1450-EXIT.
045400     EXIT.
045410*
045420******************************************************************
045430 1455-SCAN-ONE-BODY-LINE.
045440******************************************************************
045450     PERFORM 1460-COUNT-BRACES-IN-LINE THRU 1460-EXIT.
045460     PERFORM 1470-APPEND-BODY-LINE THRU 1470-EXIT.
045470     IF WS-BRACE-DEPTH = ZERO
045480      AND WS-BRACE-SCAN-IDX > WS-LN-IDX
045490         MOVE 'Y' TO WS-FOUND-SWITCH
045495         MOVE WS-BRACE-SCAN-IDX
045497             TO PF-END-LINE (PC-FUNC-IDX)
045498     ELSE
045499         ADD 1 TO WS-BRACE-SCAN-IDX
045500     END-IF.
045510 1455-EXIT.
045520     EXIT.
045600*
045700******************************************************************
045800 1460-COUNT-BRACES-IN-LINE.
045900******************************************************************
046000     MOVE SPACES TO WS-UPPER-LINE-WORK.
046100     MOVE LK-SOURCE-LINE (WS-BRACE-SCAN-IDX) TO WS-UPPER-LINE-X.
046200     PERFORM 1465-TEST-ONE-BRACE-CHAR THRU 1465-EXIT
046210         VARYING WS-CHAR-IDX FROM 1 BY 1
046220             UNTIL WS-CHAR-IDX > 4096.
047000 1460-EXIT.
047100     EXIT.
047110*
047120******************************************************************
047130 1465-TEST-ONE-BRACE-CHAR.
047140******************************************************************
047150     IF WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = '{'
047160         ADD 1 TO WS-BRACE-DEPTH
047170     END-IF.
047180     IF WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = '}'
047190         SUBTRACT 1 FROM WS-BRACE-DEPTH
047195     END-IF.
047196 1465-EXIT.
047197     EXIT.
047200*
047300******************************************************************
047400 1470-APPEND-BODY-LINE.
047500******************************************************************
047600     COMPUTE WS-TOK-START-POS =
047700         PF-BODY-LEN (PC-FUNC-IDX) + 1.
047800     IF WS-TOK-START-POS < 4096
047900         MOVE LK-SOURCE-LINE (WS-BRACE-SCAN-IDX)
048000             TO PF-BODY (PC-FUNC-IDX) (WS-TOK-START-POS : )
048100         PERFORM 9500-TRIM-LENGTH THRU 9500-EXIT
048200         COMPUTE PF-BODY-LEN (PC-FUNC-IDX) =
048300             WS-TOK-START-POS + WS-LINE-LEN
048400         IF PF-BODY-LEN (PC-FUNC-IDX) > 4096
048500             MOVE 4096 TO PF-BODY-LEN (PC-FUNC-IDX)
048510         END-IF
048520     END-IF.
048750 1470-EXIT.
048760     EXIT.
048770*
048780******************************************************************
048790 1500-EXTRACT-MODIFIERS.
048800******************************************************************
048810     PERFORM 1505-SCAN-LINE-FOR-MODIFIER THRU 1505-EXIT
048820         VARYING WS-LN-IDX FROM 1 BY 1
048830             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
050300 1500-EXIT.
050400     EXIT.
050410*
050420******************************************************************
050430 1505-SCAN-LINE-FOR-MODIFIER.
050440******************************************************************
050450     MOVE SPACES TO SW-TEXT.
050460     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
050470     MOVE 4096   TO SW-TEXT-LEN.
050480     MOVE 'modifier ' TO SW-SEARCH.
050490     MOVE 9      TO SW-SEARCH-LEN.
050500     MOVE 1      TO SW-START-POS.
050510     CALL 'SCSTR10' USING SCAN-WORK-AREA.
050520     IF SW-FOUND-POS = 1
050530      AND PC-MODIFIER-DECL-COUNT < 50
050540         COMPUTE WS-TOK-START-POS = SW-FOUND-POS + 9
050550         PERFORM 9100-EXTRACT-TOKEN THRU 9100-EXIT
050560         ADD 1 TO PC-MODIFIER-DECL-COUNT
050570         MOVE WS-TOKEN-TEXT
050580             TO PM-NAME (PC-MODIFIER-DECL-COUNT)
050590         MOVE WS-LN-IDX
050600             TO PM-START-LINE (PC-MODIFIER-DECL-COUNT)
050610     END-IF.
050620 1505-EXIT.
050630     EXIT.
050640*
050700******************************************************************
050800 1600-EXTRACT-STATE-VARS.
050900******************************************************************
051000*    SKIPS LINES OPENING A FUNCTION, MODIFIER, CONSTRUCTOR OR    *
051100*    EVENT.  OF WHAT REMAINS, A LINE IS STATE-VARIABLE-SHAPED    *
051200*    WHEN IT CARRIES ONE OF THE RECOGNISED TYPE KEYWORDS AND     *
051300*    ENDS THE DECLARATION WITH A SEMICOLON.                       *
051400     PERFORM 1605-SCAN-LINE-FOR-STATE-VAR THRU 1605-EXIT
051410         VARYING WS-LN-IDX FROM 1 BY 1
051420             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
052200 1600-EXIT.
052300     EXIT.
052310*
052320******************************************************************
052330 1605-SCAN-LINE-FOR-STATE-VAR.
052340******************************************************************
052350     PERFORM 1610-CHECK-SKIP-PREFIX THRU 1610-EXIT.
052360     IF WS-FOUND-SWITCH = 'N'
052370      AND PC-STATEVAR-COUNT < 200
052380         PERFORM 1620-CHECK-STATE-VAR-SHAPE THRU 1620-EXIT
052390     END-IF.
052395 1605-EXIT.
052396     EXIT.
052397*
052500******************************************************************
052600 1610-CHECK-SKIP-PREFIX.
052700******************************************************************
052800     MOVE 'N' TO WS-FOUND-SWITCH.
052900     MOVE SPACES TO SW-TEXT.
053000     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
053100     MOVE 4096 TO SW-TEXT-LEN.
053200     MOVE 1 TO SW-START-POS.
053300     MOVE 'function'    TO SW-SEARCH.  MOVE 8  TO SW-SEARCH-LEN.
053400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
053500     IF SW-FOUND-POS = 1  MOVE 'Y' TO WS-FOUND-SWITCH  END-IF.
053600     MOVE 'modifier'     TO SW-SEARCH.  MOVE 8  TO SW-SEARCH-LEN.
053700     CALL 'SCSTR10' USING SCAN-WORK-AREA.
053800     IF SW-FOUND-POS = 1  MOVE 'Y' TO WS-FOUND-SWITCH  END-IF.
053900     MOVE 'constructor'  TO SW-SEARCH.  MOVE 11 TO SW-SEARCH-LEN.
054000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
054100     IF SW-FOUND-POS = 1  MOVE 'Y' TO WS-FOUND-SWITCH  END-IF.
054200     MOVE 'event'        TO SW-SEARCH.  MOVE 5  TO SW-SEARCH-LEN.
054300     CALL 'SCSTR10' USING SCAN-WORK-AREA.
054400     IF SW-FOUND-POS = 1  MOVE 'Y' TO WS-FOUND-SWITCH  END-IF.
054500 1610-EXIT.
054600     EXIT.
054700*
054800******************************************************************
054900 1620-CHECK-STATE-VAR-SHAPE.
055000******************************************************************
055100     MOVE SPACES TO SW-TEXT.
055200     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
055300     MOVE 4096 TO SW-TEXT-LEN.
055400     MOVE 1 TO SW-START-POS.
055500     MOVE ';' TO SW-SEARCH.  MOVE 1 TO SW-SEARCH-LEN.
055600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
055700     IF SW-FOUND-POS = ZERO
055800         GO TO 1620-EXIT
055900     END-IF.
056000*
056100     MOVE SPACES TO WS-TOKEN-TEXT.
056200     PERFORM 1630-MATCH-TYPE-KEYWORD THRU 1630-EXIT.
056300     IF WS-TOKEN-LEN = ZERO
056400         GO TO 1620-EXIT
056500     END-IF.
056600*
056700     ADD 1 TO PC-STATEVAR-COUNT.
056800     SET PC-SV-IDX TO PC-STATEVAR-COUNT.
056900     MOVE WS-TOKEN-TEXT TO SV-TYPE (PC-SV-IDX).
057000     MOVE WS-LN-IDX     TO SV-LINE-NUMBER (PC-SV-IDX).
057100     MOVE 'internal'    TO SV-VISIBILITY (PC-SV-IDX).
057200     MOVE ZERO TO SV-IS-CONSTANT (PC-SV-IDX)
057300                  SV-IS-IMMUTABLE (PC-SV-IDX).
057400*
057500     MOVE 'public' TO SW-SEARCH.  MOVE 6 TO SW-SEARCH-LEN.
057600     MOVE 1 TO SW-START-POS.
057700     CALL 'SCSTR10' USING SCAN-WORK-AREA.
057800     IF SW-FOUND-POS NOT = ZERO
057900         MOVE 'public' TO SV-VISIBILITY (PC-SV-IDX)
058000     END-IF.
058100     MOVE 'private' TO SW-SEARCH.  MOVE 7 TO SW-SEARCH-LEN.
058200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
058300     IF SW-FOUND-POS NOT = ZERO
058400         MOVE 'private' TO SV-VISIBILITY (PC-SV-IDX)
058500     END-IF.
058600     MOVE 'constant' TO SW-SEARCH.  MOVE 8 TO SW-SEARCH-LEN.
058700     CALL 'SCSTR10' USING SCAN-WORK-AREA.
058800     IF SW-FOUND-POS NOT = ZERO
058900         MOVE 1 TO SV-IS-CONSTANT (PC-SV-IDX)
059000     END-IF.
059100     MOVE 'immutable' TO SW-SEARCH.  MOVE 9 TO SW-SEARCH-LEN.
059200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
059300     IF SW-FOUND-POS NOT = ZERO
059400         MOVE 1 TO SV-IS-IMMUTABLE (PC-SV-IDX)
059500     END-IF.
059600*
059700     PERFORM 9600-EXTRACT-VAR-NAME THRU 9600-EXIT.
059800     MOVE WS-TOKEN-TEXT TO SV-NAME (PC-SV-IDX).
059900 1620-EXIT.
060000     EXIT.
060100*
060200******************************************************************
060300 1630-MATCH-TYPE-KEYWORD.
060400******************************************************************
060500     MOVE ZERO TO WS-TOKEN-LEN.
060600     MOVE 1 TO SW-START-POS.
060700     MOVE 'mapping(' TO SW-SEARCH.  MOVE 8 TO SW-SEARCH-LEN.
060800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
060900     IF SW-FOUND-POS NOT = ZERO
061000         MOVE 'mapping' TO WS-TOKEN-TEXT  MOVE 7 TO WS-TOKEN-LEN
061100         GO TO 1630-EXIT
061200     END-IF.
061300     MOVE 'uint' TO SW-SEARCH.  MOVE 4 TO SW-SEARCH-LEN.
061400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
061500     IF SW-FOUND-POS NOT = ZERO
061600         MOVE 'uint' TO WS-TOKEN-TEXT  MOVE 4 TO WS-TOKEN-LEN
061700         GO TO 1630-EXIT
061800     END-IF.
061900     MOVE 'int' TO SW-SEARCH.  MOVE 3 TO SW-SEARCH-LEN.
062000     CALL 'SCSTR10' USING SCAN-WORK-AREA.
062100     IF SW-FOUND-POS NOT = ZERO
062200         MOVE 'int' TO WS-TOKEN-TEXT  MOVE 3 TO WS-TOKEN-LEN
062300         GO TO 1630-EXIT
062400     END-IF.
062500     MOVE 'bool' TO SW-SEARCH.  MOVE 4 TO SW-SEARCH-LEN.
062600     CALL 'SCSTR10' USING SCAN-WORK-AREA.
062700     IF SW-FOUND-POS NOT = ZERO
062800         MOVE 'bool' TO WS-TOKEN-TEXT  MOVE 4 TO WS-TOKEN-LEN
062900         GO TO 1630-EXIT
063000     END-IF.
063100     MOVE 'address' TO SW-SEARCH.  MOVE 7 TO SW-SEARCH-LEN.
063200     CALL 'SCSTR10' USING SCAN-WORK-AREA.
063300     IF SW-FOUND-POS NOT = ZERO
063400         MOVE 'address' TO WS-TOKEN-TEXT  MOVE 7 TO WS-TOKEN-LEN
063500         GO TO 1630-EXIT
063600     END-IF.
063700     MOVE 'string' TO SW-SEARCH.  MOVE 6 TO SW-SEARCH-LEN.
063800     CALL 'SCSTR10' USING SCAN-WORK-AREA.
063900     IF SW-FOUND-POS NOT = ZERO
064000         MOVE 'string' TO WS-TOKEN-TEXT  MOVE 6 TO WS-TOKEN-LEN
064100         GO TO 1630-EXIT
064200     END-IF.
064300     MOVE 'bytes' TO SW-SEARCH.  MOVE 5 TO SW-SEARCH-LEN.
064400     CALL 'SCSTR10' USING SCAN-WORK-AREA.
064500     IF SW-FOUND-POS NOT = ZERO
064600         MOVE 'bytes' TO WS-TOKEN-TEXT  MOVE 5 TO WS-TOKEN-LEN
064700     END-IF.
064800 1630-EXIT.
064900     EXIT.
065000*
065100******************************************************************
065200 1700-EXTRACT-EVENTS.
065300******************************************************************
065400     PERFORM 1705-SCAN-LINE-FOR-EVENT THRU 1705-EXIT
065410         VARYING WS-LN-IDX FROM 1 BY 1
065420             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
067100 1700-EXIT.
067200     EXIT.
067210*
067220******************************************************************
067230 1705-SCAN-LINE-FOR-EVENT.
067240******************************************************************
067250     MOVE SPACES TO SW-TEXT.
067260     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
067270     MOVE 4096   TO SW-TEXT-LEN.
067280     MOVE 'event ' TO SW-SEARCH.
067290     MOVE 6      TO SW-SEARCH-LEN.
067300     MOVE 1      TO SW-START-POS.
067310     CALL 'SCSTR10' USING SCAN-WORK-AREA.
067320     IF SW-FOUND-POS = 1
067330      AND PC-EVENT-COUNT < 50
067340         COMPUTE WS-TOK-START-POS = SW-FOUND-POS + 6
067350         PERFORM 9100-EXTRACT-TOKEN THRU 9100-EXIT
067360         ADD 1 TO PC-EVENT-COUNT
067370         MOVE WS-TOKEN-TEXT TO EV-NAME (PC-EVENT-COUNT)
067380         MOVE WS-LN-IDX     TO EV-LINE-NUMBER (PC-EVENT-COUNT)
067390     END-IF.
067395 1705-EXIT.
067396     EXIT.
067397*
067500******************************************************************
067600 1800-SET-BOOLEAN-FLAGS.
067700******************************************************************
067800     MOVE ZERO TO PC-HAS-FALLBACK PC-HAS-RECEIVE
067900                  PC-HAS-CONSTRUCTOR.
068000     PERFORM 1805-SCAN-LINE-FOR-SPECIAL-FN THRU 1805-EXIT
068010         VARYING WS-LN-IDX FROM 1 BY 1
068020             UNTIL WS-LN-IDX > LK-SOURCE-LINE-COUNT.
070000 1800-EXIT.
070100     EXIT.
070110*
070120******************************************************************
070130 1805-SCAN-LINE-FOR-SPECIAL-FN.
070140******************************************************************
070150     MOVE SPACES TO SW-TEXT.
070160     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
070170     MOVE 4096 TO SW-TEXT-LEN.
070180     MOVE 1 TO SW-START-POS.
070190     MOVE 'function fallback' TO SW-SEARCH.
070200     MOVE 18 TO SW-SEARCH-LEN.
070210     CALL 'SCSTR10' USING SCAN-WORK-AREA.
070220     IF SW-FOUND-POS NOT = ZERO  MOVE 1 TO PC-HAS-FALLBACK END-IF.
070230     MOVE 'receive(' TO SW-SEARCH.
070240     MOVE 8 TO SW-SEARCH-LEN.
070250     CALL 'SCSTR10' USING SCAN-WORK-AREA.
070260     IF SW-FOUND-POS NOT = ZERO  MOVE 1 TO PC-HAS-RECEIVE  END-IF.
070270     MOVE 'constructor(' TO SW-SEARCH.
070280     MOVE 12 TO SW-SEARCH-LEN.
070290     CALL 'SCSTR10' USING SCAN-WORK-AREA.
070300     IF SW-FOUND-POS NOT = ZERO
070310         MOVE 1 TO PC-HAS-CONSTRUCTOR
070320     END-IF.
070330 1805-EXIT.
070340     EXIT.
070350*
070400******************************************************************
070500 1900-SET-OLD-VERSION-FLAG.
070600******************************************************************
070700*    STRIP ANY CHARACTER THAT IS NOT A DIGIT OR A DOT FROM THE   *
070800*    RAW PRAGMA STRING, SPLIT ON THE FIRST TWO DOTS, AND TEST    *
070900*    MAJOR = 0 AND MINOR < 8.  A VERSION THAT WON'T PARSE IS     *
071000*    TREATED AS OLD (FAIL SAFE TOWARD FLAGGING).                 *
071100     MOVE 1 TO PC-IS-OLD-SOLC-VERSION.
071200     MOVE SPACES TO WS-VERSION-DIGITS.
071300     MOVE ZERO   TO WS-VERSION-DIGIT-COUNT.
071400     PERFORM 1905-COPY-ONE-VERSION-CHAR THRU 1905-EXIT
071410         VARYING WS-CHAR-IDX FROM 1 BY 1
071420             UNTIL WS-CHAR-IDX > 32.
072300     IF WS-VERSION-DIGIT-COUNT = ZERO
072400         GO TO 1900-EXIT
072500     END-IF.
072600*
072700     PERFORM 1910-SPLIT-ON-DOTS THRU 1910-EXIT.
072800     IF WS-VERSION-PARSE-GOOD
072900      AND WS-VERSION-MAJOR = ZERO
073000      AND WS-VERSION-MINOR < 8
073100         MOVE 1 TO PC-IS-OLD-SOLC-VERSION
073200     END-IF.
073300     IF WS-VERSION-PARSE-GOOD
073400      AND (WS-VERSION-MAJOR > ZERO OR WS-VERSION-MINOR >= 8)
073500         MOVE 0 TO PC-IS-OLD-SOLC-VERSION
073600     END-IF.
073700 1900-EXIT.
073800     EXIT.
073810*
073820******************************************************************
073830 1905-COPY-ONE-VERSION-CHAR.
073840******************************************************************
073850     MOVE PC-SOLC-VERSION (WS-CHAR-IDX : 1) TO WS-ONE-CHAR.
073860     IF (WS-ONE-CHAR >= '0' AND WS-ONE-CHAR <= '9')
073870      OR WS-ONE-CHAR = '.'
073880         ADD 1 TO WS-VERSION-DIGIT-COUNT
073890         MOVE WS-ONE-CHAR
073900             TO WS-VERSION-DIGITS (WS-VERSION-DIGIT-COUNT : 1)
073910     END-IF.
073920 1905-EXIT.
073930     EXIT.
073940*
074000******************************************************************
074100 1910-SPLIT-ON-DOTS.
074200******************************************************************
074300     MOVE 'N' TO WS-VERSION-PARSE-OK.
074400     MOVE ZERO TO WS-DOT-COUNT WS-DOT-POSITION-1 WS-DOT-POSITION-2.
074500     PERFORM 1915-TEST-ONE-DOT-CHAR THRU 1915-EXIT
074510         VARYING WS-CHAR-IDX FROM 1 BY 1
074520             UNTIL WS-CHAR-IDX > WS-VERSION-DIGIT-COUNT.
075600     IF WS-DOT-POSITION-1 = ZERO
075700         GO TO 1910-EXIT
075800     END-IF.
075900     IF WS-DOT-POSITION-1 = 1
076000         GO TO 1910-EXIT
076100     END-IF.
076200     MOVE ZERO TO WS-VERSION-MAJOR.
076300     MOVE 1                  TO WS-CONV-START.
076310     MOVE WS-DOT-POSITION-1  TO WS-CONV-END.
076320     PERFORM 1920-CONVERT-DIGITS THRU 1920-EXIT.
076330     MOVE WS-CONV-RESULT     TO WS-VERSION-MAJOR.
076340     IF WS-DOT-POSITION-2 > WS-DOT-POSITION-1
076350         COMPUTE WS-CONV-START = WS-DOT-POSITION-1 + 1
076360         MOVE WS-DOT-POSITION-2 TO WS-CONV-END
076370         PERFORM 1920-CONVERT-DIGITS THRU 1920-EXIT
076380         MOVE WS-CONV-RESULT TO WS-VERSION-MINOR
076390     ELSE
076400         COMPUTE WS-CONV-START = WS-DOT-POSITION-1 + 1
076410         COMPUTE WS-CONV-END = WS-VERSION-DIGIT-COUNT + 1
076420         PERFORM 1920-CONVERT-DIGITS THRU 1920-EXIT
076430         MOVE WS-CONV-RESULT TO WS-VERSION-MINOR
076440     END-IF.
076450     MOVE 'Y' TO WS-VERSION-PARSE-OK.
076460 1910-EXIT.
076470     EXIT.
076480*
076490******************************************************************
076500 1915-TEST-ONE-DOT-CHAR.
076510******************************************************************
076520     IF WS-VERSION-DIGITS (WS-CHAR-IDX : 1) = '.'
076530         ADD 1 TO WS-DOT-COUNT
076540         IF WS-DOT-COUNT = 1
076550             MOVE WS-CHAR-IDX TO WS-DOT-POSITION-1
076560         END-IF
076570         IF WS-DOT-COUNT = 2
076580             MOVE WS-CHAR-IDX TO WS-DOT-POSITION-2
076590         END-IF
076600     END-IF.
076610 1915-EXIT.
076620     EXIT.
076630*
078220******************************************************************
078230 1920-CONVERT-DIGITS.
078240******************************************************************
078250*    ACCUMULATES THE DIGIT CHARACTERS IN WS-VERSION-DIGITS FROM   *
078260*    WS-CONV-START UP TO (EXCLUSIVE) WS-CONV-END INTO A BINARY    *
078270*    NUMBER.  A SINGLE DISPLAY DIGIT OVERLAYS CLEANLY ONTO A      *
078280*    PIC 9(01) - NO CONVERSION ROUTINE IS NEEDED PAST THAT.       *
078290     MOVE ZERO TO WS-CONV-RESULT.
078300     PERFORM 1925-ACCUMULATE-ONE-DIGIT THRU 1925-EXIT
078310         VARYING WS-CHAR-IDX FROM WS-CONV-START BY 1
078320             UNTIL WS-CHAR-IDX >= WS-CONV-END.
078390 1920-EXIT.
078400     EXIT.
078410*
078420******************************************************************
078430 1925-ACCUMULATE-ONE-DIGIT.
078440******************************************************************
078450     MOVE WS-VERSION-DIGITS (WS-CHAR-IDX : 1) TO WS-DIGIT-OVERLAY.
078460     IF WS-DIGIT-OVERLAY >= '0' AND WS-DIGIT-OVERLAY <= '9'
078470         COMPUTE WS-CONV-RESULT =
078480             WS-CONV-RESULT * 10 + WS-DIGIT-NUMERIC
078490     END-IF.
078495 1925-EXIT.
078496     EXIT.
078497*
078500******************************************************************
078600 9100-EXTRACT-TOKEN.
078700******************************************************************
078800*    COPIES THE NEXT IDENTIFIER (LETTERS, DIGITS, UNDERSCORE)    *
078900*    FOUND AT OR AFTER WS-TOK-START-POS ON THE CURRENT LINE.     *
079000     MOVE SPACES TO WS-TOKEN-TEXT.
079100     MOVE ZERO TO WS-TOKEN-LEN.
079200     MOVE SPACES TO WS-UPPER-LINE-WORK.
079300     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
079400     PERFORM 9105-SKIP-DELIM-CHAR THRU 9105-EXIT
079410         VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
079420             UNTIL WS-CHAR-IDX > 4096
079430                OR (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) NOT = SPACE
079440                AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) NOT = '(').
080000     MOVE WS-CHAR-IDX TO WS-TOK-START-POS.
080100     PERFORM 9110-COLLECT-WORD-CHAR THRU 9110-EXIT
080110         VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
080120             UNTIL WS-CHAR-IDX > 4096
080300          OR NOT ( (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) >= 'A'
080400                    AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) <= 'Z')
080500                OR (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) >= 'a'
080600                    AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) <= 'z')
080700                OR (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) >= '0'
080800                    AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) <= '9')
080900                OR WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = '_').
081600     MOVE WS-CHAR-IDX TO WS-TOK-END-POS.
081700 9100-EXIT.
081800     EXIT.
081810*
081820******************************************************************
081830 9105-SKIP-DELIM-CHAR.
081840******************************************************************
081850     CONTINUE.
081860 9105-EXIT.
081870     EXIT.
081880*
081890******************************************************************
081895 9110-COLLECT-WORD-CHAR.
081896******************************************************************
081897     IF WS-TOKEN-LEN < 64
081898         ADD 1 TO WS-TOKEN-LEN
081899         MOVE WS-UPPER-LINE-CHAR (WS-CHAR-IDX)
081900             TO WS-TOKEN-TEXT (WS-TOKEN-LEN : 1)
081901     END-IF.
081902 9110-EXIT.
081903     EXIT.
081904*
082000******************************************************************
082100 9150-EXTRACT-FUNCTION-NAME.
082200******************************************************************
082300*    THE NAME FOLLOWS THE 'function' KEYWORD ON THE DECLARATION  *
082400*    LINE.  (CONSTRUCTOR/FALLBACK/RECEIVE DECLARATIONS ARE       *
082500*    HANDLED SEPARATELY AND DO NOT REACH THIS PARAGRAPH.)        *
082600     MOVE SPACES TO SW-TEXT.
082700     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO SW-TEXT.
082800     MOVE 4096 TO SW-TEXT-LEN.
082900     MOVE 'function' TO SW-SEARCH.  MOVE 8 TO SW-SEARCH-LEN.
083000     MOVE 1 TO SW-START-POS.
083100     CALL 'SCSTR10' USING SCAN-WORK-AREA.
083200     IF SW-FOUND-POS = ZERO
083300         MOVE SPACES TO WS-TOKEN-TEXT
083400         MOVE ZERO TO WS-TOKEN-LEN
083500         GO TO 9150-EXIT
083600     END-IF.
083700     COMPUTE WS-TOK-START-POS = SW-FOUND-POS + 8.
083800     PERFORM 9100-EXTRACT-TOKEN THRU 9100-EXIT.
083900 9150-EXIT.
084000     EXIT.
084100*
084200******************************************************************
084300 9200-SKIP-TO-NEXT-COMMA.
084400******************************************************************
084500     MOVE SPACES TO WS-UPPER-LINE-WORK.
084600     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
084700     MOVE 'A' TO WS-FOUND-SWITCH.
084710     MOVE 'N' TO WS-COMMA-SCAN-DONE-SWITCH.
084720     PERFORM 9210-TEST-ONE-COMMA-CHAR THRU 9210-EXIT
084730         VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
084740             UNTIL WS-CHAR-IDX > 4096
084750                OR WS-COMMA-SCAN-DONE-YES.
085900     IF NOT WS-COMMA-SCAN-DONE-YES
086000         MOVE 'B' TO WS-FOUND-SWITCH
086050     END-IF.
086100 9200-EXIT.
086200     EXIT.
086210*
086220******************************************************************
086230 9210-TEST-ONE-COMMA-CHAR.
086240******************************************************************
086250     IF WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = ','
086260         COMPUTE WS-TOK-START-POS = WS-CHAR-IDX + 1
086270         MOVE 'A' TO WS-FOUND-SWITCH
086280         MOVE 'Y' TO WS-COMMA-SCAN-DONE-SWITCH
086290     ELSE
086300         IF WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = '{'
086310             MOVE 'B' TO WS-FOUND-SWITCH
086320             MOVE 'Y' TO WS-COMMA-SCAN-DONE-SWITCH
086330         END-IF
086340     END-IF.
086350 9210-EXIT.
086360     EXIT.
086370*
086500******************************************************************
086600 9300-EXTRACT-UP-TO-SEMI.
086700******************************************************************
086800     MOVE SPACES TO WS-TOKEN-TEXT.
086900     MOVE ZERO TO WS-TOKEN-LEN.
087000     MOVE SPACES TO WS-UPPER-LINE-WORK.
087100     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
087200     PERFORM 9305-SKIP-SPACE-CHAR THRU 9305-EXIT
087210         VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
087220             UNTIL WS-CHAR-IDX > 4096
087230                OR (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) NOT = SPACE).
087700     MOVE WS-CHAR-IDX TO WS-TOK-START-POS.
087800     PERFORM 9310-COLLECT-UP-TO-SEMI-CHAR THRU 9310-EXIT
087810         VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
087820             UNTIL WS-CHAR-IDX > 4096
087900                OR WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = ';'.
088600 9300-EXIT.
088700     EXIT.
088710*
088720******************************************************************
088730 9305-SKIP-SPACE-CHAR.
088740******************************************************************
088750     CONTINUE.
088760 9305-EXIT.
088770     EXIT.
088780*
088790******************************************************************
088795 9310-COLLECT-UP-TO-SEMI-CHAR.
088796******************************************************************
088797     IF WS-TOKEN-LEN < 32
088798         ADD 1 TO WS-TOKEN-LEN
088799         MOVE WS-UPPER-LINE-CHAR (WS-CHAR-IDX)
088800             TO WS-TOKEN-TEXT (WS-TOKEN-LEN : 1)
088801     END-IF.
088802 9310-EXIT.
088803     EXIT.
088804*
089000******************************************************************
089100 9400-EXTRACT-QUOTED.
089200******************************************************************
089300*    COPIES THE TEXT BETWEEN THE FIRST TWO QUOTE CHARACTERS      *
089400*    (SINGLE OR DOUBLE) ON THE CURRENT LINE.                     *
089500     MOVE SPACES TO WS-TOKEN-TEXT.
089600     MOVE ZERO TO WS-TOKEN-LEN.
089700     MOVE SPACES TO WS-UPPER-LINE-WORK.
089800     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
089900     MOVE ZERO TO WS-TOK-START-POS WS-TOK-END-POS.
090000     PERFORM 9410-TEST-ONE-QUOTE-CHAR THRU 9410-EXIT
090010         VARYING WS-CHAR-IDX FROM 1 BY 1
090020             UNTIL WS-CHAR-IDX > 4096.
091300     IF WS-TOK-START-POS NOT = ZERO
091400      AND WS-TOK-END-POS > WS-TOK-START-POS
091500         PERFORM 9420-COLLECT-QUOTED-CHAR THRU 9420-EXIT
091510             VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
091520                 UNTIL WS-CHAR-IDX >= WS-TOK-END-POS
092200     END-IF.
092300 9400-EXIT.
092400     EXIT.
092410*
092420******************************************************************
092430 9410-TEST-ONE-QUOTE-CHAR.
092440******************************************************************
092450     IF (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = QUOTE
092460      OR WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = "'")
092470         IF WS-TOK-START-POS = ZERO
092480             COMPUTE WS-TOK-START-POS = WS-CHAR-IDX + 1
092490         ELSE
092500             IF WS-TOK-END-POS = ZERO
092510                 MOVE WS-CHAR-IDX TO WS-TOK-END-POS
092520             END-IF
092530         END-IF
092540     END-IF.
092550 9410-EXIT.
092560     EXIT.
092570*
092580******************************************************************
092590 9420-COLLECT-QUOTED-CHAR.
092600******************************************************************
092610     IF WS-TOKEN-LEN < 64
092620         ADD 1 TO WS-TOKEN-LEN
092630         MOVE WS-UPPER-LINE-CHAR (WS-CHAR-IDX)
092640             TO WS-TOKEN-TEXT (WS-TOKEN-LEN : 1)
092650     END-IF.
092660 9420-EXIT.
092670     EXIT.
092680*
092700******************************************************************
092800 9500-TRIM-LENGTH.
092900******************************************************************
093000*    RETURNS IN WS-LINE-LEN THE POSITION OF THE LAST NON-SPACE   *
093100*    CHARACTER ON LK-SOURCE-LINE(WS-BRACE-SCAN-IDX), OR ZERO.    *
093200     MOVE ZERO TO WS-LINE-LEN.
093300     PERFORM 9510-TEST-ONE-TRAILING-CHAR THRU 9510-EXIT
093310         VARYING WS-CHAR-IDX FROM 4096 BY -1
093320             UNTIL WS-CHAR-IDX < 1
093330                OR WS-LINE-LEN NOT = ZERO.
094100 9500-EXIT.
094200     EXIT.
094210*
094220******************************************************************
094230 9510-TEST-ONE-TRAILING-CHAR.
094240******************************************************************
094250     IF LK-SOURCE-LINE (WS-BRACE-SCAN-IDX) (WS-CHAR-IDX : 1)
094260             NOT = SPACE
094270         MOVE WS-CHAR-IDX TO WS-LINE-LEN
094280     END-IF.
094290 9510-EXIT.
094300     EXIT.
094310*
094400******************************************************************
094500 9600-EXTRACT-VAR-NAME.
094600******************************************************************
094700*    THE VARIABLE NAME IS THE LAST IDENTIFIER TOKEN BEFORE THE   *
094800*    TERMINATING SEMICOLON OR '=' ON A STATE-VARIABLE LINE.      *
094900     MOVE SPACES TO WS-UPPER-LINE-WORK.
095000     MOVE LK-SOURCE-LINE (WS-LN-IDX) TO WS-UPPER-LINE-X.
095100     MOVE ZERO TO WS-TOK-END-POS.
095200     PERFORM 9610-TEST-ONE-TERM-CHAR THRU 9610-EXIT
095210         VARYING WS-CHAR-IDX FROM 1 BY 1
095220             UNTIL WS-CHAR-IDX > 4096.
096100     IF WS-TOK-END-POS = ZERO
096200         MOVE 4096 TO WS-TOK-END-POS
096300     END-IF.
096400     MOVE SPACES TO WS-TOKEN-TEXT.
096500     MOVE ZERO TO WS-TOKEN-LEN.
096600     PERFORM 9620-BACK-SCAN-ONE-CHAR THRU 9620-EXIT
096610         VARYING WS-CHAR-IDX FROM WS-TOK-END-POS BY -1
096620             UNTIL WS-CHAR-IDX < 1
096700                OR NOT ( (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) >= 'A'
096800                    AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) <= 'Z')
096900                OR (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) >= 'a'
097000                    AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) <= 'z')
097100                OR (WS-UPPER-LINE-CHAR (WS-CHAR-IDX) >= '0'
097200                    AND WS-UPPER-LINE-CHAR (WS-CHAR-IDX) <= '9')
097300                OR WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = '_').
097700     MOVE WS-CHAR-IDX TO WS-TOK-START-POS.
097800     ADD 1 TO WS-TOK-START-POS.
097900     PERFORM 9630-FWD-COLLECT-NAME-CHAR THRU 9630-EXIT
097910         VARYING WS-CHAR-IDX FROM WS-TOK-START-POS BY 1
097920             UNTIL WS-CHAR-IDX >= WS-TOK-END-POS.
098700 9600-EXIT.
098800     EXIT.
098810*
098820******************************************************************
098830 9610-TEST-ONE-TERM-CHAR.
098840******************************************************************
098850     IF WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = ';'
098860      OR WS-UPPER-LINE-CHAR (WS-CHAR-IDX) = '='
098870         IF WS-TOK-END-POS = ZERO
098880             MOVE WS-CHAR-IDX TO WS-TOK-END-POS
098890         END-IF
098900     END-IF.
098910 9610-EXIT.
098920     EXIT.
098930*
098940******************************************************************
098950 9620-BACK-SCAN-ONE-CHAR.
098960******************************************************************
098970     CONTINUE.
098980 9620-EXIT.
098990     EXIT.
099000*
099010******************************************************************
099020 9630-FWD-COLLECT-NAME-CHAR.
099030******************************************************************
099040     IF WS-TOKEN-LEN < 64
099050         ADD 1 TO WS-TOKEN-LEN
099060         MOVE WS-UPPER-LINE-CHAR (WS-CHAR-IDX)
099070         TO WS-TOKEN-TEXT (WS-TOKEN-LEN : 1)
099080     END-IF.
099090 9630-EXIT.
099100     EXIT.
