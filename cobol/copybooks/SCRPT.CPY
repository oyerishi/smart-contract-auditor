000100******************************************************************
000200*                                                                *
000300*    SCRPT     -  AUDIT REPORT PRINT LINE LAYOUTS                 *
000400*                                                                *
000500*    PRINT-LINE WORK AREAS FOR THE AUDIT-REPORT-LINE FILE        *
000600*    WRITTEN BY SCAUD100.  MODELLED ON THE SHOP'S USUAL          *
000700*    RPT-xxxx REDEFINABLE HEADER/DETAIL/TOTAL LAYOUT STYLE.      *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                         *
001000*    ------------------                                          *
001100*    1994-03-11  RTC  SC-1001  ORIGINAL COPYBOOK.                *
001200*    1999-02-08  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS IN    *
001300*                              THIS COPYBOOK, NO CHANGE REQUIRED.*
001400*    2003-05-14  MWJ  SC-1620  WIDENED RPT-FIND-TITLE TO 60      *
001500*                              CHARS - LONGER FINDING TITLES     *
001600*                              WERE WRAPPING ONTO THE NEXT LINE. *
001700******************************************************************
001800 01  RPT-HEADER-1.
001900     05  FILLER                     PIC X(20)
002000                 VALUE 'SMART CONTRACT AUDIT'.
002100     05  FILLER                     PIC X(20) VALUE SPACES.
002200     05  RPT-HDR-CONTRACT           PIC X(64).
002300     05  FILLER                     PIC X(28) VALUE SPACES.
002400*
002500 01  RPT-HEADER-2.
002600     05  FILLER                     PIC X(14)
002700                 VALUE 'SOLC VERSION: '.
002800     05  RPT-HDR-SOLC               PIC X(32).
002900     05  FILLER                     PIC X(14)
003000                 VALUE '  TOTAL LINES:'.
003100     05  RPT-HDR-LINES              PIC ZZZ,ZZ9.
003200     05  FILLER                     PIC X(62) VALUE SPACES.
003300*
003400 01  RPT-HEADER-3.
003500     05  FILLER                     PIC X(12)
003600                 VALUE 'RISK SCORE: '.
003700     05  RPT-HDR-SCORE              PIC ZZ9.99.
003800     05  FILLER                     PIC X(14)
003900                 VALUE '   RISK LEVEL:'.
004000     05  RPT-HDR-LEVEL              PIC X(10).
004100     05  FILLER                     PIC X(83) VALUE SPACES.
004200*
004300 01  RPT-SEVERITY-BANNER.
004400     05  FILLER                     PIC X(10) VALUE SPACES.
004500     05  RPT-SEV-BANNER-TEXT        PIC X(20).
004600     05  FILLER                     PIC X(10)
004700                 VALUE ' FINDINGS '.
004800     05  FILLER                     PIC X(92) VALUE SPACES.
004900*
005000 01  RPT-FINDING-DETAIL.
005100     05  FILLER                     PIC X(02) VALUE SPACES.
005200     05  RPT-FIND-RULE-ID           PIC X(06).
005300     05  FILLER                     PIC X(01) VALUE SPACES.
005400     05  RPT-FIND-CATEGORY          PIC X(24).
005500     05  FILLER                     PIC X(01) VALUE SPACES.
005600     05  RPT-FIND-LOCATION          PIC X(32).
005700     05  FILLER                     PIC X(01) VALUE SPACES.
005800     05  RPT-FIND-LINE              PIC ZZZ,ZZ9.
005900     05  FILLER                     PIC X(01) VALUE SPACES.
006000     05  RPT-FIND-TITLE             PIC X(60).
006100     05  FILLER                     PIC X(04) VALUE SPACES.
006200*
006300 01  RPT-SEVERITY-SUBTOTAL.
006400     05  FILLER                     PIC X(10) VALUE SPACES.
006500     05  RPT-SUB-TEXT               PIC X(20).
006600     05  RPT-SUB-COUNT              PIC ZZZ,ZZ9.
006700     05  FILLER                     PIC X(20)
006800                 VALUE ' FINDING(S)'.
006900     05  FILLER                     PIC X(82) VALUE SPACES.
007000*
007100 01  RPT-GRAND-TOTALS-HDR.
007200     05  FILLER                     PIC X(30)
007300                 VALUE 'TOTAL VULNERABILITIES DETECTED'.
007400     05  FILLER                     PIC X(102) VALUE SPACES.
007500*
007600 01  RPT-GRAND-TOTAL-LINE.
007700     05  RPT-GT-LABEL               PIC X(20).
007800     05  RPT-GT-COUNT               PIC ZZZ,ZZ9.
007900     05  FILLER                     PIC X(108) VALUE SPACES.
008000*
008100 01  RPT-FOOTER-LINE.
008200     05  FILLER                     PIC X(18)
008300                 VALUE 'FINAL RISK SCORE: '.
008400     05  RPT-FTR-SCORE              PIC ZZ9.99.
008500     05  FILLER                     PIC X(14)
008600                 VALUE '   RISK LEVEL:'.
008700     05  RPT-FTR-LEVEL              PIC X(10).
008800     05  FILLER                     PIC X(90) VALUE SPACES.
008900*
009000 01  RPT-BLANK-LINE                 PIC X(132) VALUE SPACES.
