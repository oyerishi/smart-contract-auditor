000100******************************************************************
000200*                                                                *
000300*    SCCONTR   -  PARSED CONTRACT WORK RECORD                    *
000400*                                                                *
000500*    HOLDS THE RESULT OF ONE SOLIDITY SOURCE FILE AFTER IT HAS   *
000600*    BEEN SCANNED BY SCPARS10.  THIS IS A WORKING RECORD ONLY -  *
000700*    NOTHING IN THIS COPYBOOK IS EVER WRITTEN TO A FILE.         *
000800*                                                                *
000900*    ONE PARSED-CONTRACT AREA IS BUILT PER INPUT CONTRACT-SOURCE *
001000*    RECORD READ BY SCAUD100 AND IS PASSED BY REFERENCE TO       *
001100*    SCPARS10 (TO BE FILLED IN) AND THEN TO SCRULE10 (TO BE      *
001200*    ANALYSED).                                                  *
001300*                                                                *
001400*    MAINTENANCE HISTORY                                         *
001500*    ------------------                                          *
001600*    1994-03-11  RTC  SC-1001  ORIGINAL COPYBOOK.                *
001700*    1997-08-04  DPS  SC-1188  RAISED FUNCTION TABLE FROM 100    *
001800*                              TO 200 ENTRIES - LARGE CONTRACTS  *
001900*                              WERE TRUNCATING.                  *
002000*    1999-01-19  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS IN    *
002100*                              THIS COPYBOOK, NO CHANGE REQUIRED.*
002200*    2001-06-22  MWJ  SC-1512  ADDED HAS-FALLBACK/HAS-RECEIVE/   *
002300*                              HAS-CONSTRUCTOR FLAGS FOR THE     *
002400*                              ACCESS-CONTROL RULE.              *
002500******************************************************************
002600 01  PARSED-CONTRACT.
002700     05  PC-CONTRACT-NAME              PIC X(64).
002800     05  PC-SOLC-VERSION                PIC X(32).
002900     05  PC-TOTAL-LINES                 PIC 9(06).
003000     05  PC-INHERITED-COUNT             PIC 9(02) COMP-3.
003100     05  PC-INHERITED-TABLE OCCURS 0 TO 20 TIMES
003200                 DEPENDING ON PC-INHERITED-COUNT
003300                 INDEXED BY PC-INHERITED-IDX.
003400         10  PC-INHERITED-NAME          PIC X(64).
003500     05  PC-IMPORT-COUNT                PIC 9(02) COMP-3.
003600     05  PC-IMPORT-TABLE OCCURS 0 TO 50 TIMES
003700                 DEPENDING ON PC-IMPORT-COUNT
003800                 INDEXED BY PC-IMPORT-IDX.
003900         10  PC-IMPORT-PATH             PIC X(128).
004000     05  PC-FUNCTION-COUNT              PIC 9(03) COMP-3.
004100     05  PC-FUNCTION-TABLE OCCURS 0 TO 200 TIMES
004200                 DEPENDING ON PC-FUNCTION-COUNT
004300                 INDEXED BY PC-FUNC-IDX.
004400         10  PF-NAME                    PIC X(64).
004500         10  PF-VISIBILITY              PIC X(08).
004600         10  PF-STATE-MUTABILITY        PIC X(08).
004700         10  PF-MODIFIER-COUNT          PIC 9(02) COMP-3.
004800         10  PF-MODIFIER-TABLE OCCURS 0 TO 10 TIMES
004900                     DEPENDING ON PF-MODIFIER-COUNT
005000                     INDEXED BY PF-MOD-IDX.
005100             15  PF-MODIFIER-NAME       PIC X(32).
005200         10  PF-BODY-LEN                PIC 9(04) COMP.
005300         10  PF-BODY                    PIC X(4096).
005400         10  PF-START-LINE              PIC 9(06).
005500         10  PF-END-LINE                PIC 9(06).
005600         10  PF-IS-CONSTRUCTOR          PIC 9(01).
005700             88  PF-IS-CONSTRUCTOR-YES  VALUE 1.
005800         10  PF-IS-FALLBACK             PIC 9(01).
005900             88  PF-IS-FALLBACK-YES     VALUE 1.
006000         10  PF-IS-RECEIVE              PIC 9(01).
006100             88  PF-IS-RECEIVE-YES      VALUE 1.
006200         10  PF-IS-PAYABLE              PIC 9(01).
006300             88  PF-IS-PAYABLE-YES      VALUE 1.
006400     05  PC-MODIFIER-DECL-COUNT         PIC 9(02) COMP-3.
006500     05  PC-MODIFIER-DECL-TABLE OCCURS 0 TO 50 TIMES
006600                 DEPENDING ON PC-MODIFIER-DECL-COUNT
006700                 INDEXED BY PC-MOD-DECL-IDX.
006800         10  PM-NAME                    PIC X(64).
006900         10  PM-START-LINE              PIC 9(06).
007000     05  PC-STATEVAR-COUNT              PIC 9(03) COMP-3.
007100     05  PC-STATEVAR-TABLE OCCURS 0 TO 200 TIMES
007200                 DEPENDING ON PC-STATEVAR-COUNT
007300                 INDEXED BY PC-SV-IDX.
007400         10  SV-NAME                    PIC X(64).
007500         10  SV-TYPE                    PIC X(32).
007600         10  SV-VISIBILITY              PIC X(08).
007700         10  SV-IS-CONSTANT             PIC 9(01).
007800             88  SV-IS-CONSTANT-YES     VALUE 1.
007900         10  SV-IS-IMMUTABLE            PIC 9(01).
008000             88  SV-IS-IMMUTABLE-YES    VALUE 1.
008100         10  SV-LINE-NUMBER             PIC 9(06).
008200     05  PC-EVENT-COUNT                 PIC 9(02) COMP-3.
008300     05  PC-EVENT-TABLE OCCURS 0 TO 50 TIMES
008400                 DEPENDING ON PC-EVENT-COUNT
008500                 INDEXED BY PC-EVT-IDX.
008600         10  EV-NAME                    PIC X(64).
008700         10  EV-LINE-NUMBER             PIC 9(06).
008800     05  PC-HAS-FALLBACK                PIC 9(01).
008900         88  PC-HAS-FALLBACK-YES        VALUE 1.
009000     05  PC-HAS-RECEIVE                 PIC 9(01).
009100         88  PC-HAS-RECEIVE-YES         VALUE 1.
009200     05  PC-HAS-CONSTRUCTOR             PIC 9(01).
009300         88  PC-HAS-CONSTRUCTOR-YES     VALUE 1.
009400     05  PC-IS-OLD-SOLC-VERSION         PIC 9(01).
009500         88  PC-IS-OLD-SOLC-VERSION-YES VALUE 1.
009600     05  FILLER                         PIC X(08).
