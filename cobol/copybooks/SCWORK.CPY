000100******************************************************************
000200*                                                                *
000300*    SCWORK    -  SHARED SCAN-CALL WORK AREA                     *
000400*                                                                *
000500*    LINKAGE-SHAPED WORK BLOCK USED BY SCPARS10, SCRULE10 AND    *
000600*    SCRISK10 TO CALL THE SHOP'S GENERAL-PURPOSE SUBSTRING       *
000700*    LOCATOR, SCSTR10.  COPY THIS BLOCK, LOAD SW-TEXT/SW-TEXT-   *
000800*    LEN/SW-SEARCH/SW-SEARCH-LEN/SW-START-POS, CALL SCSTR10,     *
000900*    THEN TEST SW-FOUND-POS (ZERO MEANS NOT FOUND).              *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                         *
001200*    ------------------                                          *
001300*    1994-03-11  RTC  SC-1001  ORIGINAL COPYBOOK.                *
001400*    1999-02-08  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS IN    *
001500*                              THIS COPYBOOK, NO CHANGE REQUIRED.*
001600******************************************************************
001700 01  SCAN-WORK-AREA.
001800     05  SW-TEXT                        PIC X(4096).
001900     05  SW-TEXT-LEN                    PIC 9(04) COMP.
002000     05  SW-SEARCH                      PIC X(64).
002100     05  SW-SEARCH-LEN                  PIC 9(04) COMP.
002200     05  SW-START-POS                   PIC 9(04) COMP.
002300     05  SW-FOUND-POS                   PIC 9(04) COMP.
