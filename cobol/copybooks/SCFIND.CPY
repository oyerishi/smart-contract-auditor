000100******************************************************************
000200*                                                                *
000300*    SCFIND    -  RULE FINDING WORK RECORD AND TABLE              *
000400*                                                                *
000500*    ONE ENTRY IS APPENDED TO SC-FINDING-TABLE EACH TIME A RULE  *
000600*    IN SCRULE10 DECIDES A LINE OR FUNCTION IS SUSPECT.  THE     *
000700*    TABLE IS PASSED TO SCRISK10 WHOLESALE FOR DEDUPLICATION     *
000800*    AND SCORING - IT IS NEVER ITSELF WRITTEN TO A FILE.         *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                         *
001100*    ------------------                                          *
001200*    1994-03-11  RTC  SC-1001  ORIGINAL COPYBOOK.                *
001300*    1998-11-02  DPS  SC-1361  RAISED TABLE FROM 500 TO 1500     *
001400*                              ENTRIES - IO001 CAN FIRE ONCE PER *
001500*                              ARITHMETIC LINE IN LARGE OLD-     *
001600*                              VERSION CONTRACTS.                *
001700*    1999-02-08  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS IN    *
001800*                              THIS COPYBOOK, NO CHANGE REQUIRED.*
001900******************************************************************
002000 01  SC-FINDING-COUNT                   PIC 9(04) COMP-3.
002100 01  SC-FINDING-TABLE OCCURS 0 TO 1500 TIMES
002200             DEPENDING ON SC-FINDING-COUNT
002300             INDEXED BY SC-FIND-IDX.
002400     05  FD-RULE-ID                     PIC X(06).
002500     05  FD-RULE-NAME                   PIC X(40).
002600     05  FD-SEVERITY                    PIC X(08).
002700     05  FD-CATEGORY                    PIC X(24).
002800     05  FD-TITLE                       PIC X(120).
002900     05  FD-LOCATION                    PIC X(96).
003000     05  FD-LINE-NUMBER                 PIC 9(06).
003100     05  FD-CONFIDENCE-SCORE            PIC 9V99.
003200     05  FD-CONFIDENCE-PRESENT          PIC 9(01).
003300         88  FD-CONFIDENCE-IS-NULL      VALUE 0.
003400     05  FD-CWE-ID                      PIC X(12).
003500     05  FILLER                         PIC X(08).
