000100******************************************************************
000200*                                                                *
000300*    SCVULN    -  DEDUPLICATED VULNERABILITY TABLE AND SCAN      *
000400*                 SUMMARY RECORD                                  *
000500*                                                                *
001000*    SC-VULN-TABLE IS THE UNIT OF WORK SCAUD100 ACTUALLY WRITES  *
001100*    A REPORT AGAINST - ONE ENTRY PER DISTINCT (TYPE, LINE) PAIR *
001200*    SURVIVING SCRISK10'S DEDUPLICATION PASS.  SC-SCAN-SUMMARY   *
001300*    IS THE ROLL-UP RECORD FOR THE REPORT HEADER/FOOTER.         *
001400*                                                                *
001500*    MAINTENANCE HISTORY                                         *
001600*    ------------------                                          *
001700*    1994-03-11  RTC  SC-1001  ORIGINAL COPYBOOK.                *
001800*    1998-11-02  DPS  SC-1361  RAISED TABLE FROM 500 TO 1500     *
001900*                              ENTRIES TO MATCH SCFIND RAISE.    *
002000*    1999-02-08  RTC  SC-1400  Y2K REVIEW - NO DATE FIELDS IN    *
002100*                              THIS COPYBOOK, NO CHANGE REQUIRED.*
002200*    2003-05-14  MWJ  SC-1620  ADDED SS-RISK-LEVEL TO SUMMARY -  *
002300*                              PREVIOUSLY DERIVED ONLY IN THE    *
002400*                              REPORT FOOTER PARAGRAPH.          *
002500******************************************************************
002600 01  SC-VULN-COUNT                      PIC 9(04) COMP-3.
002700 01  SC-VULN-TABLE OCCURS 0 TO 1500 TIMES
002800             DEPENDING ON SC-VULN-COUNT
002900             INDEXED BY SC-VULN-IDX.
003000     05  VU-TYPE                        PIC X(24).
003100     05  VU-SEVERITY                    PIC X(08).
003200     05  VU-TITLE                       PIC X(120).
003300     05  VU-LOCATION                    PIC X(96).
003400     05  VU-RULE-ID                     PIC X(06).
003500     05  VU-CATEGORY                    PIC X(24).
003600     05  VU-LINE-NUMBER                 PIC 9(06).
003700     05  VU-CONFIDENCE-SCORE            PIC 9V99.
003800     05  VU-DETECTION-SOURCE            PIC X(06).
003900     05  FILLER                         PIC X(08).
004000*
004100 01  SC-SCAN-SUMMARY.
004200     05  SS-SCAN-ID                     PIC X(36).
004300     05  SS-TOTAL-VULNERABILITIES       PIC 9(06).
004400     05  SS-CRITICAL-COUNT              PIC 9(06).
004500     05  SS-HIGH-COUNT                  PIC 9(06).
004600     05  SS-MEDIUM-COUNT                PIC 9(06).
004700     05  SS-LOW-COUNT                   PIC 9(06).
004800     05  SS-RISK-SCORE                  PIC 9(03)V99.
004900     05  SS-RISK-LEVEL                  PIC X(10).
005000     05  FILLER                         PIC X(10).
